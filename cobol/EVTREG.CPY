000100******************************************************************
000110*                                                                *
000120*   E V T R E G   -   F I L A   D E   E V E N T O   D E   J U E  *
000130*                     G O                                       *
000140*                                                                *
000150*   APLICACION  : FUTBOL - ESTADISTICAS CLUB BENAGALBON          *
000160*   MIEMBRO     : EVTREG                                         *
000170*   DESCRIPCION : LAYOUT DE UNA ACCION DE JUEGO (DISPARO, PASE,  *
000180*               : DUELO, TARJETA, GOL, SUSTITUCION...). SE USA   *
000190*               : TANTO PARA EL ARCHIVO CRUDO (EVENTOS) COMO     *
000200*               : PARA EL ARCHIVO DEPURADO (EVTDEPUR) -- MISMO   *
000210*               : LAYOUT, DOS ARCHIVOS. EL CAMPO EVT-SISTEMA     *
000220*               : "touch-field" INDICA EVENTO NO CONFIRMADO Y SE *
000230*               : EXCLUYE DE LAS ESTADISTICAS DE TEMPORADA;      *
000240*               : "touch-field-final" SE USA SOLO EN LA SEGUNDA  *
000250*               : PASADA DE CLB0030 PARA RECONSTRUIR MINUTOS.    *
000260*                                                                *
000270*   HISTORIAL   : 08/2001 MPQ  CREACION DEL MIEMBRO              *
000280*               : 03/2004 EDR  SE AMPLIO EVT-OBSERVACION A 40    *
000290******************************************************************
000300 01  REG-EVTREG.
000310     05  EVT-PARTIDO-ID         PIC X(06).
000320     05  EVT-FECHA              PIC X(10).
000330     05  EVT-RIVAL              PIC X(30).
000340     05  EVT-JORNADA            PIC X(20).
000350     05  EVT-SEDE               PIC X(30).
000360     05  EVT-SISTEMA            PIC X(20).
000370     05  EVT-MINUTO             PIC 9(03).
000380         88  EVT-MINUTO-EN-BLANCO   VALUE 999.
000390     05  EVT-JUGADOR            PIC X(30).
000400     05  EVT-TIPO               PIC X(30).
000410     05  EVT-RESULTADO          PIC X(20).
000420     05  EVT-ZONA               PIC X(30).
000430     05  EVT-TERCIO             PIC X(20).
000440     05  EVT-OBSERVACION        PIC X(40).
000450     05  FILLER                 PIC X(11).

000100******************************************************************
000110*                                                                *
000120*   C L S R O W   -   F I L A   D E   C L A S I F I C A C I O N  *
000130*                                                                *
000140*   APLICACION  : FUTBOL - ESTADISTICAS CLUB BENAGALBON          *
000150*   MIEMBRO     : CLSROW                                         *
000160*   DESCRIPCION : LAYOUT DE LA FILA DE CLASIFICACION, USADA      *
000170*               : TANTO EN EL ARCHIVO DE ENTRADA (CLASIFIC) COMO *
000180*               : EN LA TABLA DE POSICIONES REGRABADA (TABPOS).  *
000190*               : EL MISMO MIEMBRO SE REUTILIZA EN AMBOS FD CON  *
000200*               : REPLACING DESDE EL PROGRAMA QUE LO INVOCA.     *
000210*               : TODOS LOS CAMPOS SON NUMERICOS SIN SIGNO,      *
000220*               : EXCEPTO LA DIFERENCIA DE GOLES QUE ES CON      *
000230*               : SIGNO (PUEDE QUEDAR NEGATIVA).                 *
000240*                                                                *
000250*   HISTORIAL   : 04/1994 EDR  CREACION DEL MIEMBRO              *
000260*               : 09/1997 MPQ  SE AGREGO CLS-PRIMARIO (REQ 118)  *
000270*               : 02/1999 EDR  AJUSTE Y2K, NO APLICA (SIN FECHAS)*
000280******************************************************************
000290 01  REG-CLSROW.
000300     05  CLS-POSICION           PIC 9(02).
000310     05  CLS-EQUIPO             PIC X(30).
000320     05  CLS-JUGADOS            PIC 9(02).
000330     05  CLS-GANADOS            PIC 9(02).
000340     05  CLS-EMPATADOS          PIC 9(02).
000350     05  CLS-PERDIDOS           PIC 9(02).
000360     05  CLS-GOLES-FAVOR        PIC 9(03).
000370     05  CLS-GOLES-CONTRA       PIC 9(03).
000380     05  CLS-DIF-GOLES          PIC S9(03).
000390     05  CLS-PUNTOS             PIC 9(03).
000400     05  CLS-PRIMARIO           PIC X(01).
000410         88  CLS-ES-PRIMARIO        VALUE 'S'.
000420         88  CLS-NO-PRIMARIO        VALUE 'N'.
000430     05  FILLER                 PIC X(17).

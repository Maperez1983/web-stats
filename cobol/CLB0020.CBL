000100******************************************************************
000110* FECHA       : 22/06/1995                                       *
000120* PROGRAMADOR : MARIA DEL PILAR QUIÑONEZ (MPQ)                   *
000130* APLICACION  : FUTBOL - ESTADISTICAS CLUB BENAGALBON            *
000140* PROGRAMA    : CLB0020                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL ARCHIVO CRUDO DE EVENTOS DE PARTIDO        *
000170*             : (EVENTOS), VALIDA Y DEPURA CADA FILA, REGISTRA    *
000180*             : RIVALES Y JUGADORES VISTOS POR PRIMERA VEZ, Y     *
000190*             : GRABA EL ARCHIVO DEPURADO (EVTDEPUR) QUE USAN     *
000200*             : CLB0030 Y CLB0040. ESCRIBE UNA LINEA DE BITACORA. *
000210* ARCHIVOS    : EVENTOS=E, EVTDEPUR=S, BITACORA=S                 *
000220* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
000230******************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.    CLB0020.
000260 AUTHOR.        MARIA DEL PILAR QUIÑONEZ.
000270 INSTALLATION.  CLUB BENAGALBON - DEPTO. DE SISTEMAS.
000280 DATE-WRITTEN.  22/06/1995.
000290 DATE-COMPILED.
000300 SECURITY.      USO INTERNO DEL CLUB - NO DISTRIBUIR.
000310******************************************************************
000320*                    H I S T O R I A L   D E   C A M B I O S     *
000330******************************************************************
000340* FECHA       PROG  TICKET      DESCRIPCION                      *
000350* ----------  ----  ----------  ------------------------------- *
000360* 22/06/1995  MPQ   CLB-0012    VERSION INICIAL, SOLO RECHAZO DE *
000370*                               FILAS SIN NUMERO DE PARTIDO.     *
000380* 14/01/1998  MPQ   CLB-0121    SE AGREGA VALOR POR DEFECTO DE    *
000390*                               RIVAL Y DE JORNADA EN BLANCO.     *
000400* 09/02/1999  EDR   CLB-0141    REVISION Y2K: EL CAMPO FECHA DE   *
000410*                               EVENTO SE RECIBE EN FORMATO       *
000420*                               AAAA-MM-DD DESDE ORIGEN, NO SE    *
000430*                               RECALCULA AQUI; SIN CAMBIOS.      *
000440* 03/05/2001  JLC   CLB-0178    SE AJUSTA RANGO VALIDO DE MINUTO  *
000450*                               A 0-120, FUERA DE RANGO EN BLANCO.*
000460* 19/08/2001  JLC   CLB-0206    SE AGREGA ESCRITURA DE LINEA DE   *
000470*                               BITACORA DE IMPORTACION.          *
000480* 02/03/2004  EDR   CLB-0241    SE AMPLIA OBSERVACION A 40 BYTES  *
000490*                               (VER COPY EVTREG).                *
000500* 17/11/2009  RFS   CLB-0320    SE AGREGAN TABLAS DE RIVALES Y    *
000510*                               JUGADORES VISTOS POR PRIMERA VEZ  *
000520*                               PARA LOS TOTALES DE CONTROL.      *
000530******************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT EVENTOS   ASSIGN TO EVENTOS
000610            FILE STATUS IS FS-EVENTOS FSE-EVENTOS.
000620 
000630     SELECT EVTDEPUR  ASSIGN TO EVTDEPUR
000640            FILE STATUS IS FS-EVTDEPUR FSE-EVTDEPUR.
000650 
000660     SELECT BITACORA  ASSIGN TO BITACORA
000670            FILE STATUS IS FS-BITACORA FSE-BITACORA.
000680 
000690 DATA DIVISION.
000700 FILE SECTION.
000710******************************************************************
000720*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000730******************************************************************
000740*   ARCHIVO CRUDO DE EVENTOS, TAL COMO LO ENTREGA EL SISTEMA DE
000750*   CAPTURA DE PARTIDO.
000760 FD  EVENTOS.
000770     COPY EVTREG REPLACING REG-EVTREG BY REG-EVENTOS.
000780 
000790*   ARCHIVO DEPURADO, UNA FILA POR EVENTO VALIDO, YA CON VALORES
000800*   POR DEFECTO APLICADOS.
000810 FD  EVTDEPUR.
000820     COPY EVTREG REPLACING REG-EVTREG BY REG-EVTDEPUR.
000830 
000840*   BITACORA DE IMPORTACION, SIEMPRE EN EXTEND.
000850 FD  BITACORA.
000860     COPY BITACOR.
000870 
000880 WORKING-STORAGE SECTION.
000890******************************************************************
000900*              RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS     *
000910******************************************************************
000920 01  WKS-FS-STATUS.
000930     02  FS-EVENTOS              PIC 9(02) VALUE ZEROES.
000940     02  FSE-EVENTOS.
000950         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000960         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000970         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000980     02  FS-EVTDEPUR             PIC 9(02) VALUE ZEROES.
000990     02  FSE-EVTDEPUR.
001000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001010         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001020         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001030     02  FS-BITACORA             PIC 9(02) VALUE ZEROES.
001040     02  FSE-BITACORA.
001050         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001060         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001070         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001080     02  FILLER                  PIC X(01) VALUE SPACE.
001090 01  PROGRAMA                    PIC X(08) VALUE 'CLB0020'.
001100 01  ARCHIVO                     PIC X(08) VALUE SPACES.
001110 01  ACCION                      PIC X(10) VALUE SPACES.
001120 01  LLAVE                       PIC X(32) VALUE SPACES.
001130******************************************************************
001140*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001150******************************************************************
001160 01  WKS-DISPARADORES            PIC 9(01) VALUE ZEROES.
001170     88  WKS-FIN-EVENTOS                   VALUE 1.
001180 01  WKS-CONTADOR-GRUPO.
001190     02  WKS-LEIDOS               PIC 9(06) COMP VALUE ZEROES.
001200     02  WKS-ACEPTADOS            PIC 9(06) COMP VALUE ZEROES.
001210     02  WKS-RECHAZADOS           PIC 9(06) COMP VALUE ZEROES.
001220 01  WKS-CONTADOR-GRUPO-R REDEFINES WKS-CONTADOR-GRUPO.
001230     02  WKS-CONTADOR-TABLA       PIC 9(06) COMP OCCURS 3 TIMES.
001240 01  WKS-MINUTO-NUMERICO          PIC S9(05) COMP VALUE ZEROES.
001250 01  WKS-FECHA-HOY                PIC 9(08) VALUE ZEROES.
001260 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
001270     02  WKS-ANIO-HOY             PIC 9(04).
001280     02  WKS-MES-HOY              PIC 9(02).
001290     02  WKS-DIA-HOY              PIC 9(02).
001300 01  WKS-PARTIDO-LIT              PIC X(20) VALUE SPACES.
001310******************************************************************
001320*   TABLA DE PARTIDOS YA VISTOS (PARA CONTAR PARTIDOS DISTINTOS)
001330******************************************************************
001340 01  WKS-TAB-PARTIDOS.
001350     02  WKS-PARTIDO-N            PIC 9(04) COMP VALUE ZEROES.
001360     02  WKS-PARTIDO-TABLA OCCURS 0 TO 200 TIMES
001370                 DEPENDING ON WKS-PARTIDO-N
001380                 INDEXED BY IDX-PARTIDO.
001390         04  WKS-PARTIDO-CLAVE    PIC X(06).
001400 01  WKS-TAB-PARTIDOS-R REDEFINES WKS-TAB-PARTIDOS.
001410     02  FILLER                   PIC X(04).
001420     02  WKS-PARTIDO-BLOQUE       PIC X(06) OCCURS 200 TIMES.
001430******************************************************************
001440*   TABLA DE RIVALES VISTOS POR PRIMERA VEZ
001450******************************************************************
001460 01  WKS-TAB-RIVALES.
001470     02  WKS-RIVAL-N              PIC 9(04) COMP VALUE ZEROES.
001480     02  WKS-RIVAL-TABLA OCCURS 0 TO 100 TIMES
001490                 DEPENDING ON WKS-RIVAL-N
001500                 INDEXED BY IDX-RIVAL.
001510         04  WKS-RIVAL-CLAVE      PIC X(30).
001520         04  FILLER               PIC X(01).
001530******************************************************************
001540*   TABLA DE JUGADORES VISTOS POR PRIMERA VEZ
001550******************************************************************
001560 01  WKS-TAB-JUGADORES.
001570     02  WKS-JUGADOR-N            PIC 9(04) COMP VALUE ZEROES.
001580     02  WKS-JUGADOR-TABLA OCCURS 0 TO 500 TIMES
001590                 DEPENDING ON WKS-JUGADOR-N
001600                 INDEXED BY IDX-JUGADOR.
001610         04  WKS-JUGADOR-CLAVE    PIC X(30).
001620         04  FILLER               PIC X(01).
001630 01  WKS-BANDERA-ENCONTRADO       PIC X(01) VALUE 'N'.
001640     88  WKS-YA-ESTABA                     VALUE 'S'.
001650     88  WKS-NO-ESTABA                     VALUE 'N'.
001660******************************************************************
001670 PROCEDURE        DIVISION.
001680******************************************************************
001690*               S E C C I O N   P R I N C I P A L
001700******************************************************************
001710 000-MAIN SECTION.
001720     PERFORM 001-ABRIR-ARCHIVOS
001730     PERFORM 002-OBTENER-FECHA
001740     PERFORM 100-LEER-EVENTOS
001750     PERFORM 200-PROCESAR-FILA
001760         UNTIL WKS-FIN-EVENTOS
001770     PERFORM 650-BITACORA
001780     PERFORM 900-CERRAR-ARCHIVOS
001790     STOP RUN.
001800 000-MAIN-E.             EXIT.
001810 
001820******************************************************************
001830 001-ABRIR-ARCHIVOS SECTION.
001840******************************************************************
001850     OPEN INPUT  EVENTOS
001860          OUTPUT EVTDEPUR
001870          EXTEND BITACORA
001880     IF FS-EVENTOS NOT EQUAL 0 AND 10
001890        MOVE 'EVENTOS'  TO ARCHIVO
001900        PERFORM 999-ERROR-ARCHIVO
001910     END-IF
001920     IF FS-EVTDEPUR NOT EQUAL 0
001930        MOVE 'EVTDEPUR' TO ARCHIVO
001940        PERFORM 999-ERROR-ARCHIVO
001950     END-IF
001960     IF FS-BITACORA NOT EQUAL 0 AND 05
001970        MOVE 'BITACORA' TO ARCHIVO
001980        PERFORM 999-ERROR-ARCHIVO
001990     END-IF.
002000 001-ABRIR-ARCHIVOS-E.   EXIT.
002010 
002020******************************************************************
002030 002-OBTENER-FECHA SECTION.
002040******************************************************************
002050     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
002060 002-OBTENER-FECHA-E.    EXIT.
002070 
002080******************************************************************
002090 100-LEER-EVENTOS SECTION.
002100******************************************************************
002110     READ EVENTOS INTO REG-EVTDEPUR
002120         AT END SET WKS-FIN-EVENTOS TO TRUE
002130     END-READ
002140     IF NOT WKS-FIN-EVENTOS
002150        ADD 1 TO WKS-LEIDOS
002160     END-IF.
002170 100-LEER-EVENTOS-E.     EXIT.
002180 
002190******************************************************************
002200*   UNA FILA SIN NUMERO DE PARTIDO SE RECHAZA POR COMPLETO; LAS
002210*   DEMAS RECIBEN DEFECTOS Y SE REGISTRAN EN LAS TABLAS DE CONTROL.
002220******************************************************************
002230 200-PROCESAR-FILA SECTION.
002240     IF EVT-PARTIDO-ID OF REG-EVTDEPUR EQUAL SPACES
002250        ADD 1 TO WKS-RECHAZADOS
002260     ELSE
002270        PERFORM 210-ANOTAR-PARTIDO
002280        PERFORM 300-DEFECTOS-EVENTO
002290        PERFORM 310-ANOTAR-RIVAL
002300        PERFORM 320-ANOTAR-JUGADOR
002310        WRITE REG-EVTDEPUR
002320        IF FS-EVTDEPUR NOT EQUAL 0
002330           MOVE 'EVTDEPUR' TO ARCHIVO
002340           PERFORM 999-ERROR-ARCHIVO
002350        END-IF
002360        ADD 1 TO WKS-ACEPTADOS
002370     END-IF
002380     PERFORM 100-LEER-EVENTOS.
002390 200-PROCESAR-FILA-E.    EXIT.
002400 
002410******************************************************************
002420*   DEFAULTS DE RIVAL, JORNADA Y MINUTO; EL TIPO DE EVENTO Y EL
002430*   RESULTADO SE DEJAN TAL COMO LLEGARON, SE CLASIFICAN EN CLB0030.
002440******************************************************************
002450 300-DEFECTOS-EVENTO SECTION.
002460     IF EVT-RIVAL OF REG-EVTDEPUR EQUAL SPACES
002470        MOVE 'Rival desconocido' TO EVT-RIVAL OF REG-EVTDEPUR
002480     END-IF
002490     IF EVT-JORNADA OF REG-EVTDEPUR EQUAL SPACES
002500        MOVE SPACES TO WKS-PARTIDO-LIT
002510        STRING 'Partido '
002520               EVT-PARTIDO-ID OF REG-EVTDEPUR DELIMITED BY SIZE
002530               INTO WKS-PARTIDO-LIT
002540        MOVE WKS-PARTIDO-LIT TO EVT-JORNADA OF REG-EVTDEPUR
002550     END-IF
002560     MOVE EVT-MINUTO OF REG-EVTDEPUR TO WKS-MINUTO-NUMERICO
002570     IF WKS-MINUTO-NUMERICO LESS THAN ZEROES OR
002580        WKS-MINUTO-NUMERICO GREATER THAN 120
002590        SET EVT-MINUTO-EN-BLANCO OF REG-EVTDEPUR TO TRUE
002600     END-IF.
002610 300-DEFECTOS-EVENTO-E.  EXIT.
002620 
002630******************************************************************
002640*   CONTROL DE PARTIDOS DISTINTOS (SOLO PARA LA BITACORA).
002650******************************************************************
002660 210-ANOTAR-PARTIDO SECTION.
002670     SET WKS-NO-ESTABA TO TRUE
002680     PERFORM 211-COMPARAR-PARTIDO VARYING IDX-PARTIDO FROM 1 BY 1
002690             UNTIL IDX-PARTIDO GREATER THAN WKS-PARTIDO-N
002700     IF WKS-NO-ESTABA AND WKS-PARTIDO-N LESS THAN 200
002710        ADD 1 TO WKS-PARTIDO-N
002720        MOVE EVT-PARTIDO-ID OF REG-EVTDEPUR
002730             TO WKS-PARTIDO-CLAVE(WKS-PARTIDO-N)
002740     END-IF.
002750 210-ANOTAR-PARTIDO-E.   EXIT.
002760 
002770 211-COMPARAR-PARTIDO SECTION.
002780     IF WKS-PARTIDO-CLAVE(IDX-PARTIDO) EQUAL
002790        EVT-PARTIDO-ID OF REG-EVTDEPUR
002800        SET WKS-YA-ESTABA TO TRUE
002810     END-IF.
002820 211-COMPARAR-PARTIDO-E. EXIT.
002830 
002840******************************************************************
002850*   CONTROL DE RIVALES DISTINTOS (SOLO PARA LA BITACORA).
002860******************************************************************
002870 310-ANOTAR-RIVAL SECTION.
002880     SET WKS-NO-ESTABA TO TRUE
002890     PERFORM 311-COMPARAR-RIVAL VARYING IDX-RIVAL FROM 1 BY 1
002900             UNTIL IDX-RIVAL GREATER THAN WKS-RIVAL-N
002910     IF WKS-NO-ESTABA AND WKS-RIVAL-N LESS THAN 100
002920        ADD 1 TO WKS-RIVAL-N
002930        MOVE EVT-RIVAL OF REG-EVTDEPUR
002940             TO WKS-RIVAL-CLAVE(WKS-RIVAL-N)
002950     END-IF.
002960 310-ANOTAR-RIVAL-E.     EXIT.
002970 
002980 311-COMPARAR-RIVAL SECTION.
002990     IF WKS-RIVAL-CLAVE(IDX-RIVAL) EQUAL
003000        EVT-RIVAL OF REG-EVTDEPUR
003010        SET WKS-YA-ESTABA TO TRUE
003020     END-IF.
003030 311-COMPARAR-RIVAL-E.   EXIT.
003040 
003050******************************************************************
003060*   CONTROL DE JUGADORES DISTINTOS (SOLO PARA LA BITACORA).
003070******************************************************************
003080 320-ANOTAR-JUGADOR SECTION.
003090     IF EVT-JUGADOR OF REG-EVTDEPUR NOT EQUAL SPACES
003100        SET WKS-NO-ESTABA TO TRUE
003110        PERFORM 321-COMPARAR-JUGADOR VARYING IDX-JUGADOR
003120                FROM 1 BY 1
003130                UNTIL IDX-JUGADOR GREATER THAN WKS-JUGADOR-N
003140        IF WKS-NO-ESTABA AND WKS-JUGADOR-N LESS THAN 500
003150           ADD 1 TO WKS-JUGADOR-N
003160           MOVE EVT-JUGADOR OF REG-EVTDEPUR
003170                TO WKS-JUGADOR-CLAVE(WKS-JUGADOR-N)
003180        END-IF
003190     END-IF.
003200 320-ANOTAR-JUGADOR-E.   EXIT.
003210 
003220 321-COMPARAR-JUGADOR SECTION.
003230     IF WKS-JUGADOR-CLAVE(IDX-JUGADOR) EQUAL
003240        EVT-JUGADOR OF REG-EVTDEPUR
003250        SET WKS-YA-ESTABA TO TRUE
003260     END-IF.
003270 321-COMPARAR-JUGADOR-E. EXIT.
003280 
003290******************************************************************
003300*   UNA LINEA DE BITACORA POR CORRIDA DE ESTE PROGRAMA.
003310******************************************************************
003320 650-BITACORA SECTION.
003330     MOVE 'CLB0020'     TO BIT-PROGRAMA
003340     MOVE 'EVENTOS'     TO BIT-ARCHIVO
003350     MOVE WKS-FECHA-HOY TO BIT-FECHA-CORRIDA
003360     MOVE WKS-LEIDOS    TO BIT-LEIDOS
003370     MOVE WKS-ACEPTADOS TO BIT-ACEPTADOS
003380     MOVE WKS-RECHAZADOS TO BIT-RECHAZADOS
003390     MOVE WKS-PARTIDO-N  TO BIT-PARTIDOS-DISTINTOS
003400     MOVE WKS-JUGADOR-N  TO BIT-JUGADORES-DISTINTOS
003410     MOVE WKS-RIVAL-N    TO BIT-RIVALES-DISTINTOS
003420     WRITE REG-BITACOR
003430     IF FS-BITACORA NOT EQUAL 0
003440        MOVE 'BITACORA' TO ARCHIVO
003450        PERFORM 999-ERROR-ARCHIVO
003460     END-IF.
003470 650-BITACORA-E.         EXIT.
003480 
003490******************************************************************
003500 900-CERRAR-ARCHIVOS SECTION.
003510******************************************************************
003520     CLOSE EVENTOS EVTDEPUR BITACORA.
003530 900-CERRAR-ARCHIVOS-E.  EXIT.
003540 
003550******************************************************************
003560*   RUTINA COMUN DE ERROR DE ARCHIVO. LLAMA A LA RUTINA DE FILE
003570*   STATUS EXTENDIDO DEL BANCO Y TERMINA LA CORRIDA.
003580******************************************************************
003590 999-ERROR-ARCHIVO SECTION.
003600     MOVE 'OPEN/IO'      TO ACCION
003610     MOVE SPACES         TO LLAVE
003620     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003630                           FS-EVENTOS, FSE-EVENTOS
003640     DISPLAY '>>> ERROR DE ARCHIVO EN CLB0020: ' ARCHIVO
003650             UPON CONSOLE
003660     DISPLAY '    VERIFICAR DETALLE EN SPOOL DE SALIDA'
003670             UPON CONSOLE
003680     STOP RUN.
003690 999-ERROR-ARCHIVO-E.    EXIT.

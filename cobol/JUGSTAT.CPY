000100******************************************************************
000110*                                                                *
000120*   J U G S T A T   -   F I L A   D E   E S T A D I S T I C A     *
000130*                       D E   J U G A D O R   ( T E M P O R A D A)*
000140*                                                                *
000150*   APLICACION  : FUTBOL - ESTADISTICAS CLUB BENAGALBON          *
000160*   MIEMBRO     : JUGSTAT                                        *
000170*   DESCRIPCION : ACUMULADO DE TEMPORADA POR JUGADOR, SALIDA DEL *
000180*               : PROGRAMA CLB0030 (PLAYER-STATS-OUT). LAS       *
000190*               : TASAS VIENEN CON UN DECIMAL, REDONDEO HACIA    *
000200*               : ARRIBA DESDE 0.5 (VER 500-CALCULAR-TASAS).     *
000210*               : LA CUADRICULA DE ZONA ES 3X3 (DEFENSA/MEDIO/   *
000220*               : ATAQUE POR IZQUIERDA/CENTRO/DERECHA), EN ESE   *
000230*               : ORDEN DE SUBINDICE 1 A 9. EL TERCIO ES 1=      *
000240*               : ATAQUE, 2=CONSTRUCCION, 3=DEFENSA.             *
000250*                                                                *
000260*   HISTORIAL   : 09/2005 EDR  CREACION DEL MIEMBRO              *
000270******************************************************************
000280 01  REG-JUGSTAT.
000290     05  JST-NOMBRE                 PIC X(30).
000300     05  JST-POSICION               PIC X(20).
000310     05  JST-ACCIONES-TOTAL         PIC 9(04).
000320     05  JST-ACIERTOS               PIC 9(04).
000330     05  JST-TASA-ACIERTO           PIC 9(03)V9.
000340     05  JST-GOLES                  PIC 9(03).
000350     05  JST-ASISTENCIAS            PIC 9(03).
000360     05  JST-AMARILLAS              PIC 9(02).
000370     05  JST-ROJAS                  PIC 9(02).
000380     05  JST-DUELOS-TOTAL           PIC 9(03).
000390     05  JST-DUELOS-GANADOS         PIC 9(03).
000400     05  JST-TASA-DUELO             PIC 9(03)V9.
000410     05  JST-TIROS-INTENTADOS       PIC 9(03).
000420     05  JST-TIROS-A-PUERTA         PIC 9(03).
000430     05  JST-TASA-TIRO              PIC 9(03)V9.
000440     05  JST-PASES-INTENTADOS       PIC 9(04).
000450     05  JST-PASES-COMPLETADOS      PIC 9(04).
000460     05  JST-TASA-PASE              PIC 9(03)V9.
000470     05  JST-CONVOCATORIAS          PIC 9(02).
000480     05  JST-PARTIDOS-JUGADOS       PIC 9(02).
000490     05  JST-PARTIDOS-TITULAR       PIC 9(02).
000500     05  JST-MINUTOS                PIC 9(04).
000510     05  JST-ZONA-CONTEO            PIC 9(03) OCCURS 9 TIMES.
000520     05  JST-TERCIO-CONTEO          PIC 9(03) OCCURS 3 TIMES.
000530     05  JST-TERCIO-PORCENTAJE      PIC 9(03)V9 OCCURS 3 TIMES.
000540     05  FILLER                     PIC X(10).

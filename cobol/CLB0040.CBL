000100******************************************************************
000110* FECHA       : 11/06/1997                                       *
000120* PROGRAMADOR : MARTA PATRICIA QUIÑONEZ (MPQ)                    *
000130* APLICACION  : FUTBOL - ESTADISTICAS CLUB BENAGALBON            *
000140* PROGRAMA    : CLB0040                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CONTEO GENERAL DE EVENTOS CONFIRMADOS DEL         *
000170*             : PARTIDO. SACA EL TOTAL DE EVENTOS, LOS 5 TIPOS    *
000180*             : DE EVENTO MAS FRECUENTES, LOS 5 RESULTADOS MAS    *
000190*             : FRECUENTES Y EL RESUMEN DE ACCIONES/EXITOS DE     *
000200*             : CADA JUGADOR, ORDENADO POR ACCIONES DESCENDENTE.  *
000210*             : AGREGA LA SECCION "TEAM METRICS" AL REPORTE       *
000220*             : GENERAL.                                          *
000230* ARCHIVOS    : EVTDEPUR=E, REPORTE=S                             *
000240* PROGRAMA(S) : NINGUNO                                           *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    CLB0040.
000280 AUTHOR.        MARTA PATRICIA QUIÑONEZ.
000290 INSTALLATION.  CLUB BENAGALBON - DEPTO. DE SISTEMAS.
000300 DATE-WRITTEN.  11/06/1997.
000310 DATE-COMPILED.
000320 SECURITY.      USO INTERNO DEL CLUB - NO DISTRIBUIR.
000330******************************************************************
000340*                    H I S T O R I A L   D E   C A M B I O S     *
000350******************************************************************
000360* FECHA       PROG  TICKET      DESCRIPCION                      *
000370* ----------  ----  ----------  ------------------------------- *
000380* 11/06/1997  MPQ   CLB-0060    VERSION INICIAL: SOLO TOTAL DE    *
000390*                               EVENTOS LEIDOS.                   *
000400* 04/03/1998  MPQ   CLB-0129    SE AGREGA TABLA DE FRECUENCIA DE  *
000410*                               TIPO Y RESULTADO, TOP 5 DE CADA.  *
000420* 09/02/1999  EDR   CLB-0143    REVISION Y2K: SIN FECHAS EN ESTE  *
000430*                               PROGRAMA, SIN CAMBIOS DE CODIGO.  *
000440* 17/10/2002  JLC   CLB-0221    SE AGREGA RESUMEN DE ACCIONES Y   *
000450*                               EXITOS POR JUGADOR.                *
000460* 13/03/2009  RFS   CLB-0319    SE AGREGA SECCION TEAM METRICS AL *
000470*                               REPORTE GENERAL COMPARTIDO.        *
000480* 25/11/2009  RFS   CLB-0322    EL RESUMEN POR JUGADOR SE ORDENA   *
000490*                               POR ACCIONES DESCENDENTE Y SE      *
000500*                               IMPRIME COMPLETO EN EL REPORTE;    *
000510*                               ANTES SOLO SE CALCULABA EN MEMORIA.*
000520*                               SE QUITAN WKS-ACCIONES-EQ/GOLES-EQ/*
000530*                               TARJETAS-EQ, NUNCA SE USARON.      *
000540* 02/09/2013  RFS   CLB-0349    SE EXCLUYEN LOS EVENTOS CON        *
000550*                               SISTEMA "TOUCH-FIELD" DEL CONTEO.  *
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT EVTDEPUR  ASSIGN TO EVTDEPUR
000640            FILE STATUS IS FS-EVTDEPUR FSE-EVTDEPUR.
000650 
000660     SELECT REPORTE   ASSIGN TO REPORTE
000670            FILE STATUS IS FS-REPORTE FSE-REPORTE.
000680 
000690 DATA DIVISION.
000700 FILE SECTION.
000710******************************************************************
000720*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000730******************************************************************
000740 FD  EVTDEPUR.
000750     COPY EVTREG.
000760 
000770 FD  REPORTE.
000780 01  REG-REPORTE              PIC X(132).
000790 
000800 WORKING-STORAGE SECTION.
000810******************************************************************
000820*              RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS     *
000830******************************************************************
000840 01  WKS-FS-STATUS.
000850     02  FS-EVTDEPUR             PIC 9(02) VALUE ZEROES.
000860     02  FSE-EVTDEPUR.
000870         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000880         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000890         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000900     02  FS-REPORTE              PIC 9(02) VALUE ZEROES.
000910     02  FSE-REPORTE.
000920         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000930         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000940         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000950     02  FILLER                  PIC X(01) VALUE SPACE.
000960 01  PROGRAMA                    PIC X(08) VALUE 'CLB0040'.
000970 01  ARCHIVO                     PIC X(08) VALUE SPACES.
000980 01  ACCION                      PIC X(10) VALUE SPACES.
000990 01  LLAVE                       PIC X(32) VALUE SPACES.
001000 01  WKS-DISPARADORES            PIC 9(01) VALUE ZEROES.
001010     88  WKS-FIN-EVENTOS                   VALUE 1.
001020 01  WKS-TOTAL-EVENTOS           PIC 9(06) COMP VALUE ZEROES.
001030 01  WKS-I                       PIC 9(04) COMP VALUE ZEROES.
001040 01  WKS-J                       PIC 9(04) COMP VALUE ZEROES.
001050 01  WKS-MAYOR                   PIC 9(06) COMP VALUE ZEROES.
001060 01  WKS-MAYOR-IDX               PIC 9(04) COMP VALUE ZEROES.
001070******************************************************************
001080*   TABLA DE FRECUENCIA DE TIPO DE EVENTO.
001090******************************************************************
001100 01  WKS-TAB-TIPOS.
001110     02  WKS-TIPO-N              PIC 9(04) COMP VALUE ZEROES.
001120     02  WKS-TIPO-TABLA OCCURS 0 TO 60 TIMES
001130                 DEPENDING ON WKS-TIPO-N
001140                 INDEXED BY IDX-TIPO.
001150         04  TIPO-VALOR          PIC X(40).
001160         04  TIPO-CUENTA         PIC 9(06) COMP VALUE 0.
001170         04  FILLER              PIC X(01).
001180******************************************************************
001190*   TABLA DE FRECUENCIA DE RESULTADO DE EVENTO.
001200******************************************************************
001210 01  WKS-TAB-RESULTADOS.
001220     02  WKS-RESULT-N            PIC 9(04) COMP VALUE ZEROES.
001230     02  WKS-RESULT-TABLA OCCURS 0 TO 60 TIMES
001240                 DEPENDING ON WKS-RESULT-N
001250                 INDEXED BY IDX-RESULT.
001260         04  RESULT-VALOR        PIC X(40).
001270         04  RESULT-CUENTA       PIC 9(06) COMP VALUE 0.
001280         04  FILLER              PIC X(01).
001290******************************************************************
001300*   TABLA DE RESUMEN POR JUGADOR (ACCIONES Y EXITOS).
001310******************************************************************
001320 01  WKS-TAB-JUGADORES-EQ.
001330     02  WKS-JUGEQ-N             PIC 9(04) COMP VALUE ZEROES.
001340     02  WKS-JUGEQ-TABLA OCCURS 0 TO 80 TIMES
001350                 DEPENDING ON WKS-JUGEQ-N
001360                 INDEXED BY IDX-JUGEQ.
001370         04  JUGEQ-NOMBRE        PIC X(30).
001380         04  JUGEQ-ACCIONES      PIC 9(04) COMP VALUE 0.
001390         04  JUGEQ-EXITOS        PIC 9(04) COMP VALUE 0.
001400         04  FILLER              PIC X(01).
001410******************************************************************
001420*   TOP-5 SELECCIONADOS (COPIA DE LOS MEJORES 5 DE CADA TABLA).
001430******************************************************************
001440 01  WKS-TOP5-TIPOS.
001450     02  WKS-T5T-N               PIC 9(01) COMP VALUE 0.
001460     02  WKS-T5T-TABLA OCCURS 5 TIMES.
001470         04  T5T-VALOR           PIC X(40) VALUE SPACES.
001480         04  T5T-CUENTA          PIC 9(06) COMP VALUE 0.
001490 01  WKS-TOP5-TIPOS-R REDEFINES WKS-TOP5-TIPOS.
001500     02  FILLER                  PIC X(01).
001510     02  WKS-T5T-BLOQUE          PIC X(46) OCCURS 5 TIMES.
001520 01  WKS-TOP5-RESULT.
001530     02  WKS-T5R-N               PIC 9(01) COMP VALUE 0.
001540     02  WKS-T5R-TABLA OCCURS 5 TIMES.
001550         04  T5R-VALOR           PIC X(40) VALUE SPACES.
001560         04  T5R-CUENTA          PIC 9(06) COMP VALUE 0.
001570 01  WKS-TOP5-RESULT-R REDEFINES WKS-TOP5-RESULT.
001580     02  FILLER                  PIC X(01).
001590     02  WKS-T5R-BLOQUE          PIC X(46) OCCURS 5 TIMES.
001600 01  WKS-YA-USADO                PIC X(60) VALUE SPACES.
001610 01  WKS-YA-USADO-R REDEFINES WKS-YA-USADO.
001620     02  WKS-YA-USADO-TABLA      PIC X(01) OCCURS 60 TIMES.
001630 01  WKS-BUS-FLAG                 PIC X(01) VALUE 'N'.
001640     88  WKS-BUS-ENCONTRADO               VALUE 'S'.
001650 01  WKS-NORM-RESULTADO           PIC X(40) VALUE SPACES.
001660 01  WKS-TASA                     PIC 9(03)V9 VALUE ZEROES.
001670 01  WKS-YA-USADO-JUG             PIC X(80) VALUE SPACES.
001680 01  WKS-YA-USADO-JUG-R REDEFINES WKS-YA-USADO-JUG.
001690     02  WKS-YA-USADO-JUG-TABLA   PIC X(01) OCCURS 80 TIMES.
001700******************************************************************
001710*   TABLA DE JUGADORES ORDENADA POR ACCIONES DESCENDENTE (COPIA
001720*   DE WKS-TAB-JUGADORES-EQ, MISMA TECNICA DE SELECCION SIMPLE
001730*   QUE LOS TOP-5 DE ARRIBA, PERO SIN CORTE DE TOP-N).
001740******************************************************************
001750 01  WKS-TAB-ORDEN-JUGADORES.
001760     02  WKS-ORDJ-N              PIC 9(04) COMP VALUE ZEROES.
001770     02  WKS-ORDJ-TABLA OCCURS 0 TO 80 TIMES
001780                 DEPENDING ON WKS-ORDJ-N
001790                 INDEXED BY IDX-ORDJ.
001800         04  ORDJ-NOMBRE         PIC X(30).
001810         04  ORDJ-ACCIONES       PIC 9(04) COMP VALUE 0.
001820         04  ORDJ-EXITOS         PIC 9(04) COMP VALUE 0.
001830         04  FILLER              PIC X(01).
001840******************************************************************
001850*              LINEAS DEL REPORTE - TEAM METRICS                 *
001860******************************************************************
001870 01  CAB-MET-1.
001880     02  FILLER                PIC X(40) VALUE
001890         'SECCION 2: METRICAS DEL EQUIPO'.
001900     02  FILLER                PIC X(92) VALUE SPACES.
001910 01  CAB-MET-2.
001920     02  FILLER                PIC X(132) VALUE ALL '='.
001930 01  DET-MET-TOTAL.
001940     02  FILLER                PIC X(28) VALUE
001950         'TOTAL DE EVENTOS CONFIRMADOS:'.
001960     02  DET-MET-TOTAL-VALOR   PIC ZZZZZ9.
001970     02  FILLER                PIC X(97) VALUE SPACES.
001980 01  CAB-MET-TIPOS.
001990     02  FILLER                PIC X(20) VALUE
002000         'TOP 5 TIPOS DE EVENTO'.
002010     02  FILLER                PIC X(112) VALUE SPACES.
002020 01  DET-MET-TIPO.
002030     02  FILLER                PIC X(03) VALUE '  -'.
002040     02  DET-MET-TIPO-VALOR    PIC X(40).
002050     02  FILLER                PIC X(08) VALUE SPACES.
002060     02  DET-MET-TIPO-CUENTA   PIC ZZZZZ9.
002070     02  FILLER                PIC X(75) VALUE SPACES.
002080 01  CAB-MET-RESULT.
002090     02  FILLER                PIC X(20) VALUE
002100         'TOP 5 RESULTADOS'.
002110     02  FILLER                PIC X(112) VALUE SPACES.
002120 01  DET-MET-RESULT.
002130     02  FILLER                PIC X(03) VALUE '  -'.
002140     02  DET-MET-RESULT-VALOR  PIC X(40).
002150     02  FILLER                PIC X(08) VALUE SPACES.
002160     02  DET-MET-RESULT-CUENTA PIC ZZZZZ9.
002170     02  FILLER                PIC X(75) VALUE SPACES.
002180 01  CAB-MET-JUGADORES.
002190     02  FILLER                PIC X(31) VALUE
002200         'RESUMEN DE ACCIONES POR JUGADOR'.
002210     02  FILLER                PIC X(101) VALUE SPACES.
002220 01  DET-MET-JUGADOR.
002230     02  FILLER                PIC X(03) VALUE '  -'.
002240     02  DET-MET-JUG-NOMBRE    PIC X(30).
002250     02  FILLER                PIC X(04) VALUE SPACES.
002260     02  FILLER                PIC X(10) VALUE 'ACCIONES: '.
002270     02  DET-MET-JUG-ACCIONES  PIC ZZZ9.
002280     02  FILLER                PIC X(04) VALUE SPACES.
002290     02  FILLER                PIC X(08) VALUE 'EXITOS: '.
002300     02  DET-MET-JUG-EXITOS    PIC ZZZ9.
002310     02  FILLER                PIC X(65) VALUE SPACES.
002320******************************************************************
002330 PROCEDURE        DIVISION.
002340******************************************************************
002350 000-MAIN SECTION.
002360******************************************************************
002370     PERFORM 001-ABRIR-ARCHIVOS
002380     PERFORM 100-LEER-EVENTOS
002390     PERFORM 110-ACUMULAR-EVENTO
002400         UNTIL WKS-FIN-EVENTOS
002410     PERFORM 200-EXTRAER-TOP5-TIPOS
002420     PERFORM 210-EXTRAER-TOP5-RESULT
002430     PERFORM 220-ORDENAR-JUGADORES
002440     PERFORM 300-REPORTE-METRICAS
002450     PERFORM 900-CERRAR-ARCHIVOS
002460     STOP RUN.
002470 000-MAIN-E.             EXIT.
002480 
002490******************************************************************
002500 001-ABRIR-ARCHIVOS SECTION.
002510******************************************************************
002520     OPEN INPUT  EVTDEPUR
002530          EXTEND REPORTE
002540     IF FS-EVTDEPUR NOT EQUAL 0 AND 10
002550        MOVE 'EVTDEPUR' TO ARCHIVO
002560        PERFORM 999-ERROR-ARCHIVO
002570     END-IF
002580     IF FS-REPORTE NOT EQUAL 0 AND 05
002590        MOVE 'REPORTE'  TO ARCHIVO
002600        PERFORM 999-ERROR-ARCHIVO
002610     END-IF.
002620 001-ABRIR-ARCHIVOS-E.   EXIT.
002630 
002640******************************************************************
002650 100-LEER-EVENTOS SECTION.
002660******************************************************************
002670     READ EVTDEPUR
002680         AT END SET WKS-FIN-EVENTOS TO TRUE
002690     END-READ.
002700 100-LEER-EVENTOS-E.     EXIT.
002710 
002720******************************************************************
002730*   UN EVENTO "TOUCH-FIELD" (NO CONFIRMADO) NO CUENTA PARA NADA.
002740******************************************************************
002750 110-ACUMULAR-EVENTO SECTION.
002760     IF EVT-SISTEMA NOT EQUAL 'touch-field'
002770        ADD 1 TO WKS-TOTAL-EVENTOS
002780        PERFORM 120-ANOTAR-TIPO
002790        PERFORM 130-ANOTAR-RESULTADO
002800        IF EVT-JUGADOR NOT EQUAL SPACES
002810           PERFORM 140-ANOTAR-JUGADOR
002820        END-IF
002830     END-IF
002840     PERFORM 100-LEER-EVENTOS.
002850 110-ACUMULAR-EVENTO-E.  EXIT.
002860 
002870******************************************************************
002880 120-ANOTAR-TIPO SECTION.
002890******************************************************************
002900     SET WKS-BUS-FLAG TO 'N'
002910     PERFORM 121-COMPARAR-TIPO VARYING IDX-TIPO FROM 1 BY 1
002920             UNTIL IDX-TIPO GREATER THAN WKS-TIPO-N
002930                   OR WKS-BUS-ENCONTRADO
002940     IF NOT WKS-BUS-ENCONTRADO AND WKS-TIPO-N LESS THAN 60
002950        ADD 1 TO WKS-TIPO-N
002960        MOVE EVT-TIPO TO TIPO-VALOR(WKS-TIPO-N)
002970        ADD 1 TO TIPO-CUENTA(WKS-TIPO-N)
002980     END-IF.
002990 120-ANOTAR-TIPO-E.      EXIT.
003000 
003010 121-COMPARAR-TIPO SECTION.
003020     IF TIPO-VALOR(IDX-TIPO) EQUAL EVT-TIPO
003030        SET WKS-BUS-ENCONTRADO TO TRUE
003040        ADD 1 TO TIPO-CUENTA(IDX-TIPO)
003050     END-IF.
003060 121-COMPARAR-TIPO-E.    EXIT.
003070 
003080******************************************************************
003090 130-ANOTAR-RESULTADO SECTION.
003100******************************************************************
003110     SET WKS-BUS-FLAG TO 'N'
003120     PERFORM 131-COMPARAR-RESULTADO VARYING IDX-RESULT FROM 1 BY 1
003130             UNTIL IDX-RESULT GREATER THAN WKS-RESULT-N
003140                   OR WKS-BUS-ENCONTRADO
003150     IF NOT WKS-BUS-ENCONTRADO AND WKS-RESULT-N LESS THAN 60
003160        ADD 1 TO WKS-RESULT-N
003170        MOVE EVT-RESULTADO TO RESULT-VALOR(WKS-RESULT-N)
003180        ADD 1 TO RESULT-CUENTA(WKS-RESULT-N)
003190     END-IF.
003200 130-ANOTAR-RESULTADO-E. EXIT.
003210 
003220 131-COMPARAR-RESULTADO SECTION.
003230     IF RESULT-VALOR(IDX-RESULT) EQUAL EVT-RESULTADO
003240        SET WKS-BUS-ENCONTRADO TO TRUE
003250        ADD 1 TO RESULT-CUENTA(IDX-RESULT)
003260     END-IF.
003270 131-COMPARAR-RESULTADO-E. EXIT.
003280 
003290******************************************************************
003300*   140: RESUMEN POR JUGADOR. EXITO = RESULTADO NORMALIZADO
003310*   IGUAL EXACTO A "OK" (SIN DISTINGUIR MAYUSCULA/MINUSCULA).
003320******************************************************************
003330 140-ANOTAR-JUGADOR SECTION.
003340     SET WKS-BUS-FLAG TO 'N'
003350     PERFORM 141-COMPARAR-JUGADOR VARYING IDX-JUGEQ FROM 1 BY 1
003360             UNTIL IDX-JUGEQ GREATER THAN WKS-JUGEQ-N
003370                   OR WKS-BUS-ENCONTRADO
003380     IF NOT WKS-BUS-ENCONTRADO AND WKS-JUGEQ-N LESS THAN 80
003390        ADD 1 TO WKS-JUGEQ-N
003400        SET IDX-JUGEQ TO WKS-JUGEQ-N
003410        MOVE EVT-JUGADOR TO JUGEQ-NOMBRE(WKS-JUGEQ-N)
003420     END-IF
003430     ADD 1 TO JUGEQ-ACCIONES(IDX-JUGEQ)
003440     MOVE EVT-RESULTADO TO WKS-NORM-RESULTADO
003450     INSPECT WKS-NORM-RESULTADO CONVERTING
003460         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003470      TO 'abcdefghijklmnopqrstuvwxyz'
003480     IF WKS-NORM-RESULTADO(1:2) EQUAL 'ok' AND
003490        WKS-NORM-RESULTADO(3:1) EQUAL SPACE
003500        ADD 1 TO JUGEQ-EXITOS(IDX-JUGEQ)
003510     END-IF.
003520 140-ANOTAR-JUGADOR-E.   EXIT.
003530 
003540 141-COMPARAR-JUGADOR SECTION.
003550     IF JUGEQ-NOMBRE(IDX-JUGEQ) EQUAL EVT-JUGADOR
003560        SET WKS-BUS-ENCONTRADO TO TRUE
003570     END-IF.
003580 141-COMPARAR-JUGADOR-E. EXIT.
003590 
003600******************************************************************
003610*   200: TOP-5 POR CONTEO DESCENDENTE, EMPATES EN ORDEN DE
003620*   PRIMERA APARICION (SELECCION SIMPLE SOBRE LA TABLA ORIGINAL,
003630*   SIN ALTERARLA, USANDO WKS-YA-USADO COMO MARCA).
003640******************************************************************
003650 200-EXTRAER-TOP5-TIPOS SECTION.
003660     MOVE SPACES TO WKS-YA-USADO
003670     PERFORM 201-UNA-RONDA-TIPO VARYING WKS-J FROM 1 BY 1
003680             UNTIL WKS-J GREATER THAN 5.
003690 200-EXTRAER-TOP5-TIPOS-E. EXIT.
003700 
003710 201-UNA-RONDA-TIPO SECTION.
003720     MOVE ZEROES TO WKS-MAYOR
003730     MOVE ZEROES TO WKS-MAYOR-IDX
003740     PERFORM 202-BUSCAR-MAYOR-TIPO VARYING IDX-TIPO FROM 1 BY 1
003750             UNTIL IDX-TIPO GREATER THAN WKS-TIPO-N
003760     IF WKS-MAYOR-IDX GREATER THAN 0
003770        ADD 1 TO WKS-T5T-N
003780        MOVE TIPO-VALOR(WKS-MAYOR-IDX) TO T5T-VALOR(WKS-T5T-N)
003790        MOVE TIPO-CUENTA(WKS-MAYOR-IDX) TO T5T-CUENTA(WKS-T5T-N)
003800        MOVE 'S' TO WKS-YA-USADO-TABLA(WKS-MAYOR-IDX)
003810     END-IF.
003820 201-UNA-RONDA-TIPO-E.   EXIT.
003830 
003840 202-BUSCAR-MAYOR-TIPO SECTION.
003850     IF WKS-YA-USADO-TABLA(IDX-TIPO) NOT EQUAL 'S' AND
003860        TIPO-CUENTA(IDX-TIPO) GREATER THAN WKS-MAYOR
003870        MOVE TIPO-CUENTA(IDX-TIPO) TO WKS-MAYOR
003880        SET WKS-MAYOR-IDX TO IDX-TIPO
003890     END-IF.
003900 202-BUSCAR-MAYOR-TIPO-E. EXIT.
003910 
003920 210-EXTRAER-TOP5-RESULT SECTION.
003930     MOVE SPACES TO WKS-YA-USADO
003940     PERFORM 211-UNA-RONDA-RESULT VARYING WKS-J FROM 1 BY 1
003950             UNTIL WKS-J GREATER THAN 5.
003960 210-EXTRAER-TOP5-RESULT-E. EXIT.
003970 
003980 211-UNA-RONDA-RESULT SECTION.
003990     MOVE ZEROES TO WKS-MAYOR
004000     MOVE ZEROES TO WKS-MAYOR-IDX
004010     PERFORM 212-BUSCAR-MAYOR-RESULT VARYING IDX-RESULT FROM 1 BY 1
004020             UNTIL IDX-RESULT GREATER THAN WKS-RESULT-N
004030     IF WKS-MAYOR-IDX GREATER THAN 0
004040        ADD 1 TO WKS-T5R-N
004050        MOVE RESULT-VALOR(WKS-MAYOR-IDX) TO T5R-VALOR(WKS-T5R-N)
004060        MOVE RESULT-CUENTA(WKS-MAYOR-IDX) TO T5R-CUENTA(WKS-T5R-N)
004070        MOVE 'S' TO WKS-YA-USADO-TABLA(WKS-MAYOR-IDX)
004080     END-IF.
004090 211-UNA-RONDA-RESULT-E. EXIT.
004100 
004110 212-BUSCAR-MAYOR-RESULT SECTION.
004120     IF WKS-YA-USADO-TABLA(IDX-RESULT) NOT EQUAL 'S' AND
004130        RESULT-CUENTA(IDX-RESULT) GREATER THAN WKS-MAYOR
004140        MOVE RESULT-CUENTA(IDX-RESULT) TO WKS-MAYOR
004150        SET WKS-MAYOR-IDX TO IDX-RESULT
004160     END-IF.
004170 212-BUSCAR-MAYOR-RESULT-E. EXIT.
004180 
004190******************************************************************
004200*   220: RESUMEN POR JUGADOR COMPLETO, ORDENADO POR ACCIONES
004210*   DESCENDENTE (NO SE RECORTA A TOP-N; SALEN TODOS LOS JUGADORES
004220*   QUE TUVIERON AL MENOS UN EVENTO). MISMA TECNICA DE SELECCION
004230*   SIMPLE DE 200/210, SOBRE SU PROPIA MARCA WKS-YA-USADO-JUG.
004240******************************************************************
004250 220-ORDENAR-JUGADORES SECTION.
004260     MOVE SPACES TO WKS-YA-USADO-JUG
004270     MOVE ZEROES TO WKS-ORDJ-N
004280     PERFORM 221-UNA-RONDA-JUGADOR VARYING WKS-J FROM 1 BY 1
004290             UNTIL WKS-J GREATER THAN WKS-JUGEQ-N.
004300 220-ORDENAR-JUGADORES-E. EXIT.
004310 
004320 221-UNA-RONDA-JUGADOR SECTION.
004330     MOVE ZEROES TO WKS-MAYOR
004340     MOVE ZEROES TO WKS-MAYOR-IDX
004350     PERFORM 222-BUSCAR-MAYOR-JUGADOR VARYING IDX-JUGEQ FROM 1 BY 1
004360             UNTIL IDX-JUGEQ GREATER THAN WKS-JUGEQ-N
004370     IF WKS-MAYOR-IDX GREATER THAN 0
004380        ADD 1 TO WKS-ORDJ-N
004390        SET IDX-ORDJ TO WKS-ORDJ-N
004400        MOVE JUGEQ-NOMBRE(WKS-MAYOR-IDX)   TO ORDJ-NOMBRE(IDX-ORDJ)
004410        MOVE JUGEQ-ACCIONES(WKS-MAYOR-IDX) TO ORDJ-ACCIONES(IDX-ORDJ)
004420        MOVE JUGEQ-EXITOS(WKS-MAYOR-IDX)   TO ORDJ-EXITOS(IDX-ORDJ)
004430        MOVE 'S' TO WKS-YA-USADO-JUG-TABLA(WKS-MAYOR-IDX)
004440     END-IF.
004450 221-UNA-RONDA-JUGADOR-E. EXIT.
004460 
004470 222-BUSCAR-MAYOR-JUGADOR SECTION.
004480     IF WKS-YA-USADO-JUG-TABLA(IDX-JUGEQ) NOT EQUAL 'S' AND
004490        JUGEQ-ACCIONES(IDX-JUGEQ) GREATER THAN WKS-MAYOR
004500        MOVE JUGEQ-ACCIONES(IDX-JUGEQ) TO WKS-MAYOR
004510        SET WKS-MAYOR-IDX TO IDX-JUGEQ
004520     END-IF.
004530 222-BUSCAR-MAYOR-JUGADOR-E. EXIT.
004540 
004550******************************************************************
004560*   300: SECCION "TEAM METRICS" DEL REPORTE GENERAL.
004570******************************************************************
004580 300-REPORTE-METRICAS SECTION.
004590     WRITE REG-REPORTE FROM CAB-MET-1 AFTER TOP-OF-FORM
004600     WRITE REG-REPORTE FROM CAB-MET-2 AFTER 1
004610     MOVE WKS-TOTAL-EVENTOS TO DET-MET-TOTAL-VALOR
004620     WRITE REG-REPORTE FROM DET-MET-TOTAL AFTER 1
004630     WRITE REG-REPORTE FROM CAB-MET-TIPOS AFTER 1
004640     PERFORM 310-IMPRIMIR-UN-TIPO VARYING WKS-I FROM 1 BY 1
004650             UNTIL WKS-I GREATER THAN WKS-T5T-N
004660     WRITE REG-REPORTE FROM CAB-MET-RESULT AFTER 1
004670     PERFORM 320-IMPRIMIR-UN-RESULT VARYING WKS-I FROM 1 BY 1
004680             UNTIL WKS-I GREATER THAN WKS-T5R-N
004690     WRITE REG-REPORTE FROM CAB-MET-JUGADORES AFTER 1
004700     PERFORM 330-IMPRIMIR-UN-JUGADOR VARYING WKS-I FROM 1 BY 1
004710             UNTIL WKS-I GREATER THAN WKS-ORDJ-N.
004720 300-REPORTE-METRICAS-E. EXIT.
004730 
004740 310-IMPRIMIR-UN-TIPO SECTION.
004750     MOVE T5T-VALOR(WKS-I)  TO DET-MET-TIPO-VALOR
004760     MOVE T5T-CUENTA(WKS-I) TO DET-MET-TIPO-CUENTA
004770     WRITE REG-REPORTE FROM DET-MET-TIPO AFTER 1.
004780 310-IMPRIMIR-UN-TIPO-E. EXIT.
004790 
004800 320-IMPRIMIR-UN-RESULT SECTION.
004810     MOVE T5R-VALOR(WKS-I)  TO DET-MET-RESULT-VALOR
004820     MOVE T5R-CUENTA(WKS-I) TO DET-MET-RESULT-CUENTA
004830     WRITE REG-REPORTE FROM DET-MET-RESULT AFTER 1.
004840 320-IMPRIMIR-UN-RESULT-E. EXIT.
004850 
004860 330-IMPRIMIR-UN-JUGADOR SECTION.
004870     MOVE ORDJ-NOMBRE(WKS-I)   TO DET-MET-JUG-NOMBRE
004880     MOVE ORDJ-ACCIONES(WKS-I) TO DET-MET-JUG-ACCIONES
004890     MOVE ORDJ-EXITOS(WKS-I)   TO DET-MET-JUG-EXITOS
004900     WRITE REG-REPORTE FROM DET-MET-JUGADOR AFTER 1.
004910 330-IMPRIMIR-UN-JUGADOR-E. EXIT.
004920 
004930******************************************************************
004940 900-CERRAR-ARCHIVOS SECTION.
004950******************************************************************
004960     CLOSE EVTDEPUR REPORTE.
004970 900-CERRAR-ARCHIVOS-E.  EXIT.
004980 
004990******************************************************************
005000*   RUTINA COMUN DE ERROR DE ARCHIVO. LLAMA A LA RUTINA DE FILE
005010*   STATUS EXTENDIDO DEL BANCO Y TERMINA LA CORRIDA.
005020******************************************************************
005030 999-ERROR-ARCHIVO SECTION.
005040     MOVE 'OPEN/IO'      TO ACCION
005050     MOVE SPACES         TO LLAVE
005060     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005070                           FS-EVTDEPUR, FSE-EVTDEPUR
005080     DISPLAY '>>> ERROR DE ARCHIVO EN CLB0040: ' ARCHIVO
005090             UPON CONSOLE
005100     DISPLAY '    VERIFICAR DETALLE EN SPOOL DE SALIDA'
005110             UPON CONSOLE
005120     STOP RUN.
005130 999-ERROR-ARCHIVO-E.    EXIT.

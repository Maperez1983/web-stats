000100******************************************************************
000110*                                                                *
000120*   R O S R E G   -   F I L A   D E   P L A N T I L L A           *
000130*                                                                *
000140*   APLICACION  : FUTBOL - ESTADISTICAS CLUB BENAGALBON          *
000150*   MIEMBRO     : ROSREG                                         *
000160*   DESCRIPCION : ESTADISTICAS BASE DE UN JUGADOR. SE USA TANTO  *
000170*               : PARA LA PLANTILLA PROPIA (PLANTEL) COMO PARA   *
000180*               : LA PLANTILLA DEL RIVAL (RIVAL) -- MISMO        *
000190*               : LAYOUT EN AMBOS ARCHIVOS.                      *
000200*                                                                *
000210*   HISTORIAL   : 08/2001 MPQ  CREACION DEL MIEMBRO              *
000220******************************************************************
000230 01  REG-ROSREG.
000240     05  ROS-NOMBRE             PIC X(30).
000250     05  ROS-POSICION           PIC X(20).
000260     05  ROS-EDAD               PIC 9(02).
000270     05  ROS-CONVOCATORIAS      PIC 9(02).
000280     05  ROS-PARTIDOS-JUGADOS   PIC 9(02).
000290     05  ROS-PARTIDOS-TITULAR   PIC 9(02).
000300     05  ROS-MINUTOS            PIC 9(04).
000310     05  ROS-GOLES              PIC 9(03).
000320     05  ROS-AMARILLAS          PIC 9(02).
000330     05  ROS-ROJAS              PIC 9(02).
000340     05  FILLER                 PIC X(14).

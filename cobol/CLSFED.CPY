000100******************************************************************
000110*                                                                *
000120*   C L S F E D   -   F I L A   C L A S I F I C A C I O N        *
000130*                     V A R I A N T E   F E D E R A C I O N      *
000140*                                                                *
000150*   APLICACION  : FUTBOL - ESTADISTICAS CLUB BENAGALBON          *
000160*   MIEMBRO     : CLSFED                                         *
000170*   DESCRIPCION : LAYOUT DE LA FILA DE CLASIFICACION TAL COMO LA *
000180*               : PUBLICA LA FEDERACION, CON LOS SPLITS LOCAL /  *
000190*               : VISITA POR SEPARADO. EL PROGRAMA CLB0010 SUMA  *
000200*               : LOCAL + VISITA PARA OBTENER LOS TOTALES DE LA  *
000210*               : FILA EN FORMATO REG-CLSROW.                    *
000220*               : SOLO SE USA CUANDO EL SWITCH UPSI-0 DE CLB0010 *
000230*               : INDICA QUE EL ARCHIVO CLASIFIC VIENE EN ESTE   *
000240*               : FORMATO (VER 001-00-ABRIR-ARCHIVOS EN CLB0010).*
000250*                                                                *
000260*   HISTORIAL   : 11/1997 MPQ  CREACION DEL MIEMBRO (REQ 118)    *
000270******************************************************************
000280 01  REG-CLSFED.
000290     05  FED-POSICION           PIC 9(02).
000300     05  FED-EQUIPO             PIC X(30).
000310     05  FED-PUNTOS             PIC 9(03).
000320     05  FED-LOCAL-JUGADOS      PIC 9(02).
000330     05  FED-LOCAL-GANADOS      PIC 9(02).
000340     05  FED-LOCAL-EMPATADOS    PIC 9(02).
000350     05  FED-LOCAL-PERDIDOS     PIC 9(02).
000360     05  FED-VISITA-JUGADOS     PIC 9(02).
000370     05  FED-VISITA-GANADOS     PIC 9(02).
000380     05  FED-VISITA-EMPATADOS   PIC 9(02).
000390     05  FED-VISITA-PERDIDOS    PIC 9(02).
000400     05  FED-GOLES-FAVOR        PIC 9(03).
000410     05  FED-GOLES-CONTRA       PIC 9(03).
000420     05  FILLER                 PIC X(13).

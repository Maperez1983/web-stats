000100******************************************************************
000110*                                                                *
000120*   B I T A C O R   -   L I N E A   D E   B I T A C O R A         *
000130*                       D E   I M P O R T A C I O N               *
000140*                                                                *
000150*   APLICACION  : FUTBOL - ESTADISTICAS CLUB BENAGALBON          *
000160*   MIEMBRO     : BITACOR                                        *
000170*   DESCRIPCION : UNA LINEA POR CORRIDA DE CADA PROGRAMA QUE LEE *
000180*               : UN ARCHIVO DE ENTRADA (CLB0010, CLB0020); SE   *
000190*               : ESCRIBE EN EXTEND SOBRE BITACORA, NUNCA SE     *
000200*               : TRUNCA.                                        *
000210*                                                                *
000220*   HISTORIAL   : 08/2001 MPQ  CREACION DEL MIEMBRO              *
000230*               : 11/2009 RFS  SE AGREGAN LOS TRES CONTADORES DE *
000240*               :              DISTINTOS (PARTIDO/JUGADOR/RIVAL) *
000250*               :              QUE CLB0020 YA TRAIA EN MEMORIA   *
000260*               :              PERO NUNCA GRABABA; SE TOMA EL    *
000270*               :              ESPACIO DEL FILLER DE RESERVA.    *
000280******************************************************************
000290 01  REG-BITACOR.
000300     05  BIT-PROGRAMA           PIC X(08).
000310     05  BIT-ARCHIVO            PIC X(12).
000320     05  BIT-FECHA-CORRIDA      PIC 9(08).
000330     05  BIT-LEIDOS             PIC 9(06).
000340     05  BIT-ACEPTADOS          PIC 9(06).
000350     05  BIT-RECHAZADOS         PIC 9(06).
000360     05  BIT-PARTIDOS-DISTINTOS PIC 9(04).
000370     05  BIT-JUGADORES-DISTINTOS PIC 9(04).
000380     05  BIT-RIVALES-DISTINTOS  PIC 9(04).
000390     05  FILLER                 PIC X(08).

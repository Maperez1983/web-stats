000100******************************************************************
000110* FECHA       : 15/03/1994                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000130* APLICACION  : FUTBOL - ESTADISTICAS CLUB BENAGALBON            *
000140* PROGRAMA    : CLB0010                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL ARCHIVO DE CLASIFICACION (CLASIFIC), YA   *
000170*             : SEA EN FORMATO SENCILLO O EN EL FORMATO QUE      *
000180*             : PUBLICA LA FEDERACION (SPLITS LOCAL/VISITA), Y   *
000190*             : REGRABA LA TABLA DE POSICIONES COMPLETA EN       *
000200*             : TABPOS. IMPRIME LA SECCION "STANDINGS" DEL       *
000210*             : REPORTE GENERAL Y ESCRIBE UNA LINEA EN BITACORA. *
000220* ARCHIVOS    : CLASIFIC=E, TABPOS=S, REPORTE=S, BITACORA=S      *
000230* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.    CLB0010.
000270 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000280 INSTALLATION.  CLUB BENAGALBON - DEPTO. DE SISTEMAS.
000290 DATE-WRITTEN.  15/03/1994.
000300 DATE-COMPILED.
000310 SECURITY.      USO INTERNO DEL CLUB - NO DISTRIBUIR.
000320******************************************************************
000330*                    H I S T O R I A L   D E   C A M B I O S     *
000340******************************************************************
000350* FECHA       PROG  TICKET      DESCRIPCION                      *
000360* ----------  ----  ----------  ------------------------------- *
000370* 15/03/1994  EDR   CLB-0001    VERSION INICIAL: CLASIFICACION   *
000380*                               SENCILLA UNICAMENTE.             *
000390* 02/11/1997  MPQ   CLB-0118    SE AGREGA LECTURA DEL FORMATO    *
000400*                               FEDERACION (SPLITS LOCAL/VISITA) *
000410*                               CONTROLADA POR SWITCH UPSI-0.    *
000420* 02/11/1997  MPQ   CLB-0118    SE AGREGA BANDERA DE EQUIPO      *
000430*                               PRIMARIO (CLS-PRIMARIO).         *
000440* 09/02/1999  EDR   CLB-0140    REVISION Y2K: NO SE ALMACENAN    *
000450*                               FECHAS DE 2 DIGITOS EN ESTE      *
000460*                               PROGRAMA; SIN CAMBIOS DE CODIGO. *
000470* 14/08/2001  JLC   CLB-0205    SE AGREGA ESCRITURA DE LINEA DE  *
000480*                               BITACORA DE IMPORTACION.         *
000490* 20/09/2005  EDR   CLB-0260    LA TABLA DE POSICIONES SE PASA A *
000500*                               ORDENAR POR SORT EN VEZ DE TABLA *
000510*                               EN MEMORIA (VOLUMEN CRECIENTE).  *
000520* 11/04/2009  RFS   CLB-0318    SE AGREGA SECCION STANDINGS AL   *
000530*                               REPORTE GENERAL COMPARTIDO.      *
000540* 06/07/2014  RFS   CLB-0355    CONTROL DE POSICION 0/BLANCO SE  *
000550*                               REEMPLAZA POR NUMERO DE FILA.    *
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     UPSI-0 ON STATUS IS CLS-FORMATO-FEDERACION
000620            OFF STATUS IS CLS-FORMATO-SENCILLO.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT CLASIFIC  ASSIGN TO CLASIFIC
000660            FILE STATUS IS FS-CLASIFIC FSE-CLASIFIC.
000670 
000680     SELECT WORKPOS   ASSIGN TO SORTWK1.
000690 
000700     SELECT TABPOS    ASSIGN TO TABPOS
000710            FILE STATUS IS FS-TABPOS FSE-TABPOS.
000720 
000730     SELECT REPORTE   ASSIGN TO REPORTE
000740            FILE STATUS IS FS-REPORTE FSE-REPORTE.
000750 
000760     SELECT BITACORA  ASSIGN TO BITACORA
000770            FILE STATUS IS FS-BITACORA FSE-BITACORA.
000780 
000790 DATA DIVISION.
000800 FILE SECTION.
000810******************************************************************
000820*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000830******************************************************************
000840*   ARCHIVO DE CLASIFICACION, DOS FORMATOS POSIBLES POR CORRIDA.
000850 FD  CLASIFIC.
000860     COPY CLSROW.
000870     COPY CLSFED.
000880 
000890 SD  WORKPOS.
000900 01  REG-WORKPOS.
000910     COPY CLSROW REPLACING REG-CLSROW BY REG-WORKPOS.
000920 
000930*   TABLA DE POSICIONES, REGRABADA COMPLETA CADA CORRIDA.
000940 FD  TABPOS.
000950     COPY CLSROW REPLACING REG-CLSROW BY REG-TABPOS.
000960 
000970*   REPORTE GENERAL DEL SISTEMA (CUATRO SECCIONES, VER CLB0040,
000980*   CLB0030 Y CLB0050). ESTE PROGRAMA ABRE EN OUTPUT Y ESCRIBE
000990*   LA PRIMERA SECCION.
001000 FD  REPORTE.
001010 01  REG-REPORTE             PIC X(132).
001020 
001030*   BITACORA DE IMPORTACION, SIEMPRE EN EXTEND.
001040 FD  BITACORA.
001050     COPY BITACOR.
001060 
001070 WORKING-STORAGE SECTION.
001080******************************************************************
001090*              RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS     *
001100******************************************************************
001110 01  WKS-FS-STATUS.
001120     02  FS-CLASIFIC             PIC 9(02) VALUE ZEROES.
001130     02  FSE-CLASIFIC.
001140         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001150         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001160         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001170     02  FS-TABPOS               PIC 9(02) VALUE ZEROES.
001180     02  FSE-TABPOS.
001190         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001210         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001220     02  FS-REPORTE              PIC 9(02) VALUE ZEROES.
001230     02  FSE-REPORTE.
001240         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001250         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001260         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001270     02  FS-BITACORA             PIC 9(02) VALUE ZEROES.
001280     02  FSE-BITACORA.
001290         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001310         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001320     02  FILLER                  PIC X(01) VALUE SPACE.
001330 01  PROGRAMA                    PIC X(08) VALUE 'CLB0010'.
001340 01  ARCHIVO                     PIC X(08) VALUE SPACES.
001350 01  ACCION                      PIC X(10) VALUE SPACES.
001360 01  LLAVE                       PIC X(32) VALUE SPACES.
001370******************************************************************
001380*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001390******************************************************************
001400 01  WKS-DISPARADORES            PIC 9(01) VALUE ZEROES.
001410     88  WKS-FIN-CLASIFIC                  VALUE 1.
001420     88  WKS-FIN-WORKPOS                   VALUE 1.
001430 01  WKS-CONTADOR-GRUPO.
001440     02  WKS-LEIDOS               PIC 9(04) COMP VALUE ZEROES.
001450     02  WKS-POSTED               PIC 9(04) COMP VALUE ZEROES.
001460     02  WKS-RECHAZADOS           PIC 9(04) COMP VALUE ZEROES.
001470 01  WKS-CONTADOR-GRUPO-R REDEFINES WKS-CONTADOR-GRUPO.
001480     02  WKS-CONTADOR-TABLA       PIC 9(04) COMP OCCURS 3 TIMES.
001490 01  WKS-ACUM-JUGADOS             PIC 9(05) COMP VALUE ZEROES.
001500 01  WKS-ACUM-GOLES               PIC 9(06) COMP VALUE ZEROES.
001510 01  WKS-ORDINAL                  PIC 9(04) COMP VALUE ZEROES.
001520 01  WKS-I                        PIC 9(04) COMP VALUE ZEROES.
001530 01  WKS-EQUIPO-MAYUS             PIC X(30) VALUE SPACES.
001540 01  WKS-CONTADOR-BENAGALBON      PIC 9(02) COMP VALUE ZEROES.
001550 01  WKS-FECHA-HOY                PIC 9(08) VALUE ZEROES.
001560 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
001570     02  WKS-ANIO-HOY             PIC 9(04).
001580     02  WKS-MES-HOY              PIC 9(02).
001590     02  WKS-DIA-HOY              PIC 9(02).
001600 01  WKS-POSICION-EDIT            PIC 9(03) VALUE ZEROES.
001610 01  WKS-POSICION-EDIT-R REDEFINES WKS-POSICION-EDIT.
001620     02  WKS-POSICION-EDIT-ZZ     PIC ZZ9.
001630******************************************************************
001640*                  LINEAS DEL REPORTE - STANDINGS                *
001650******************************************************************
001660 01  CAB-STD-1.
001670     02  FILLER                PIC X(40) VALUE
001680         'CLUB BENAGALBON - ESTADISTICAS DE LIGA'.
001690     02  FILLER                PIC X(20) VALUE SPACES.
001700     02  FILLER                PIC X(12) VALUE 'FECHA CORR.:'.
001710     02  CAB-STD-1-DIA         PIC 99/.
001720     02  CAB-STD-1-MES         PIC 99/.
001730     02  CAB-STD-1-ANIO        PIC 9999.
001740     02  FILLER                PIC X(46) VALUE SPACES.
001750 01  CAB-STD-2.
001760     02  FILLER                PIC X(40) VALUE
001770         'SECCION 1: TABLA DE POSICIONES (STANDINGS)'.
001780     02  FILLER                PIC X(92) VALUE SPACES.
001790 01  CAB-STD-3.
001800     02  FILLER                PIC X(132) VALUE ALL '='.
001810 01  CAB-STD-4.
001820     02  FILLER                PIC X(04) VALUE 'POS'.
001830     02  FILLER                PIC X(03) VALUE SPACES.
001840     02  FILLER                PIC X(30) VALUE 'EQUIPO'.
001850     02  FILLER                PIC X(05) VALUE ' PJ'.
001860     02  FILLER                PIC X(05) VALUE ' PG'.
001870     02  FILLER                PIC X(05) VALUE ' PE'.
001880     02  FILLER                PIC X(05) VALUE ' PP'.
001890     02  FILLER                PIC X(06) VALUE '  GF'.
001900     02  FILLER                PIC X(06) VALUE '  GC'.
001910     02  FILLER                PIC X(06) VALUE ' DIF'.
001920     02  FILLER                PIC X(06) VALUE ' PTS'.
001930     02  FILLER                PIC X(61) VALUE SPACES.
001940 01  DET-STD.
001950     02  DET-STD-POS           PIC ZZ9.
001960     02  FILLER                PIC X(03) VALUE SPACES.
001970     02  DET-STD-EQUIPO        PIC X(30).
001980     02  DET-STD-PJ            PIC ZZ9.
001990     02  FILLER                PIC X(02) VALUE SPACES.
002000     02  DET-STD-PG            PIC ZZ9.
002010     02  FILLER                PIC X(02) VALUE SPACES.
002020     02  DET-STD-PE            PIC ZZ9.
002030     02  FILLER                PIC X(02) VALUE SPACES.
002040     02  DET-STD-PP            PIC ZZ9.
002050     02  FILLER                PIC X(02) VALUE SPACES.
002060     02  DET-STD-GF            PIC ZZZ9.
002070     02  FILLER                PIC X(02) VALUE SPACES.
002080     02  DET-STD-GC            PIC ZZZ9.
002090     02  FILLER                PIC X(02) VALUE SPACES.
002100     02  DET-STD-DIF           PIC -ZZ9.
002110     02  FILLER                PIC X(02) VALUE SPACES.
002120     02  DET-STD-PTS           PIC ZZZ9.
002130     02  FILLER                PIC X(50) VALUE SPACES.
002140 01  TOT-STD.
002150     02  FILLER                PIC X(25) VALUE
002160         'TOTAL EQUIPOS POSTEADOS:'.
002170     02  TOT-STD-EQUIPOS       PIC ZZ9.
002180     02  FILLER                PIC X(06) VALUE SPACES.
002190     02  FILLER                PIC X(22) VALUE
002200         'TOTAL PARTIDOS JUGADOS:'.
002210     02  TOT-STD-JUGADOS       PIC ZZZZ9.
002220     02  FILLER                PIC X(06) VALUE SPACES.
002230     02  FILLER                PIC X(18) VALUE
002240         'TOTAL GOLES:'.
002250     02  TOT-STD-GOLES         PIC ZZZZZ9.
002260     02  FILLER                PIC X(38) VALUE SPACES.
002270******************************************************************
002280 PROCEDURE        DIVISION.
002290******************************************************************
002300*               S E C C I O N   P R I N C I P A L
002310******************************************************************
002320 000-MAIN SECTION.
002330     PERFORM 001-ABRIR-ARCHIVOS
002340     PERFORM 002-OBTENER-FECHA
002350     PERFORM 100-LEER-CLASIFIC
002360     PERFORM 200-PROCESAR-FILA
002370         UNTIL WKS-FIN-CLASIFIC
002380     PERFORM 400-ORDENAR-Y-GRABAR
002390     PERFORM 600-REPORTE-STANDINGS
002400     PERFORM 650-BITACORA
002410     PERFORM 900-CERRAR-ARCHIVOS
002420     STOP RUN.
002430 000-MAIN-E.             EXIT.
002440 
002450******************************************************************
002460 001-ABRIR-ARCHIVOS SECTION.
002470******************************************************************
002480     OPEN INPUT  CLASIFIC
002490          OUTPUT TABPOS
002500                 REPORTE
002510          EXTEND BITACORA
002520     IF FS-CLASIFIC NOT EQUAL 0 AND 10
002530        MOVE 'CLASIFIC'  TO ARCHIVO
002540        PERFORM 999-ERROR-ARCHIVO
002550     END-IF
002560     IF FS-TABPOS NOT EQUAL 0
002570        MOVE 'TABPOS'    TO ARCHIVO
002580        PERFORM 999-ERROR-ARCHIVO
002590     END-IF
002600     IF FS-REPORTE NOT EQUAL 0
002610        MOVE 'REPORTE'   TO ARCHIVO
002620        PERFORM 999-ERROR-ARCHIVO
002630     END-IF
002640     IF FS-BITACORA NOT EQUAL 0 AND 05
002650        MOVE 'BITACORA'  TO ARCHIVO
002660        PERFORM 999-ERROR-ARCHIVO
002670     END-IF.
002680 001-ABRIR-ARCHIVOS-E.   EXIT.
002690 
002700******************************************************************
002710 002-OBTENER-FECHA SECTION.
002720******************************************************************
002730     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
002740 002-OBTENER-FECHA-E.    EXIT.
002750 
002760******************************************************************
002770 100-LEER-CLASIFIC SECTION.
002780******************************************************************
002790     IF CLS-FORMATO-FEDERACION
002800        READ CLASIFIC INTO REG-CLSFED
002810          AT END SET WKS-FIN-CLASIFIC TO TRUE
002820        END-READ
002830     ELSE
002840        READ CLASIFIC INTO REG-CLSROW
002850          AT END SET WKS-FIN-CLASIFIC TO TRUE
002860        END-READ
002870     END-IF
002880     IF NOT WKS-FIN-CLASIFIC
002890        ADD 1 TO WKS-LEIDOS
002900     END-IF.
002910 100-LEER-CLASIFIC-E.    EXIT.
002920 
002930******************************************************************
002940 200-PROCESAR-FILA SECTION.
002950******************************************************************
002960     ADD 1 TO WKS-ORDINAL
002970     IF CLS-FORMATO-FEDERACION
002980        PERFORM 210-SUMAR-FEDERACION
002990     END-IF
003000     IF CLS-EQUIPO EQUAL SPACES
003010        ADD 1 TO WKS-RECHAZADOS
003020     ELSE
003030        PERFORM 220-DERIVAR-CAMPOS
003040        PERFORM 230-MARCAR-PRIMARIO
003050        MOVE REG-CLSROW TO REG-WORKPOS
003060        RELEASE REG-WORKPOS
003070        ADD 1 TO WKS-POSTED
003080        ADD CLS-JUGADOS TO WKS-ACUM-JUGADOS
003090        ADD CLS-GOLES-FAVOR TO WKS-ACUM-GOLES
003100     END-IF
003110     PERFORM 100-LEER-CLASIFIC.
003120 200-PROCESAR-FILA-E.    EXIT.
003130 
003140******************************************************************
003150*   SUMA LOS SPLITS LOCAL/VISITA DE LA FEDERACION Y ARMA LA FILA
003160*   EN FORMATO REG-CLSROW (SENCILLO) PARA EL RESTO DEL PROGRAMA.
003170******************************************************************
003180 210-SUMAR-FEDERACION SECTION.
003190     MOVE FED-POSICION            TO CLS-POSICION
003200     MOVE FED-EQUIPO               TO CLS-EQUIPO
003210     MOVE FED-PUNTOS                TO CLS-PUNTOS
003220     ADD FED-LOCAL-JUGADOS  FED-VISITA-JUGADOS
003230                                  GIVING CLS-JUGADOS
003240     ADD FED-LOCAL-GANADOS  FED-VISITA-GANADOS
003250                                  GIVING CLS-GANADOS
003260     ADD FED-LOCAL-EMPATADOS FED-VISITA-EMPATADOS
003270                                  GIVING CLS-EMPATADOS
003280     ADD FED-LOCAL-PERDIDOS FED-VISITA-PERDIDOS
003290                                  GIVING CLS-PERDIDOS
003300     MOVE FED-GOLES-FAVOR          TO CLS-GOLES-FAVOR
003310     MOVE FED-GOLES-CONTRA         TO CLS-GOLES-CONTRA
003320     COMPUTE CLS-DIF-GOLES = FED-GOLES-FAVOR - FED-GOLES-CONTRA
003330     MOVE SPACES                   TO CLS-PRIMARIO.
003340 210-SUMAR-FEDERACION-E. EXIT.
003350 
003360******************************************************************
003370*   POSICION 0/BLANCO TOMA EL NUMERO ORDINAL DE LA FILA; PUNTOS Y
003380*   DIFERENCIA DE GOLES SE DERIVAN CUANDO VIENEN EN CERO.
003390******************************************************************
003400 220-DERIVAR-CAMPOS SECTION.
003410     IF CLS-POSICION EQUAL ZEROES
003420        MOVE WKS-ORDINAL TO CLS-POSICION
003430     END-IF
003440     IF CLS-PUNTOS EQUAL ZEROES
003450        COMPUTE CLS-PUNTOS = (3 * CLS-GANADOS) + CLS-EMPATADOS
003460     END-IF
003470     IF NOT CLS-FORMATO-FEDERACION
003480        IF CLS-DIF-GOLES EQUAL ZEROES AND
003490           CLS-GOLES-FAVOR NOT EQUAL CLS-GOLES-CONTRA
003500           COMPUTE CLS-DIF-GOLES =
003510                   CLS-GOLES-FAVOR - CLS-GOLES-CONTRA
003520        END-IF
003530     END-IF.
003540 220-DERIVAR-CAMPOS-E.   EXIT.
003550 
003560******************************************************************
003570*   BANDERA DE EQUIPO PRIMARIO: NOMBRE NORMALIZADO A MAYUSCULAS
003580*   CONTIENE "BENAGALBON".
003590******************************************************************
003600 230-MARCAR-PRIMARIO SECTION.
003610     MOVE CLS-EQUIPO               TO WKS-EQUIPO-MAYUS
003620     INSPECT WKS-EQUIPO-MAYUS
003630         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003640                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003650     MOVE ZEROES TO WKS-CONTADOR-BENAGALBON
003660     INSPECT WKS-EQUIPO-MAYUS TALLYING WKS-CONTADOR-BENAGALBON
003670         FOR ALL 'BENAGALBON'
003680     IF WKS-CONTADOR-BENAGALBON GREATER THAN ZEROES
003690        SET CLS-ES-PRIMARIO TO TRUE
003700     ELSE
003710        SET CLS-NO-PRIMARIO TO TRUE
003720     END-IF.
003730 230-MARCAR-PRIMARIO-E.  EXIT.
003740 
003750******************************************************************
003760*   ORDENA LAS FILAS POSTEADAS POR POSICION ASCENDENTE Y LAS
003770*   REGRABA EN TABPOS (LA TABLA VIEJA QUEDA TOTALMENTE REEMPLAZADA).
003780******************************************************************
003790 400-ORDENAR-Y-GRABAR SECTION.
003800     SORT WORKPOS
003810          ON ASCENDING KEY CLS-POSICION OF REG-WORKPOS
003820          INPUT PROCEDURE IS 410-YA-CARGADO
003830          OUTPUT PROCEDURE IS 420-GRABAR-ORDENADO.
003840 400-ORDENAR-Y-GRABAR-E. EXIT.
003850 
003860 410-YA-CARGADO SECTION.
003870*    LAS FILAS YA FUERON LIBERADAS (RELEASE) EN 200-PROCESAR-FILA.
003880     CONTINUE.
003890 410-YA-CARGADO-E.       EXIT.
003900 
003910 420-GRABAR-ORDENADO SECTION.
003920     RETURN WORKPOS INTO REG-TABPOS
003930         AT END SET WKS-FIN-WORKPOS TO TRUE
003940     END-RETURN
003950     PERFORM 421-GRABAR-UNA-FILA UNTIL WKS-FIN-WORKPOS.
003960 420-GRABAR-ORDENADO-E.  EXIT.
003970 
003980 421-GRABAR-UNA-FILA SECTION.
003990     WRITE REG-TABPOS
004000     IF FS-TABPOS NOT EQUAL 0
004010        MOVE 'TABPOS' TO ARCHIVO
004020        PERFORM 999-ERROR-ARCHIVO
004030     END-IF
004040     RETURN WORKPOS INTO REG-TABPOS
004050         AT END SET WKS-FIN-WORKPOS TO TRUE
004060     END-RETURN.
004070 421-GRABAR-UNA-FILA-E.  EXIT.
004080 
004090******************************************************************
004100*   SECCION 1 DEL REPORTE GENERAL: STANDINGS. RELEE TABPOS YA
004110*   ORDENADA PARA IMPRIMIR EN EL MISMO ORDEN DE POSICION.
004120******************************************************************
004130 600-REPORTE-STANDINGS SECTION.
004140     MOVE WKS-DIA-HOY   TO CAB-STD-1-DIA
004150     MOVE WKS-MES-HOY   TO CAB-STD-1-MES
004160     MOVE WKS-ANIO-HOY  TO CAB-STD-1-ANIO
004170     WRITE REG-REPORTE FROM CAB-STD-1 AFTER TOP-OF-FORM
004180     WRITE REG-REPORTE FROM CAB-STD-2 AFTER 1
004190     WRITE REG-REPORTE FROM CAB-STD-3 AFTER 1
004200     WRITE REG-REPORTE FROM CAB-STD-4 AFTER 1
004210     WRITE REG-REPORTE FROM CAB-STD-3 AFTER 1
004220     CLOSE TABPOS
004230     OPEN INPUT TABPOS
004240     SET WKS-FIN-WORKPOS TO FALSE
004250     READ TABPOS INTO REG-TABPOS
004260         AT END SET WKS-FIN-WORKPOS TO TRUE
004270     END-READ
004280     PERFORM 610-IMPRIMIR-UNA-FILA UNTIL WKS-FIN-WORKPOS
004290     CLOSE TABPOS
004300     OPEN EXTEND TABPOS
004310     MOVE WKS-POSTED       TO TOT-STD-EQUIPOS
004320     MOVE WKS-ACUM-JUGADOS TO TOT-STD-JUGADOS
004330     MOVE WKS-ACUM-GOLES   TO TOT-STD-GOLES
004340     WRITE REG-REPORTE FROM CAB-STD-3 AFTER 1
004350     WRITE REG-REPORTE FROM TOT-STD   AFTER 1.
004360 600-REPORTE-STANDINGS-E. EXIT.
004370 
004380 610-IMPRIMIR-UNA-FILA SECTION.
004390     MOVE CLS-POSICION     TO DET-STD-POS
004400     MOVE CLS-EQUIPO       TO DET-STD-EQUIPO
004410     MOVE CLS-JUGADOS      TO DET-STD-PJ
004420     MOVE CLS-GANADOS      TO DET-STD-PG
004430     MOVE CLS-EMPATADOS    TO DET-STD-PE
004440     MOVE CLS-PERDIDOS     TO DET-STD-PP
004450     MOVE CLS-GOLES-FAVOR  TO DET-STD-GF
004460     MOVE CLS-GOLES-CONTRA TO DET-STD-GC
004470     MOVE CLS-DIF-GOLES    TO DET-STD-DIF
004480     MOVE CLS-PUNTOS       TO DET-STD-PTS
004490     WRITE REG-REPORTE FROM DET-STD AFTER 1
004500     READ TABPOS INTO REG-TABPOS
004510         AT END SET WKS-FIN-WORKPOS TO TRUE
004520     END-READ.
004530 610-IMPRIMIR-UNA-FILA-E. EXIT.
004540 
004550******************************************************************
004560*   UNA LINEA DE BITACORA POR CORRIDA DE ESTE PROGRAMA.
004570******************************************************************
004580 650-BITACORA SECTION.
004590     MOVE 'CLB0010'     TO BIT-PROGRAMA
004600     MOVE 'CLASIFIC'    TO BIT-ARCHIVO
004610     MOVE WKS-FECHA-HOY TO BIT-FECHA-CORRIDA
004620     MOVE WKS-LEIDOS    TO BIT-LEIDOS
004630     MOVE WKS-POSTED    TO BIT-ACEPTADOS
004640     MOVE WKS-RECHAZADOS TO BIT-RECHAZADOS
004650     MOVE ZEROES        TO BIT-PARTIDOS-DISTINTOS
004660                           BIT-JUGADORES-DISTINTOS
004670                           BIT-RIVALES-DISTINTOS
004680     WRITE REG-BITACOR
004690     IF FS-BITACORA NOT EQUAL 0
004700        MOVE 'BITACORA' TO ARCHIVO
004710        PERFORM 999-ERROR-ARCHIVO
004720     END-IF.
004730 650-BITACORA-E.         EXIT.
004740 
004750******************************************************************
004760 900-CERRAR-ARCHIVOS SECTION.
004770******************************************************************
004780     CLOSE CLASIFIC TABPOS REPORTE BITACORA.
004790 900-CERRAR-ARCHIVOS-E.  EXIT.
004800 
004810******************************************************************
004820*   RUTINA COMUN DE ERROR DE ARCHIVO. LLAMA A LA RUTINA DE FILE
004830*   STATUS EXTENDIDO DEL BANCO Y TERMINA LA CORRIDA.
004840******************************************************************
004850 999-ERROR-ARCHIVO SECTION.
004860     MOVE 'OPEN/IO'      TO ACCION
004870     MOVE SPACES         TO LLAVE
004880     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004890                           FS-CLASIFIC, FSE-CLASIFIC
004900     DISPLAY '>>> ERROR DE ARCHIVO EN CLB0010: ' ARCHIVO
004910             UPON CONSOLE
004920     DISPLAY '    VERIFICAR DETALLE EN SPOOL DE SALIDA'
004930             UPON CONSOLE
004940     STOP RUN.
004950 999-ERROR-ARCHIVO-E.    EXIT.

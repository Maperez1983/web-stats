000100******************************************************************
000110* FECHA       : 04/09/1996                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000130* APLICACION  : FUTBOL - ESTADISTICAS CLUB BENAGALBON            *
000140* PROGRAMA    : CLB0030                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : ACUMULADO DE TEMPORADA POR JUGADOR. CARGA LA      *
000170*             : PLANTILLA BASE (PLANTEL), LEE EL ARCHIVO          *
000180*             : DEPURADO DE EVENTOS (EVTDEPUR), CLASIFICA CADA    *
000190*             : EVENTO POR PALABRA CLAVE Y RECONSTRUYE LOS        *
000200*             : MINUTOS JUGADOS A PARTIR DE LAS SUSTITUCIONES.    *
000210*             : GRABA EL ARCHIVO DE SALIDA JUGADOR Y AGREGA LA    *
000220*             : SECCION "PLAYER SUMMARY" AL REPORTE GENERAL.      *
000230* ARCHIVOS    : PLANTEL=E, EVTDEPUR=E, JUGADOR=S, REPORTE=S       *
000240* PROGRAMA(S) : NINGUNO                                           *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    CLB0030.
000280 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000290 INSTALLATION.  CLUB BENAGALBON - DEPTO. DE SISTEMAS.
000300 DATE-WRITTEN.  04/09/1996.
000310 DATE-COMPILED.
000320 SECURITY.      USO INTERNO DEL CLUB - NO DISTRIBUIR.
000330******************************************************************
000340*                    H I S T O R I A L   D E   C A M B I O S     *
000350******************************************************************
000360* FECHA       PROG  TICKET      DESCRIPCION                      *
000370* ----------  ----  ----------  ------------------------------- *
000380* 04/09/1996  EDR   CLB-0030    VERSION INICIAL: SOLO CONTABA     *
000390*                               ACCIONES TOTALES Y EXITOS.        *
000400* 11/02/1998  MPQ   CLB-0122    SE AGREGAN GOLES, ASISTENCIAS Y   *
000410*                               TARJETAS, TOMADAS DE PALABRA      *
000420*                               CLAVE DEL TIPO/RESULTADO.         *
000430* 09/02/1999  EDR   CLB-0142    REVISION Y2K: SIN FECHAS EN ESTE  *
000440*                               PROGRAMA, SIN CAMBIOS DE CODIGO.  *
000450* 22/07/2000  MPQ   CLB-0163    SE AGREGAN DUELOS, TIROS Y PASES  *
000460*                               CON SUS PORCENTAJES DE ACIERTO.   *
000470* 30/11/2001  JLC   CLB-0214    SE AGREGA MAPEO DE ZONA Y TERCIO  *
000480*                               DE CANCHA POR PALABRA CLAVE.      *
000490* 14/05/2005  EDR   CLB-0252    SE AGREGA RECONSTRUCCION DE       *
000500*                               MINUTOS JUGADOS A PARTIR DE LAS   *
000510*                               SUSTITUCIONES MARCADAS COMO       *
000520*                               "TOUCH-FIELD-FINAL".              *
000530* 19/09/2005  EDR   CLB-0261    SE AGREGA TABLA DE ALIAS PARA      *
000540*                               RESOLVER JUGADORES MAL ESCRITOS.  *
000550* 12/03/2009  RFS   CLB-0317    SE AGREGA SECCION PLAYER SUMMARY  *
000560*                               AL REPORTE GENERAL COMPARTIDO.    *
000570* 08/08/2013  RFS   CLB-0348    SE EXCLUYEN DE TODO CONTEO LOS    *
000580*                               EVENTOS CON SISTEMA "TOUCH-FIELD" *
000590*                               (NO CONFIRMADOS).                 *
000600******************************************************************
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     CLASS CLASE-LETRA-MIN IS 'a' THRU 'z'
000660     CLASS CLASE-DIGITO    IS '0' THRU '9'.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT PLANTEL   ASSIGN TO PLANTEL
000700            FILE STATUS IS FS-PLANTEL FSE-PLANTEL.
000710 
000720     SELECT EVTDEPUR  ASSIGN TO EVTDEPUR
000730            FILE STATUS IS FS-EVTDEPUR FSE-EVTDEPUR.
000740 
000750     SELECT JUGADOR   ASSIGN TO JUGADOR
000760            FILE STATUS IS FS-JUGADOR FSE-JUGADOR.
000770 
000780     SELECT REPORTE   ASSIGN TO REPORTE
000790            FILE STATUS IS FS-REPORTE FSE-REPORTE.
000800 
000810 DATA DIVISION.
000820 FILE SECTION.
000830******************************************************************
000840*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000850******************************************************************
000860*   PLANTILLA BASE DEL EQUIPO PROPIO.
000870 FD  PLANTEL.
000880     COPY ROSREG REPLACING REG-ROSREG BY REG-PLANTEL.
000890 
000900*   ARCHIVO DEPURADO DE EVENTOS (SALIDA DE CLB0020).
000910 FD  EVTDEPUR.
000920     COPY EVTREG.
000930 
000940*   SALIDA: ACUMULADO DE TEMPORADA POR JUGADOR.
000950 FD  JUGADOR.
000960     COPY JUGSTAT.
000970 
000980*   REPORTE GENERAL (SECCION PLAYER SUMMARY, TERCERA SECCION).
000990 FD  REPORTE.
001000 01  REG-REPORTE              PIC X(132).
001010 
001020 WORKING-STORAGE SECTION.
001030******************************************************************
001040*              RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS     *
001050******************************************************************
001060 01  WKS-FS-STATUS.
001070     02  FS-PLANTEL              PIC 9(02) VALUE ZEROES.
001080     02  FSE-PLANTEL.
001090         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001110         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001120     02  FS-EVTDEPUR             PIC 9(02) VALUE ZEROES.
001130     02  FSE-EVTDEPUR.
001140         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001150         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001160         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001170     02  FS-JUGADOR              PIC 9(02) VALUE ZEROES.
001180     02  FSE-JUGADOR.
001190         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001210         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001220     02  FS-REPORTE              PIC 9(02) VALUE ZEROES.
001230     02  FSE-REPORTE.
001240         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001250         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001260         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001270     02  FILLER                  PIC X(01) VALUE SPACE.
001280 01  PROGRAMA                    PIC X(08) VALUE 'CLB0030'.
001290 01  ARCHIVO                     PIC X(08) VALUE SPACES.
001300 01  ACCION                      PIC X(10) VALUE SPACES.
001310 01  LLAVE                       PIC X(32) VALUE SPACES.
001320******************************************************************
001330*              DISPARADORES Y CONTADORES GENERALES               *
001340******************************************************************
001350 01  WKS-DISPARADORES            PIC 9(01) VALUE ZEROES.
001360     88  WKS-FIN-PLANTEL                   VALUE 1.
001370     88  WKS-FIN-EVENTOS                   VALUE 1.
001380     88  WKS-FIN-TABLA-JUG                 VALUE 1.
001390 01  WKS-I                       PIC 9(04) COMP VALUE ZEROES.
001400 01  WKS-J                       PIC 9(04) COMP VALUE ZEROES.
001410 01  WKS-LONGITUD                PIC 9(02) COMP VALUE ZEROES.
001420 01  WKS-LONGITUD-2               PIC 9(02) COMP VALUE ZEROES.
001430******************************************************************
001440*   TABLA DE JUGADORES (PLANTILLA + ACUMULADO DE TEMPORADA)
001450******************************************************************
001460 01  WKS-TAB-JUGADORES.
001470     02  WKS-JUG-N                PIC 9(04) COMP VALUE ZEROES.
001480     02  WKS-JUG-TABLA OCCURS 0 TO 80 TIMES
001490                 DEPENDING ON WKS-JUG-N
001500                 INDEXED BY IDX-JUG.
001510         04  JUG-NOMBRE              PIC X(30).
001520         04  JUG-POSICION            PIC X(20).
001530         04  JUG-ACCIONES-TOTAL      PIC 9(04) COMP VALUE 0.
001540         04  JUG-ACIERTOS            PIC 9(04) COMP VALUE 0.
001550         04  JUG-GOLES               PIC 9(03) COMP VALUE 0.
001560         04  JUG-ASISTENCIAS         PIC 9(03) COMP VALUE 0.
001570         04  JUG-AMARILLAS           PIC 9(02) COMP VALUE 0.
001580         04  JUG-ROJAS               PIC 9(02) COMP VALUE 0.
001590         04  JUG-DUELOS-TOTAL        PIC 9(03) COMP VALUE 0.
001600         04  JUG-DUELOS-GANADOS      PIC 9(03) COMP VALUE 0.
001610         04  JUG-TIROS-INTENTADOS    PIC 9(03) COMP VALUE 0.
001620         04  JUG-TIROS-A-PUERTA      PIC 9(03) COMP VALUE 0.
001630         04  JUG-PASES-INTENTADOS    PIC 9(04) COMP VALUE 0.
001640         04  JUG-PASES-COMPLETADOS   PIC 9(04) COMP VALUE 0.
001650         04  JUG-CONVOCATORIAS       PIC 9(02) COMP VALUE 0.
001660         04  JUG-PARTIDOS-JUGADOS    PIC 9(02) COMP VALUE 0.
001670         04  JUG-PARTIDOS-TITULAR    PIC 9(02) COMP VALUE 0.
001680         04  JUG-MINUTOS             PIC 9(04) COMP VALUE 0.
001690         04  JUG-ZONA-CONTEO         PIC 9(03) COMP
001700                                      OCCURS 9 TIMES VALUE 0.
001710         04  JUG-TERCIO-CONTEO       PIC 9(03) COMP
001720                                      OCCURS 3 TIMES VALUE 0.
001730         04  FILLER                  PIC X(01).
001740******************************************************************
001750*   TABLA DE ALIAS (APODOS COMUNES A NOMBRE DE PLANTILLA)
001760******************************************************************
001770 01  WKS-LIT-ALIAS-APODO.
001780     05  FILLER               PIC X(20) VALUE 'MANU'.
001790     05  FILLER               PIC X(20) VALUE 'CHICHO'.
001800     05  FILLER               PIC X(20) VALUE 'PIPO'.
001810     05  FILLER               PIC X(20) VALUE 'TOÑO'.
001820     05  FILLER               PIC X(20) VALUE 'PACHI'.
001830 01  WKS-LIT-ALIAS-NOMBRE.
001840     05  FILLER               PIC X(30) VALUE
001850         'MANUEL TORRES PALENZUELA'.
001860     05  FILLER               PIC X(30) VALUE
001870         'FRANCISCO JAVIER LUNA'.
001880     05  FILLER               PIC X(30) VALUE
001890         'JOSE FELIPE OCHOA'.
001900     05  FILLER               PIC X(30) VALUE
001910         'ANTONIO REYES MARIN'.
001920     05  FILLER               PIC X(30) VALUE
001930         'PASCUAL IBARRA CORDOVA'.
001940 01  WKS-TAB-ALIAS-APODO  REDEFINES WKS-LIT-ALIAS-APODO.
001950     05  WKS-ALIAS-APODO  PIC X(20) OCCURS 5 TIMES.
001960 01  WKS-TAB-ALIAS-NOMBRE REDEFINES WKS-LIT-ALIAS-NOMBRE.
001970     05  WKS-ALIAS-NOMBRE PIC X(30) OCCURS 5 TIMES.
001980 01  WKS-RESOLVER-ENTRADA         PIC X(30) VALUE SPACES.
001990 01  WKS-RESOLVER-SALIDA          PIC X(30) VALUE SPACES.
002000 01  WKS-RESOLVER-MAYUS           PIC X(30) VALUE SPACES.
002010******************************************************************
002020*   TABLA DE PARTIDOS: MINUTO MAXIMO VISTO (FIN DE PARTIDO)
002030******************************************************************
002040 01  WKS-TAB-PARTIDO-FIN.
002050     02  WKS-PFIN-N              PIC 9(04) COMP VALUE ZEROES.
002060     02  WKS-PFIN-TABLA OCCURS 0 TO 100 TIMES
002070                 DEPENDING ON WKS-PFIN-N
002080                 INDEXED BY IDX-PFIN.
002090         04  PFIN-PARTIDO        PIC X(06).
002100         04  PFIN-MAXMIN         PIC 9(03) COMP VALUE 0.
002110         04  FILLER              PIC X(01).
002120******************************************************************
002130*   TABLA DE SUSTITUCIONES: ENTRADA/SALIDA MAS TEMPRANA POR
002140*   JUGADOR Y PARTIDO.
002150******************************************************************
002160 01  WKS-TAB-SUSTITUCION.
002170     02  WKS-SUST-N              PIC 9(04) COMP VALUE ZEROES.
002180     02  WKS-SUST-TABLA OCCURS 0 TO 300 TIMES
002190                 DEPENDING ON WKS-SUST-N
002200                 INDEXED BY IDX-SUST.
002210         04  SUST-PARTIDO        PIC X(06).
002220         04  SUST-JUGADOR        PIC X(30).
002230         04  SUST-ENTRADA        PIC 9(03) COMP VALUE 0.
002240         04  SUST-TIENE-ENTRADA  PIC X(01) VALUE 'N'.
002250             88  SUST-VIO-ENTRADA            VALUE 'S'.
002260         04  SUST-SALIDA         PIC 9(03) COMP VALUE 0.
002270         04  SUST-TIENE-SALIDA   PIC X(01) VALUE 'N'.
002280             88  SUST-VIO-SALIDA             VALUE 'S'.
002290 01  WKS-TAB-SUSTITUCION-R REDEFINES WKS-TAB-SUSTITUCION.
002300     02  FILLER                  PIC X(04).
002310     02  WKS-SUST-BLOQUE         PIC X(42) OCCURS 300 TIMES.
002320******************************************************************
002330*              VARIABLES DE NORMALIZACION Y CLASIFICACION        *
002340******************************************************************
002350 01  WKS-NORM-ENTRADA            PIC X(40) VALUE SPACES.
002360 01  WKS-NORM-SALIDA             PIC X(40) VALUE SPACES.
002370 01  WKS-NORM-CARACTER           PIC X(01) VALUE SPACE.
002380 01  WKS-NORM-TIPO               PIC X(40) VALUE SPACES.
002390 01  WKS-NORM-RESULTADO          PIC X(40) VALUE SPACES.
002400 01  WKS-NORM-OBSERVACION        PIC X(40) VALUE SPACES.
002410 01  WKS-NORM-ZONA               PIC X(40) VALUE SPACES.
002420 01  WKS-NORM-TERCIO             PIC X(40) VALUE SPACES.
002430 01  WKS-BANDERAS-EVENTO.
002440     02  WKS-FLAG-EXITO           PIC X(01) VALUE 'N'.
002450         88  WKS-ES-EXITO                     VALUE 'S'.
002460     02  WKS-FLAG-GOL             PIC X(01) VALUE 'N'.
002470         88  WKS-ES-GOL                        VALUE 'S'.
002480     02  WKS-FLAG-ASISTENCIA      PIC X(01) VALUE 'N'.
002490         88  WKS-ES-ASISTENCIA                 VALUE 'S'.
002500     02  WKS-FLAG-AMARILLA        PIC X(01) VALUE 'N'.
002510         88  WKS-ES-AMARILLA                   VALUE 'S'.
002520     02  WKS-FLAG-ROJA            PIC X(01) VALUE 'N'.
002530         88  WKS-ES-ROJA                       VALUE 'S'.
002540     02  WKS-FLAG-DUELO           PIC X(01) VALUE 'N'.
002550         88  WKS-ES-DUELO                      VALUE 'S'.
002560     02  WKS-FLAG-DUELO-GANADO    PIC X(01) VALUE 'N'.
002570         88  WKS-ES-DUELO-GANADO               VALUE 'S'.
002580     02  WKS-FLAG-TIRO            PIC X(01) VALUE 'N'.
002590         88  WKS-ES-TIRO                       VALUE 'S'.
002600     02  WKS-FLAG-PASE            PIC X(01) VALUE 'N'.
002610         88  WKS-ES-PASE                       VALUE 'S'.
002620     02  WKS-FLAG-SUSTITUCION     PIC X(01) VALUE 'N'.
002630         88  WKS-ES-SUSTITUCION                VALUE 'S'.
002640     02  WKS-FLAG-ENTRADA-SUST    PIC X(01) VALUE 'N'.
002650         88  WKS-ES-ENTRADA-SUST               VALUE 'S'.
002660     02  WKS-FLAG-SALIDA-SUST     PIC X(01) VALUE 'N'.
002670         88  WKS-ES-SALIDA-SUST                VALUE 'S'.
002680     02  FILLER                   PIC X(01) VALUE SPACE.
002690 01  WKS-ZONA-CODIGO              PIC 9(01) COMP VALUE 0.
002700 01  WKS-TERCIO-CODIGO            PIC 9(01) COMP VALUE 0.
002710******************************************************************
002720*   AREA DE BUSQUEDA DE PALABRA CLAVE (USADA POR TODAS LAS        *
002730*   PARAGRAFOS 8XX). SE RECARGA ANTES DE CADA LLAMADA.            *
002740******************************************************************
002750 01  WKS-BUS-CAMPO                PIC X(40) VALUE SPACES.
002760 01  WKS-BUS-N                    PIC 9(02) COMP VALUE 0.
002770 01  WKS-BUS-TABLA-PALABRA-RAW    PIC X(600) VALUE SPACES.
002780 01  WKS-BUS-TABLA-PALABRA-R REDEFINES WKS-BUS-TABLA-PALABRA-RAW.
002790     02  WKS-BUS-TABLA-PALABRA    PIC X(20) OCCURS 30 TIMES.
002800 01  WKS-BUS-TABLA-LONG-RAW       PIC X(60) VALUE SPACES.
002810 01  WKS-BUS-TABLA-LONG-R REDEFINES WKS-BUS-TABLA-LONG-RAW.
002820     02  WKS-BUS-TABLA-LONG       PIC 9(02) OCCURS 30 TIMES.
002830 01  WKS-BUS-K                    PIC 9(02) COMP VALUE 0.
002840 01  WKS-BUS-CONTADOR             PIC 9(03) COMP VALUE 0.
002850 01  WKS-BUS-FLAG                 PIC X(01) VALUE 'N'.
002860     88  WKS-BUS-ENCONTRADO               VALUE 'S'.
002870******************************************************************
002880*              TABLAS LITERALES DE PALABRAS CLAVE (820-860)      *
002890******************************************************************
002900 01  WKS-LIT-GOL-PAL.
002910     05  FILLER PIC X(20) VALUE 'GOL'.
002920     05  FILLER PIC X(20) VALUE 'GOLES'.
002930     05  FILLER PIC X(20) VALUE 'ANOTADO'.
002940     05  FILLER PIC X(20) VALUE 'MARCADO'.
002950     05  FILLER PIC X(20) VALUE 'GOAL'.
002960 01  WKS-LIT-GOL-LEN.
002970     05  FILLER PIC 9(02) VALUE 3.
002980     05  FILLER PIC 9(02) VALUE 5.
002990     05  FILLER PIC 9(02) VALUE 7.
003000     05  FILLER PIC 9(02) VALUE 7.
003010     05  FILLER PIC 9(02) VALUE 4.
003020 
003030 01  WKS-LIT-ASIST-PAL.
003040     05  FILLER PIC X(20) VALUE 'ASISTENCIA'.
003050     05  FILLER PIC X(20) VALUE 'ASIST'.
003060     05  FILLER PIC X(20) VALUE 'PASE GOL'.
003070     05  FILLER PIC X(20) VALUE 'ASISTE'.
003080 01  WKS-LIT-ASIST-LEN.
003090     05  FILLER PIC 9(02) VALUE 10.
003100     05  FILLER PIC 9(02) VALUE 5.
003110     05  FILLER PIC 9(02) VALUE 8.
003120     05  FILLER PIC 9(02) VALUE 6.
003130 
003140 01  WKS-LIT-AMAR-PAL.
003150     05  FILLER PIC X(20) VALUE 'AMARILLA'.
003160     05  FILLER PIC X(20) VALUE 'TARJETA AMARILLA'.
003170 01  WKS-LIT-AMAR-LEN.
003180     05  FILLER PIC 9(02) VALUE 8.
003190     05  FILLER PIC 9(02) VALUE 16.
003200 
003210 01  WKS-LIT-ROJA-PAL.
003220     05  FILLER PIC X(20) VALUE 'ROJA'.
003230     05  FILLER PIC X(20) VALUE 'TARJETA ROJA'.
003240 01  WKS-LIT-ROJA-LEN.
003250     05  FILLER PIC 9(02) VALUE 4.
003260     05  FILLER PIC 9(02) VALUE 12.
003270 
003280 01  WKS-LIT-DUELO-PAL.
003290     05  FILLER PIC X(20) VALUE 'DUELO'.
003300     05  FILLER PIC X(20) VALUE 'REGATE'.
003310     05  FILLER PIC X(20) VALUE 'REGATES'.
003320     05  FILLER PIC X(20) VALUE 'ROBO'.
003330     05  FILLER PIC X(20) VALUE 'ROBADO'.
003340     05  FILLER PIC X(20) VALUE 'INTERCEPCION'.
003350     05  FILLER PIC X(20) VALUE 'INTERVENCION'.
003360     05  FILLER PIC X(20) VALUE 'ENTRADA'.
003370     05  FILLER PIC X(20) VALUE 'ENTRADAS'.
003380     05  FILLER PIC X(20) VALUE 'RECUPERACION'.
003390     05  FILLER PIC X(20) VALUE 'RECUPERADO'.
003400     05  FILLER PIC X(20) VALUE 'FALTA COMETIDA'.
003410     05  FILLER PIC X(20) VALUE 'FALTA RECIBIDA'.
003420     05  FILLER PIC X(20) VALUE 'PRESION'.
003430     05  FILLER PIC X(20) VALUE 'PRESIONADO'.
003440     05  FILLER PIC X(20) VALUE 'ERROR FORZADO'.
003450     05  FILLER PIC X(20) VALUE 'ERROR'.
003460     05  FILLER PIC X(20) VALUE 'DISPUTA'.
003470 01  WKS-LIT-DUELO-LEN.
003480     05  FILLER PIC 9(02) VALUE 5.
003490     05  FILLER PIC 9(02) VALUE 6.
003500     05  FILLER PIC 9(02) VALUE 7.
003510     05  FILLER PIC 9(02) VALUE 4.
003520     05  FILLER PIC 9(02) VALUE 6.
003530     05  FILLER PIC 9(02) VALUE 12.
003540     05  FILLER PIC 9(02) VALUE 12.
003550     05  FILLER PIC 9(02) VALUE 7.
003560     05  FILLER PIC 9(02) VALUE 8.
003570     05  FILLER PIC 9(02) VALUE 12.
003580     05  FILLER PIC 9(02) VALUE 10.
003590     05  FILLER PIC 9(02) VALUE 14.
003600     05  FILLER PIC 9(02) VALUE 14.
003610     05  FILLER PIC 9(02) VALUE 7.
003620     05  FILLER PIC 9(02) VALUE 10.
003630     05  FILLER PIC 9(02) VALUE 13.
003640     05  FILLER PIC 9(02) VALUE 5.
003650     05  FILLER PIC 9(02) VALUE 7.
003660 
003670 01  WKS-LIT-DUELOG-PAL.
003680     05  FILLER PIC X(20) VALUE 'GANADO'.
003690     05  FILLER PIC X(20) VALUE 'RECUPERADO'.
003700     05  FILLER PIC X(20) VALUE 'OK'.
003710     05  FILLER PIC X(20) VALUE 'FORTALEZA'.
003720     05  FILLER PIC X(20) VALUE 'FAVORABLE'.
003730     05  FILLER PIC X(20) VALUE 'SUPERADO'.
003740 01  WKS-LIT-DUELOG-LEN.
003750     05  FILLER PIC 9(02) VALUE 6.
003760     05  FILLER PIC 9(02) VALUE 10.
003770     05  FILLER PIC 9(02) VALUE 2.
003780     05  FILLER PIC 9(02) VALUE 9.
003790     05  FILLER PIC 9(02) VALUE 9.
003800     05  FILLER PIC 9(02) VALUE 8.
003810 
003820 01  WKS-LIT-TIRO-PAL.
003830     05  FILLER PIC X(20) VALUE 'TIRO'.
003840     05  FILLER PIC X(20) VALUE 'REMATE'.
003850     05  FILLER PIC X(20) VALUE 'DISPARO'.
003860     05  FILLER PIC X(20) VALUE 'CHUZA'.
003870     05  FILLER PIC X(20) VALUE 'CHUTE'.
003880 01  WKS-LIT-TIRO-LEN.
003890     05  FILLER PIC 9(02) VALUE 4.
003900     05  FILLER PIC 9(02) VALUE 6.
003910     05  FILLER PIC 9(02) VALUE 7.
003920     05  FILLER PIC 9(02) VALUE 5.
003930     05  FILLER PIC 9(02) VALUE 5.
003940 
003950 01  WKS-LIT-PASE-PAL.
003960     05  FILLER PIC X(20) VALUE 'PASE'.
003970     05  FILLER PIC X(20) VALUE 'PASES'.
003980     05  FILLER PIC X(20) VALUE 'PASE CLAVE'.
003990     05  FILLER PIC X(20) VALUE 'PASE AL HUECO'.
004000 01  WKS-LIT-PASE-LEN.
004010     05  FILLER PIC 9(02) VALUE 4.
004020     05  FILLER PIC 9(02) VALUE 5.
004030     05  FILLER PIC 9(02) VALUE 10.
004040     05  FILLER PIC 9(02) VALUE 13.
004050 
004060 01  WKS-LIT-SUST-PAL.
004070     05  FILLER PIC X(20) VALUE 'SUSTITUCION'.
004080     05  FILLER PIC X(20) VALUE 'CAMBIO'.
004090 01  WKS-LIT-SUST-LEN.
004100     05  FILLER PIC 9(02) VALUE 11.
004110     05  FILLER PIC 9(02) VALUE 6.
004120 
004130 01  WKS-LIT-ENTRA-PAL.
004140     05  FILLER PIC X(20) VALUE 'ENTRADA'.
004150     05  FILLER PIC X(20) VALUE 'ENTRANTE'.
004160     05  FILLER PIC X(20) VALUE 'SUBIDA'.
004170 01  WKS-LIT-ENTRA-LEN.
004180     05  FILLER PIC 9(02) VALUE 7.
004190     05  FILLER PIC 9(02) VALUE 8.
004200     05  FILLER PIC 9(02) VALUE 6.
004210 
004220 01  WKS-LIT-SALE-PAL.
004230     05  FILLER PIC X(20) VALUE 'SALIDA'.
004240     05  FILLER PIC X(20) VALUE 'SALIENTE'.
004250     05  FILLER PIC X(20) VALUE 'BAJADA'.
004260 01  WKS-LIT-SALE-LEN.
004270     05  FILLER PIC 9(02) VALUE 6.
004280     05  FILLER PIC 9(02) VALUE 8.
004290     05  FILLER PIC 9(02) VALUE 6.
004300 
004310 01  WKS-LIT-TERC-ATAQUE-PAL.
004320     05  FILLER PIC X(20) VALUE 'ATAQUE'.
004330     05  FILLER PIC X(20) VALUE 'OFENSIVO'.
004340     05  FILLER PIC X(20) VALUE 'FINALIZACION'.
004350 01  WKS-LIT-TERC-ATAQUE-LEN.
004360     05  FILLER PIC 9(02) VALUE 6.
004370     05  FILLER PIC 9(02) VALUE 8.
004380     05  FILLER PIC 9(02) VALUE 12.
004390 
004400 01  WKS-LIT-TERC-DEFENSA-PAL.
004410     05  FILLER PIC X(20) VALUE 'PROPIA'.
004420     05  FILLER PIC X(20) VALUE 'DEFENSA'.
004430     05  FILLER PIC X(20) VALUE 'DEFENSIVO'.
004440 01  WKS-LIT-TERC-DEFENSA-LEN.
004450     05  FILLER PIC 9(02) VALUE 6.
004460     05  FILLER PIC 9(02) VALUE 7.
004470     05  FILLER PIC 9(02) VALUE 9.
004480 
004490 01  WKS-LIT-TERC-CONSTR-PAL.
004500     05  FILLER PIC X(20) VALUE 'CONSTRUCCION'.
004510     05  FILLER PIC X(20) VALUE 'MEDIO'.
004520     05  FILLER PIC X(20) VALUE 'PROGRESION'.
004530     05  FILLER PIC X(20) VALUE 'POSESION'.
004540     05  FILLER PIC X(20) VALUE 'CONTROL'.
004550 01  WKS-LIT-TERC-CONSTR-LEN.
004560     05  FILLER PIC 9(02) VALUE 12.
004570     05  FILLER PIC 9(02) VALUE 5.
004580     05  FILLER PIC 9(02) VALUE 10.
004590     05  FILLER PIC 9(02) VALUE 8.
004600     05  FILLER PIC 9(02) VALUE 7.
004610******************************************************************
004620*   TABLA DE ZONA DE CANCHA, ORDENADA DE LLAVE MAS LARGA A MAS    *
004630*   CORTA (GANA LA PRIMERA QUE COINCIDA).  CODIGO 1-9 SEGUN LA    *
004640*   CUADRICULA DOCUMENTADA EN JUGSTAT.                            *
004650******************************************************************
004660 01  WKS-LIT-ZONA-PAL.
004670     05  FILLER PIC X(20) VALUE 'DELANTERO IZQUIERDO'.
004680     05  FILLER PIC X(20) VALUE 'EXTREMO IZQUIERDO'.
004690     05  FILLER PIC X(20) VALUE 'DEFENSA IZQUIERDA'.
004700     05  FILLER PIC X(20) VALUE 'LATERAL IZQUIERDO'.
004710     05  FILLER PIC X(20) VALUE 'DELANTERO DERECHO'.
004720     05  FILLER PIC X(20) VALUE 'CARRIL IZQUIERDO'.
004730     05  FILLER PIC X(20) VALUE 'ATAQUE IZQUIERDO'.
004740     05  FILLER PIC X(20) VALUE 'CENTRAL OFENSIVO'.
004750     05  FILLER PIC X(20) VALUE 'DELANTERO CENTRO'.
004760     05  FILLER PIC X(20) VALUE 'DEFENSA CENTRAL'.
004770     05  FILLER PIC X(20) VALUE 'EXTREMO DERECHO'.
004780     05  FILLER PIC X(20) VALUE 'MEDIO IZQUIERDO'.
004790     05  FILLER PIC X(20) VALUE 'COSTA IZQUIERDA'.
004800     05  FILLER PIC X(20) VALUE 'DEFENSA DERECHA'.
004810     05  FILLER PIC X(20) VALUE 'LATERAL DERECHO'.
004820     05  FILLER PIC X(20) VALUE 'ATAQUE DERECHO'.
004830     05  FILLER PIC X(20) VALUE 'CARRIL DERECHO'.
004840     05  FILLER PIC X(20) VALUE 'MEDIO DERECHO'.
004850     05  FILLER PIC X(20) VALUE 'ATAQUE CENTRO'.
004860     05  FILLER PIC X(20) VALUE 'COSTA DERECHA'.
004870     05  FILLER PIC X(20) VALUE 'ZONA CENTRAL'.
004880     05  FILLER PIC X(20) VALUE 'MEDIO CENTRO'.
004890     05  FILLER PIC X(20) VALUE 'MEDIOCENTRO'.
004900     05  FILLER PIC X(20) VALUE 'MEDIA PUNTA'.
004910     05  FILLER PIC X(20) VALUE 'DELANTERO'.
004920     05  FILLER PIC X(20) VALUE 'ATACANTE'.
004930     05  FILLER PIC X(20) VALUE 'CENTRAL'.
004940     05  FILLER PIC X(20) VALUE 'PIVOTE'.
004950     05  FILLER PIC X(20) VALUE 'PUNTA'.
004960 01  WKS-LIT-ZONA-LEN.
004970     05  FILLER PIC 9(02) VALUE 19.
004980     05  FILLER PIC 9(02) VALUE 17.
004990     05  FILLER PIC 9(02) VALUE 17.
005000     05  FILLER PIC 9(02) VALUE 17.
005010     05  FILLER PIC 9(02) VALUE 17.
005020     05  FILLER PIC 9(02) VALUE 16.
005030     05  FILLER PIC 9(02) VALUE 16.
005040     05  FILLER PIC 9(02) VALUE 16.
005050     05  FILLER PIC 9(02) VALUE 16.
005060     05  FILLER PIC 9(02) VALUE 15.
005070     05  FILLER PIC 9(02) VALUE 15.
005080     05  FILLER PIC 9(02) VALUE 15.
005090     05  FILLER PIC 9(02) VALUE 15.
005100     05  FILLER PIC 9(02) VALUE 15.
005110     05  FILLER PIC 9(02) VALUE 15.
005120     05  FILLER PIC 9(02) VALUE 14.
005130     05  FILLER PIC 9(02) VALUE 14.
005140     05  FILLER PIC 9(02) VALUE 13.
005150     05  FILLER PIC 9(02) VALUE 13.
005160     05  FILLER PIC 9(02) VALUE 13.
005170     05  FILLER PIC 9(02) VALUE 12.
005180     05  FILLER PIC 9(02) VALUE 12.
005190     05  FILLER PIC 9(02) VALUE 11.
005200     05  FILLER PIC 9(02) VALUE 11.
005210     05  FILLER PIC 9(02) VALUE 9.
005220     05  FILLER PIC 9(02) VALUE 8.
005230     05  FILLER PIC 9(02) VALUE 7.
005240     05  FILLER PIC 9(02) VALUE 6.
005250     05  FILLER PIC 9(02) VALUE 5.
005260 01  WKS-LIT-ZONA-COD.
005270     05  FILLER PIC 9(01) VALUE 7.
005280     05  FILLER PIC 9(01) VALUE 7.
005290     05  FILLER PIC 9(01) VALUE 1.
005300     05  FILLER PIC 9(01) VALUE 1.
005310     05  FILLER PIC 9(01) VALUE 9.
005320     05  FILLER PIC 9(01) VALUE 1.
005330     05  FILLER PIC 9(01) VALUE 7.
005340     05  FILLER PIC 9(01) VALUE 5.
005350     05  FILLER PIC 9(01) VALUE 8.
005360     05  FILLER PIC 9(01) VALUE 2.
005370     05  FILLER PIC 9(01) VALUE 9.
005380     05  FILLER PIC 9(01) VALUE 4.
005390     05  FILLER PIC 9(01) VALUE 1.
005400     05  FILLER PIC 9(01) VALUE 3.
005410     05  FILLER PIC 9(01) VALUE 3.
005420     05  FILLER PIC 9(01) VALUE 9.
005430     05  FILLER PIC 9(01) VALUE 3.
005440     05  FILLER PIC 9(01) VALUE 6.
005450     05  FILLER PIC 9(01) VALUE 8.
005460     05  FILLER PIC 9(01) VALUE 3.
005470     05  FILLER PIC 9(01) VALUE 2.
005480     05  FILLER PIC 9(01) VALUE 5.
005490     05  FILLER PIC 9(01) VALUE 5.
005500     05  FILLER PIC 9(01) VALUE 8.
005510     05  FILLER PIC 9(01) VALUE 8.
005520     05  FILLER PIC 9(01) VALUE 8.
005530     05  FILLER PIC 9(01) VALUE 2.
005540     05  FILLER PIC 9(01) VALUE 5.
005550     05  FILLER PIC 9(01) VALUE 8.
005560 01  WKS-ZONA-TABLA-PALABRA REDEFINES WKS-LIT-ZONA-PAL.
005570     05  WKS-ZONA-PALABRA PIC X(20) OCCURS 29 TIMES.
005580 01  WKS-ZONA-TABLA-LONG REDEFINES WKS-LIT-ZONA-LEN.
005590     05  WKS-ZONA-LONG    PIC 9(02) OCCURS 29 TIMES.
005600 01  WKS-ZONA-TABLA-CODIGO REDEFINES WKS-LIT-ZONA-COD.
005610     05  WKS-ZONA-COD     PIC 9(01) OCCURS 29 TIMES.
005620******************************************************************
005630*              LINEAS DEL REPORTE - PLAYER SUMMARY               *
005640******************************************************************
005650 01  CAB-JUG-1.
005660     02  FILLER                PIC X(42) VALUE
005670         'SECCION 3: RESUMEN DE JUGADORES (SEASON)'.
005680     02  FILLER                PIC X(90) VALUE SPACES.
005690 01  CAB-JUG-2.
005700     02  FILLER                PIC X(132) VALUE ALL '='.
005710 01  CAB-JUG-3.
005720     02  FILLER                PIC X(30) VALUE 'JUGADOR'.
005730     02  FILLER                PIC X(06) VALUE 'ACC'.
005740     02  FILLER                PIC X(06) VALUE 'EXIT'.
005750     02  FILLER                PIC X(08) VALUE '%EXITO'.
005760     02  FILLER                PIC X(05) VALUE 'GOL'.
005770     02  FILLER                PIC X(05) VALUE 'AST'.
005780     02  FILLER                PIC X(04) VALUE 'TA'.
005790     02  FILLER                PIC X(04) VALUE 'TR'.
005800     02  FILLER                PIC X(12) VALUE 'DUE G/T %'.
005810     02  FILLER                PIC X(12) VALUE 'TIR D/A %'.
005820     02  FILLER                PIC X(12) VALUE 'PAS C/I %'.
005830     02  FILLER                PIC X(06) VALUE 'MIN'.
005840     02  FILLER                PIC X(04) VALUE 'PJ'.
005850     02  FILLER                PIC X(04) VALUE 'PT'.
005860     02  FILLER                PIC X(04) VALUE SPACES.
005870 01  DET-JUG.
005880     02  DET-JUG-NOMBRE        PIC X(30).
005890     02  DET-JUG-ACCIONES      PIC ZZZ9.
005900     02  FILLER                PIC X(02) VALUE SPACES.
005910     02  DET-JUG-EXITOS        PIC ZZZ9.
005920     02  FILLER                PIC X(02) VALUE SPACES.
005930     02  DET-JUG-TASA-EXITO    PIC ZZ9.9.
005940     02  FILLER                PIC X(01) VALUE '%'.
005950     02  FILLER                PIC X(02) VALUE SPACES.
005960     02  DET-JUG-GOLES         PIC ZZ9.
005970     02  FILLER                PIC X(02) VALUE SPACES.
005980     02  DET-JUG-ASIST         PIC ZZ9.
005990     02  FILLER                PIC X(02) VALUE SPACES.
006000     02  DET-JUG-AMARILLAS     PIC Z9.
006010     02  FILLER                PIC X(02) VALUE SPACES.
006020     02  DET-JUG-ROJAS         PIC Z9.
006030     02  FILLER                PIC X(02) VALUE SPACES.
006040     02  DET-JUG-DUELOS-G      PIC ZZ9.
006050     02  FILLER                PIC X(01) VALUE '/'.
006060     02  DET-JUG-DUELOS-T      PIC ZZ9.
006070     02  FILLER                PIC X(01) VALUE SPACES.
006080     02  DET-JUG-TASA-DUELO    PIC ZZ9.9.
006090     02  FILLER                PIC X(02) VALUE SPACES.
006100     02  DET-JUG-TIROS-A       PIC ZZ9.
006110     02  FILLER                PIC X(01) VALUE '/'.
006120     02  DET-JUG-TIROS-I       PIC ZZ9.
006130     02  FILLER                PIC X(01) VALUE SPACES.
006140     02  DET-JUG-TASA-TIRO     PIC ZZ9.9.
006150     02  FILLER                PIC X(02) VALUE SPACES.
006160     02  DET-JUG-PASES-C       PIC ZZZ9.
006170     02  FILLER                PIC X(01) VALUE '/'.
006180     02  DET-JUG-PASES-I       PIC ZZZ9.
006190     02  FILLER                PIC X(01) VALUE SPACES.
006200     02  DET-JUG-TASA-PASE     PIC ZZ9.9.
006210     02  FILLER                PIC X(02) VALUE SPACES.
006220     02  DET-JUG-MINUTOS       PIC ZZZ9.
006230     02  FILLER                PIC X(02) VALUE SPACES.
006240     02  DET-JUG-PJ            PIC Z9.
006250     02  FILLER                PIC X(02) VALUE SPACES.
006260     02  DET-JUG-PT            PIC Z9.
006270 01  TOT-JUG.
006280     02  FILLER                PIC X(20) VALUE
006290         'TOTALES JUGADORES:'.
006300     02  FILLER                PIC X(10) VALUE 'ACCIONES='.
006310     02  TOT-JUG-ACCIONES      PIC ZZZZ9.
006320     02  FILLER                PIC X(05) VALUE SPACES.
006330     02  FILLER                PIC X(08) VALUE 'GOLES='.
006340     02  TOT-JUG-GOLES         PIC ZZZ9.
006350     02  FILLER                PIC X(05) VALUE SPACES.
006360     02  FILLER                PIC X(10) VALUE 'TARJETAS='.
006370     02  TOT-JUG-TARJETAS      PIC ZZZ9.
006380     02  FILLER                PIC X(61) VALUE SPACES.
006390******************************************************************
006400 PROCEDURE        DIVISION.
006410******************************************************************
006420*               S E C C I O N   P R I N C I P A L
006430******************************************************************
006440 000-MAIN SECTION.
006450     PERFORM 001-ABRIR-ARCHIVOS
006460     PERFORM 100-CARGAR-PLANTEL
006470     PERFORM 200-LEER-EVENTOS
006480     PERFORM 210-PROCESAR-EVENTO
006490         UNTIL WKS-FIN-EVENTOS
006500     PERFORM 300-RECONSTRUIR-MINUTOS
006510     PERFORM 500-CALCULAR-TASAS-Y-GRABAR
006520     PERFORM 900-CERRAR-ARCHIVOS
006530     STOP RUN.
006540 000-MAIN-E.             EXIT.
006550 
006560******************************************************************
006570 001-ABRIR-ARCHIVOS SECTION.
006580******************************************************************
006590     OPEN INPUT  PLANTEL
006600                 EVTDEPUR
006610          OUTPUT JUGADOR
006620          EXTEND REPORTE
006630     IF FS-PLANTEL NOT EQUAL 0 AND 10
006640        MOVE 'PLANTEL'  TO ARCHIVO
006650        PERFORM 999-ERROR-ARCHIVO
006660     END-IF
006670     IF FS-EVTDEPUR NOT EQUAL 0 AND 10
006680        MOVE 'EVTDEPUR' TO ARCHIVO
006690        PERFORM 999-ERROR-ARCHIVO
006700     END-IF
006710     IF FS-JUGADOR NOT EQUAL 0
006720        MOVE 'JUGADOR'  TO ARCHIVO
006730        PERFORM 999-ERROR-ARCHIVO
006740     END-IF
006750     IF FS-REPORTE NOT EQUAL 0 AND 05
006760        MOVE 'REPORTE'  TO ARCHIVO
006770        PERFORM 999-ERROR-ARCHIVO
006780     END-IF.
006790 001-ABRIR-ARCHIVOS-E.   EXIT.
006800 
006810******************************************************************
006820*   CARGA LA PLANTILLA BASE; CADA JUGADOR ENTRA CON SUS VALORES
006830*   BASE Y CONTADORES DE ACCIONES EN CERO.
006840******************************************************************
006850 100-CARGAR-PLANTEL SECTION.
006860     READ PLANTEL
006870         AT END SET WKS-FIN-PLANTEL TO TRUE
006880     END-READ
006890     PERFORM 110-AGREGAR-PLANTEL
006900         UNTIL WKS-FIN-PLANTEL.
006910 100-CARGAR-PLANTEL-E.   EXIT.
006920 
006930 110-AGREGAR-PLANTEL SECTION.
006940     IF WKS-JUG-N LESS THAN 80
006950        ADD 1 TO WKS-JUG-N
006960        MOVE ROS-NOMBRE OF REG-PLANTEL   TO JUG-NOMBRE(WKS-JUG-N)
006970        MOVE ROS-POSICION OF REG-PLANTEL TO
006980                                      JUG-POSICION(WKS-JUG-N)
006990        MOVE ROS-GOLES OF REG-PLANTEL    TO JUG-GOLES(WKS-JUG-N)
007000        MOVE ROS-AMARILLAS OF REG-PLANTEL TO
007010                                      JUG-AMARILLAS(WKS-JUG-N)
007020        MOVE ROS-ROJAS OF REG-PLANTEL    TO JUG-ROJAS(WKS-JUG-N)
007030        MOVE ROS-CONVOCATORIAS OF REG-PLANTEL TO
007040                                      JUG-CONVOCATORIAS(WKS-JUG-N)
007050        MOVE ROS-PARTIDOS-JUGADOS OF REG-PLANTEL TO
007060                                      JUG-PARTIDOS-JUGADOS(WKS-JUG-N)
007070        MOVE ROS-PARTIDOS-TITULAR OF REG-PLANTEL TO
007080                                      JUG-PARTIDOS-TITULAR(WKS-JUG-N)
007090        MOVE ROS-MINUTOS OF REG-PLANTEL  TO JUG-MINUTOS(WKS-JUG-N)
007100     END-IF
007110     READ PLANTEL
007120         AT END SET WKS-FIN-PLANTEL TO TRUE
007130     END-READ.
007140 110-AGREGAR-PLANTEL-E.  EXIT.
007150 
007160******************************************************************
007170 200-LEER-EVENTOS SECTION.
007180******************************************************************
007190     READ EVTDEPUR
007200         AT END SET WKS-FIN-EVENTOS TO TRUE
007210     END-READ.
007220 200-LEER-EVENTOS-E.     EXIT.
007230 
007240******************************************************************
007250*   UN EVENTO "TOUCH-FIELD" (NO CONFIRMADO) O SIN JUGADOR NO
007260*   CUENTA PARA NADA; LOS DEMAS SE CLASIFICAN Y SE ACUMULAN.
007270*   LOS MARCADOS "TOUCH-FIELD-FINAL" ADEMAS ALIMENTAN LAS
007280*   TABLAS DE RECONSTRUCCION DE MINUTOS.
007290******************************************************************
007300 210-PROCESAR-EVENTO SECTION.
007310     IF EVT-SISTEMA NOT EQUAL 'touch-field'
007320        AND EVT-JUGADOR NOT EQUAL SPACES
007330        PERFORM 220-RESOLVER-JUGADOR
007340        PERFORM 230-CLASIFICAR-EVENTO
007350        PERFORM 240-ACUMULAR-JUGADOR
007360     END-IF
007370     IF EVT-SISTEMA EQUAL 'touch-field-final'
007380        PERFORM 250-ANOTAR-FIN-PARTIDO
007390        IF EVT-JUGADOR NOT EQUAL SPACES
007400           PERFORM 260-ANOTAR-SUSTITUCION
007410        END-IF
007420     END-IF
007430     PERFORM 200-LEER-EVENTOS.
007440 210-PROCESAR-EVENTO-E.  EXIT.
007450 
007460******************************************************************
007470*   RESOLUCION DE JUGADOR: ALIAS, LLAVE EXACTA, O COINCIDENCIA
007480*   PARCIAL DE NOMBRE. SI NO EXISTE, SE AGREGA A LA TABLA CON
007490*   VALORES BASE EN CERO.
007500******************************************************************
007510 220-RESOLVER-JUGADOR SECTION.
007520     MOVE EVT-JUGADOR          TO WKS-RESOLVER-ENTRADA
007530     PERFORM 221-BUSCAR-ALIAS
007540     SET WKS-BUS-FLAG TO 'N'
007550     PERFORM 222-BUSCAR-LLAVE-EXACTA VARYING IDX-JUG FROM 1 BY 1
007560             UNTIL IDX-JUG GREATER THAN WKS-JUG-N
007570                   OR WKS-BUS-ENCONTRADO
007580     IF NOT WKS-BUS-ENCONTRADO
007590        SET WKS-BUS-FLAG TO 'N'
007600        PERFORM 223-BUSCAR-PARCIAL VARYING IDX-JUG FROM 1 BY 1
007610                UNTIL IDX-JUG GREATER THAN WKS-JUG-N
007620                      OR WKS-BUS-ENCONTRADO
007630     END-IF
007640     IF NOT WKS-BUS-ENCONTRADO
007650        PERFORM 224-AGREGAR-JUGADOR-NUEVO
007660     END-IF.
007670 220-RESOLVER-JUGADOR-E. EXIT.
007680 
007690 221-BUSCAR-ALIAS SECTION.
007700     MOVE WKS-RESOLVER-ENTRADA TO WKS-RESOLVER-MAYUS
007710     INSPECT WKS-RESOLVER-MAYUS CONVERTING
007720         'abcdefghijklmnopqrstuvwxyz'
007730      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007740     PERFORM 221-PROBAR-UN-APODO VARYING WKS-I FROM 1 BY 1
007750             UNTIL WKS-I GREATER THAN 5.
007760 221-BUSCAR-ALIAS-E.     EXIT.
007770 
007780 221-PROBAR-UN-APODO SECTION.
007790     IF WKS-RESOLVER-MAYUS EQUAL WKS-ALIAS-APODO(WKS-I)
007800        MOVE WKS-ALIAS-NOMBRE(WKS-I) TO WKS-RESOLVER-ENTRADA
007810     END-IF.
007820 221-PROBAR-UN-APODO-E.  EXIT.
007830 
007840 222-BUSCAR-LLAVE-EXACTA SECTION.
007850     IF JUG-NOMBRE(IDX-JUG) EQUAL WKS-RESOLVER-ENTRADA
007860        SET WKS-BUS-ENCONTRADO TO TRUE
007870     END-IF.
007880 222-BUSCAR-LLAVE-EXACTA-E. EXIT.
007890 
007900******************************************************************
007910*   COINCIDENCIA PARCIAL: EL NOMBRE DE PLANTILLA CONTIENE AL
007920*   JUGADOR DEL EVENTO, O EL JUGADOR DEL EVENTO CONTIENE AL
007930*   NOMBRE DE PLANTILLA (SUSTITUYE A LA RUTINA DE ALIAS SI ESTA
007940*   NO ENCONTRO NADA).
007950******************************************************************
007960 223-BUSCAR-PARCIAL SECTION.
007970     MOVE WKS-RESOLVER-ENTRADA TO WKS-BUS-CAMPO(1:30)
007980     MOVE SPACES               TO WKS-BUS-CAMPO(31:10)
007990     PERFORM 870-LONGITUD-CAMPO
008000     MOVE WKS-LONGITUD TO WKS-LONGITUD-2
008010     IF WKS-LONGITUD-2 GREATER THAN 0
008020        MOVE ZEROES TO WKS-BUS-CONTADOR
008030        INSPECT JUG-NOMBRE(IDX-JUG) TALLYING WKS-BUS-CONTADOR
008040            FOR ALL WKS-RESOLVER-ENTRADA(1:WKS-LONGITUD-2)
008050        IF WKS-BUS-CONTADOR GREATER THAN 0
008060           SET WKS-BUS-ENCONTRADO TO TRUE
008070        END-IF
008080     END-IF
008090     IF NOT WKS-BUS-ENCONTRADO
008100        MOVE JUG-NOMBRE(IDX-JUG) TO WKS-BUS-CAMPO(1:30)
008110        PERFORM 871-LONGITUD-PLANTEL
008120        IF WKS-LONGITUD GREATER THAN 0
008130           MOVE ZEROES TO WKS-BUS-CONTADOR
008140           INSPECT WKS-RESOLVER-ENTRADA TALLYING WKS-BUS-CONTADOR
008150               FOR ALL JUG-NOMBRE(IDX-JUG)(1:WKS-LONGITUD)
008160           IF WKS-BUS-CONTADOR GREATER THAN 0
008170              SET WKS-BUS-ENCONTRADO TO TRUE
008180           END-IF
008190        END-IF
008200     END-IF.
008210 223-BUSCAR-PARCIAL-E.   EXIT.
008220 
008230 224-AGREGAR-JUGADOR-NUEVO SECTION.
008240     IF WKS-JUG-N LESS THAN 80
008250        ADD 1 TO WKS-JUG-N
008260        MOVE WKS-RESOLVER-ENTRADA TO JUG-NOMBRE(WKS-JUG-N)
008270        SET IDX-JUG TO WKS-JUG-N
008280     ELSE
008290        SET IDX-JUG TO WKS-JUG-N
008300     END-IF.
008310 224-AGREGAR-JUGADOR-NUEVO-E. EXIT.
008320 
008330******************************************************************
008340*   LONGITUD SIGNIFICATIVA (SIN ESPACIOS FINALES) DE UN NOMBRE.
008350******************************************************************
008360 870-LONGITUD-CAMPO SECTION.
008370     MOVE 30 TO WKS-LONGITUD
008380     PERFORM 872-RETROCEDER-LONGITUD
008390         UNTIL WKS-LONGITUD EQUAL 0
008400            OR WKS-RESOLVER-ENTRADA(WKS-LONGITUD:1) NOT = SPACE.
008410 870-LONGITUD-CAMPO-E.   EXIT.
008420 
008430 871-LONGITUD-PLANTEL SECTION.
008440     MOVE 30 TO WKS-LONGITUD
008450     PERFORM 873-RETROCEDER-PLANTEL
008460         UNTIL WKS-LONGITUD EQUAL 0
008470            OR JUG-NOMBRE(IDX-JUG)(WKS-LONGITUD:1) NOT = SPACE.
008480 871-LONGITUD-PLANTEL-E. EXIT.
008490 
008500 872-RETROCEDER-LONGITUD SECTION.
008510     SUBTRACT 1 FROM WKS-LONGITUD.
008520 872-RETROCEDER-LONGITUD-E. EXIT.
008530 
008540 873-RETROCEDER-PLANTEL SECTION.
008550     SUBTRACT 1 FROM WKS-LONGITUD.
008560 873-RETROCEDER-PLANTEL-E. EXIT.
008570 
008580******************************************************************
008590*   NORMALIZA LOS CAMPOS DE TEXTO DEL EVENTO Y PRUEBA TODAS LAS
008600*   REGLAS DE CLASIFICACION (EVENT-CLASSIFY).
008610******************************************************************
008620 230-CLASIFICAR-EVENTO SECTION.
008630     MOVE SPACES TO WKS-FLAG-EXITO WKS-FLAG-GOL
008640          WKS-FLAG-ASISTENCIA WKS-FLAG-AMARILLA WKS-FLAG-ROJA
008650          WKS-FLAG-DUELO WKS-FLAG-DUELO-GANADO WKS-FLAG-TIRO
008660          WKS-FLAG-PASE WKS-FLAG-SUSTITUCION
008670          WKS-FLAG-ENTRADA-SUST WKS-FLAG-SALIDA-SUST
008680     MOVE 'N' TO WKS-FLAG-EXITO WKS-FLAG-GOL WKS-FLAG-ASISTENCIA
008690          WKS-FLAG-AMARILLA WKS-FLAG-ROJA WKS-FLAG-DUELO
008700          WKS-FLAG-DUELO-GANADO WKS-FLAG-TIRO WKS-FLAG-PASE
008710          WKS-FLAG-SUSTITUCION WKS-FLAG-ENTRADA-SUST
008720          WKS-FLAG-SALIDA-SUST
008730     MOVE ZEROES TO WKS-ZONA-CODIGO WKS-TERCIO-CODIGO
008740     MOVE EVT-TIPO        TO WKS-NORM-ENTRADA
008750     PERFORM 800-NORMALIZAR-CAMPO
008760     MOVE WKS-NORM-SALIDA TO WKS-NORM-TIPO
008770     MOVE EVT-RESULTADO   TO WKS-NORM-ENTRADA
008780     PERFORM 800-NORMALIZAR-CAMPO
008790     MOVE WKS-NORM-SALIDA TO WKS-NORM-RESULTADO
008800     MOVE EVT-OBSERVACION TO WKS-NORM-ENTRADA
008810     PERFORM 800-NORMALIZAR-CAMPO
008820     MOVE WKS-NORM-SALIDA TO WKS-NORM-OBSERVACION
008830     MOVE EVT-ZONA        TO WKS-NORM-ENTRADA
008840     PERFORM 800-NORMALIZAR-CAMPO
008850     MOVE WKS-NORM-SALIDA TO WKS-NORM-ZONA
008860     MOVE EVT-TERCIO      TO WKS-NORM-ENTRADA
008870     PERFORM 800-NORMALIZAR-CAMPO
008880     MOVE WKS-NORM-SALIDA TO WKS-NORM-TERCIO
008890     PERFORM 810-PROBAR-EXITO
008900     PERFORM 820-PROBAR-GOL
008910     PERFORM 825-PROBAR-ASISTENCIA
008920     PERFORM 830-PROBAR-AMARILLA
008930     PERFORM 835-PROBAR-ROJA
008940     PERFORM 840-PROBAR-DUELO
008950     IF WKS-ES-DUELO
008960        PERFORM 845-PROBAR-DUELO-GANADO
008970     END-IF
008980     PERFORM 850-PROBAR-TIRO
008990     PERFORM 855-PROBAR-PASE
009000     PERFORM 860-PROBAR-SUSTITUCION
009010     PERFORM 880-MAPEAR-ZONA
009020     PERFORM 885-MAPEAR-TERCIO
009030     IF WKS-TERCIO-CODIGO EQUAL 0 AND EVT-TERCIO EQUAL SPACES
009040        PERFORM 888-ZONA-A-TERCIO
009050     END-IF.
009060 230-CLASIFICAR-EVENTO-E. EXIT.
009070 
009080******************************************************************
009090*   NORMALIZACION: MINUSCULAS, SIN ACENTOS, SOLO LETRAS/DIGITOS/
009100*   ESPACIOS (EL RESTO SE BLANQUEA, NO SE RECORTA EL CAMPO).
009110******************************************************************
009120 800-NORMALIZAR-CAMPO SECTION.
009130     MOVE WKS-NORM-ENTRADA TO WKS-NORM-SALIDA
009140     INSPECT WKS-NORM-SALIDA CONVERTING
009150         'ABCDEFGHIJKLMNOPQRSTUVWXYZÁÉÍÓÚÑ'
009160      TO 'abcdefghijklmnopqrstuvwxyzaeioun'
009170     PERFORM 801-LIMPIAR-CARACTER VARYING WKS-I FROM 1 BY 1
009180             UNTIL WKS-I GREATER THAN 40.
009190 800-NORMALIZAR-CAMPO-E. EXIT.
009200 
009210 801-LIMPIAR-CARACTER SECTION.
009220     MOVE WKS-NORM-SALIDA(WKS-I:1) TO WKS-NORM-CARACTER
009230     IF NOT (WKS-NORM-CARACTER IS CLASE-LETRA-MIN
009240             OR WKS-NORM-CARACTER IS CLASE-DIGITO
009250             OR WKS-NORM-CARACTER EQUAL SPACE)
009260        MOVE SPACE TO WKS-NORM-SALIDA(WKS-I:1)
009270     END-IF.
009280 801-LIMPIAR-CARACTER-E. EXIT.
009290 
009300******************************************************************
009310*   EXITO: COINCIDENCIA EXACTA DEL RESULTADO NORMALIZADO.
009320******************************************************************
009330 810-PROBAR-EXITO SECTION.
009340     IF WKS-NORM-RESULTADO EQUAL 'ok'   OR
009350        WKS-NORM-RESULTADO EQUAL 'ganado' OR
009360        WKS-NORM-RESULTADO EQUAL 'g'    OR
009370        WKS-NORM-RESULTADO EQUAL 'gano' OR
009380        WKS-NORM-RESULTADO EQUAL 'goles' OR
009390        WKS-NORM-RESULTADO EQUAL 'anotado' OR
009400        WKS-NORM-RESULTADO EQUAL 'marcado'
009410        SET WKS-ES-EXITO TO TRUE
009420     END-IF.
009430 810-PROBAR-EXITO-E.     EXIT.
009440 
009450******************************************************************
009460*   GOL: TIPO, LUEGO RESULTADO, LUEGO OBSERVACION.
009470******************************************************************
009480 820-PROBAR-GOL SECTION.
009490     MOVE WKS-LIT-GOL-PAL TO WKS-BUS-TABLA-PALABRA-RAW
009500     MOVE WKS-LIT-GOL-LEN TO WKS-BUS-TABLA-LONG-RAW
009510     MOVE 5 TO WKS-BUS-N
009520     MOVE WKS-NORM-TIPO TO WKS-BUS-CAMPO
009530     PERFORM 890-BUSCAR-PALABRA
009540     IF WKS-BUS-ENCONTRADO SET WKS-ES-GOL TO TRUE END-IF
009550     IF NOT WKS-ES-GOL
009560        MOVE WKS-NORM-RESULTADO TO WKS-BUS-CAMPO
009570        PERFORM 890-BUSCAR-PALABRA
009580        IF WKS-BUS-ENCONTRADO SET WKS-ES-GOL TO TRUE END-IF
009590     END-IF
009600     IF NOT WKS-ES-GOL
009610        MOVE WKS-NORM-OBSERVACION TO WKS-BUS-CAMPO
009620        PERFORM 890-BUSCAR-PALABRA
009630        IF WKS-BUS-ENCONTRADO SET WKS-ES-GOL TO TRUE END-IF
009640     END-IF.
009650 820-PROBAR-GOL-E.       EXIT.
009660 
009670 825-PROBAR-ASISTENCIA SECTION.
009680     MOVE WKS-LIT-ASIST-PAL TO WKS-BUS-TABLA-PALABRA-RAW
009690     MOVE WKS-LIT-ASIST-LEN TO WKS-BUS-TABLA-LONG-RAW
009700     MOVE 4 TO WKS-BUS-N
009710     MOVE WKS-NORM-TIPO TO WKS-BUS-CAMPO
009720     PERFORM 890-BUSCAR-PALABRA
009730     IF WKS-BUS-ENCONTRADO SET WKS-ES-ASISTENCIA TO TRUE END-IF
009740     IF NOT WKS-ES-ASISTENCIA
009750        MOVE WKS-NORM-RESULTADO TO WKS-BUS-CAMPO
009760        PERFORM 890-BUSCAR-PALABRA
009770        IF WKS-BUS-ENCONTRADO
009780           SET WKS-ES-ASISTENCIA TO TRUE
009790        END-IF
009800     END-IF
009810     IF NOT WKS-ES-ASISTENCIA
009820        MOVE WKS-NORM-OBSERVACION TO WKS-BUS-CAMPO
009830        PERFORM 890-BUSCAR-PALABRA
009840        IF WKS-BUS-ENCONTRADO
009850           SET WKS-ES-ASISTENCIA TO TRUE
009860        END-IF
009870     END-IF.
009880 825-PROBAR-ASISTENCIA-E. EXIT.
009890 
009900******************************************************************
009910*   AMARILLA / ROJA: PRUEBAN TIPO, RESULTADO Y ZONA.
009920******************************************************************
009930 830-PROBAR-AMARILLA SECTION.
009940     MOVE WKS-LIT-AMAR-PAL TO WKS-BUS-TABLA-PALABRA-RAW
009950     MOVE WKS-LIT-AMAR-LEN TO WKS-BUS-TABLA-LONG-RAW
009960     MOVE 2 TO WKS-BUS-N
009970     MOVE WKS-NORM-TIPO TO WKS-BUS-CAMPO
009980     PERFORM 890-BUSCAR-PALABRA
009990     IF WKS-BUS-ENCONTRADO SET WKS-ES-AMARILLA TO TRUE END-IF
010000     IF NOT WKS-ES-AMARILLA
010010        MOVE WKS-NORM-RESULTADO TO WKS-BUS-CAMPO
010020        PERFORM 890-BUSCAR-PALABRA
010030        IF WKS-BUS-ENCONTRADO SET WKS-ES-AMARILLA TO TRUE END-IF
010040     END-IF
010050     IF NOT WKS-ES-AMARILLA
010060        MOVE WKS-NORM-ZONA TO WKS-BUS-CAMPO
010070        PERFORM 890-BUSCAR-PALABRA
010080        IF WKS-BUS-ENCONTRADO SET WKS-ES-AMARILLA TO TRUE END-IF
010090     END-IF.
010100 830-PROBAR-AMARILLA-E.  EXIT.
010110 
010120 835-PROBAR-ROJA SECTION.
010130     MOVE WKS-LIT-ROJA-PAL TO WKS-BUS-TABLA-PALABRA-RAW
010140     MOVE WKS-LIT-ROJA-LEN TO WKS-BUS-TABLA-LONG-RAW
010150     MOVE 2 TO WKS-BUS-N
010160     MOVE WKS-NORM-TIPO TO WKS-BUS-CAMPO
010170     PERFORM 890-BUSCAR-PALABRA
010180     IF WKS-BUS-ENCONTRADO SET WKS-ES-ROJA TO TRUE END-IF
010190     IF NOT WKS-ES-ROJA
010200        MOVE WKS-NORM-RESULTADO TO WKS-BUS-CAMPO
010210        PERFORM 890-BUSCAR-PALABRA
010220        IF WKS-BUS-ENCONTRADO SET WKS-ES-ROJA TO TRUE END-IF
010230     END-IF
010240     IF NOT WKS-ES-ROJA
010250        MOVE WKS-NORM-ZONA TO WKS-BUS-CAMPO
010260        PERFORM 890-BUSCAR-PALABRA
010270        IF WKS-BUS-ENCONTRADO SET WKS-ES-ROJA TO TRUE END-IF
010280     END-IF.
010290 835-PROBAR-ROJA-E.      EXIT.
010300 
010310******************************************************************
010320*   DUELO: TIPO U OBSERVACION. DUELO GANADO: SOLO RESULTADO.
010330******************************************************************
010340 840-PROBAR-DUELO SECTION.
010350     MOVE WKS-LIT-DUELO-PAL TO WKS-BUS-TABLA-PALABRA-RAW
010360     MOVE WKS-LIT-DUELO-LEN TO WKS-BUS-TABLA-LONG-RAW
010370     MOVE 18 TO WKS-BUS-N
010380     MOVE WKS-NORM-TIPO TO WKS-BUS-CAMPO
010390     PERFORM 890-BUSCAR-PALABRA
010400     IF WKS-BUS-ENCONTRADO SET WKS-ES-DUELO TO TRUE END-IF
010410     IF NOT WKS-ES-DUELO
010420        MOVE WKS-NORM-OBSERVACION TO WKS-BUS-CAMPO
010430        PERFORM 890-BUSCAR-PALABRA
010440        IF WKS-BUS-ENCONTRADO SET WKS-ES-DUELO TO TRUE END-IF
010450     END-IF.
010460 840-PROBAR-DUELO-E.     EXIT.
010470 
010480 845-PROBAR-DUELO-GANADO SECTION.
010490     MOVE WKS-LIT-DUELOG-PAL TO WKS-BUS-TABLA-PALABRA-RAW
010500     MOVE WKS-LIT-DUELOG-LEN TO WKS-BUS-TABLA-LONG-RAW
010510     MOVE 6 TO WKS-BUS-N
010520     MOVE WKS-NORM-RESULTADO TO WKS-BUS-CAMPO
010530     PERFORM 890-BUSCAR-PALABRA
010540     IF WKS-BUS-ENCONTRADO SET WKS-ES-DUELO-GANADO TO TRUE END-IF.
010550 845-PROBAR-DUELO-GANADO-E. EXIT.
010560 
010570******************************************************************
010580*   TIRO Y PASE: TIPO U OBSERVACION; "A PUERTA"/"COMPLETADO" ES
010590*   EL RESULTADO DE LA PRUEBA DE EXITO YA CALCULADA.
010600******************************************************************
010610 850-PROBAR-TIRO SECTION.
010620     MOVE WKS-LIT-TIRO-PAL TO WKS-BUS-TABLA-PALABRA-RAW
010630     MOVE WKS-LIT-TIRO-LEN TO WKS-BUS-TABLA-LONG-RAW
010640     MOVE 5 TO WKS-BUS-N
010650     MOVE WKS-NORM-TIPO TO WKS-BUS-CAMPO
010660     PERFORM 890-BUSCAR-PALABRA
010670     IF WKS-BUS-ENCONTRADO SET WKS-ES-TIRO TO TRUE END-IF
010680     IF NOT WKS-ES-TIRO
010690        MOVE WKS-NORM-OBSERVACION TO WKS-BUS-CAMPO
010700        PERFORM 890-BUSCAR-PALABRA
010710        IF WKS-BUS-ENCONTRADO SET WKS-ES-TIRO TO TRUE END-IF
010720     END-IF.
010730 850-PROBAR-TIRO-E.      EXIT.
010740 
010750 855-PROBAR-PASE SECTION.
010760     MOVE WKS-LIT-PASE-PAL TO WKS-BUS-TABLA-PALABRA-RAW
010770     MOVE WKS-LIT-PASE-LEN TO WKS-BUS-TABLA-LONG-RAW
010780     MOVE 4 TO WKS-BUS-N
010790     MOVE WKS-NORM-TIPO TO WKS-BUS-CAMPO
010800     PERFORM 890-BUSCAR-PALABRA
010810     IF WKS-BUS-ENCONTRADO SET WKS-ES-PASE TO TRUE END-IF
010820     IF NOT WKS-ES-PASE
010830        MOVE WKS-NORM-OBSERVACION TO WKS-BUS-CAMPO
010840        PERFORM 890-BUSCAR-PALABRA
010850        IF WKS-BUS-ENCONTRADO SET WKS-ES-PASE TO TRUE END-IF
010860     END-IF.
010870 855-PROBAR-PASE-E.      EXIT.
010880 
010890******************************************************************
010900*   SUSTITUCION: TIPO O ZONA; LUEGO SE DECIDE ENTRADA O SALIDA
010910*   POR RESULTADO O ZONA.
010920******************************************************************
010930 860-PROBAR-SUSTITUCION SECTION.
010940     MOVE WKS-LIT-SUST-PAL TO WKS-BUS-TABLA-PALABRA-RAW
010950     MOVE WKS-LIT-SUST-LEN TO WKS-BUS-TABLA-LONG-RAW
010960     MOVE 2 TO WKS-BUS-N
010970     MOVE WKS-NORM-TIPO TO WKS-BUS-CAMPO
010980     PERFORM 890-BUSCAR-PALABRA
010990     IF WKS-BUS-ENCONTRADO SET WKS-ES-SUSTITUCION TO TRUE END-IF
011000     IF NOT WKS-ES-SUSTITUCION
011010        MOVE WKS-NORM-ZONA TO WKS-BUS-CAMPO
011020        PERFORM 890-BUSCAR-PALABRA
011030        IF WKS-BUS-ENCONTRADO
011040           SET WKS-ES-SUSTITUCION TO TRUE
011050        END-IF
011060     END-IF
011070     IF WKS-ES-SUSTITUCION
011080        MOVE WKS-LIT-ENTRA-PAL TO WKS-BUS-TABLA-PALABRA-RAW
011090        MOVE WKS-LIT-ENTRA-LEN TO WKS-BUS-TABLA-LONG-RAW
011100        MOVE 3 TO WKS-BUS-N
011110        MOVE WKS-NORM-RESULTADO TO WKS-BUS-CAMPO
011120        PERFORM 890-BUSCAR-PALABRA
011130        IF WKS-BUS-ENCONTRADO
011140           SET WKS-ES-ENTRADA-SUST TO TRUE
011150        ELSE
011160           MOVE WKS-NORM-ZONA TO WKS-BUS-CAMPO
011170           PERFORM 890-BUSCAR-PALABRA
011180           IF WKS-BUS-ENCONTRADO
011190              SET WKS-ES-ENTRADA-SUST TO TRUE
011200           END-IF
011210        END-IF
011220        MOVE WKS-LIT-SALE-PAL TO WKS-BUS-TABLA-PALABRA-RAW
011230        MOVE WKS-LIT-SALE-LEN TO WKS-BUS-TABLA-LONG-RAW
011240        MOVE 3 TO WKS-BUS-N
011250        MOVE WKS-NORM-RESULTADO TO WKS-BUS-CAMPO
011260        PERFORM 890-BUSCAR-PALABRA
011270        IF WKS-BUS-ENCONTRADO
011280           SET WKS-ES-SALIDA-SUST TO TRUE
011290        ELSE
011300           MOVE WKS-NORM-ZONA TO WKS-BUS-CAMPO
011310           PERFORM 890-BUSCAR-PALABRA
011320           IF WKS-BUS-ENCONTRADO
011330              SET WKS-ES-SALIDA-SUST TO TRUE
011340           END-IF
011350        END-IF
011360     END-IF.
011370 860-PROBAR-SUSTITUCION-E. EXIT.
011380 
011390******************************************************************
011400*   880: ZONA DE CANCHA, LLAVE MAS LARGA PRIMERO (29 ENTRADAS).
011410******************************************************************
011420 880-MAPEAR-ZONA SECTION.
011430     SET WKS-BUS-FLAG TO 'N'
011440     PERFORM 881-PROBAR-UNA-ZONA VARYING WKS-BUS-K FROM 1 BY 1
011450             UNTIL WKS-BUS-K GREATER THAN 29
011460                   OR WKS-ZONA-CODIGO NOT EQUAL 0.
011470 880-MAPEAR-ZONA-E.      EXIT.
011480 
011490 881-PROBAR-UNA-ZONA SECTION.
011500     MOVE ZEROES TO WKS-BUS-CONTADOR
011510     INSPECT WKS-NORM-ZONA TALLYING WKS-BUS-CONTADOR FOR ALL
011520         WKS-ZONA-PALABRA(WKS-BUS-K)(1:WKS-ZONA-LONG(WKS-BUS-K))
011530     IF WKS-BUS-CONTADOR GREATER THAN 0
011540        MOVE WKS-ZONA-COD(WKS-BUS-K) TO WKS-ZONA-CODIGO
011550     END-IF.
011560 881-PROBAR-UNA-ZONA-E.  EXIT.
011570 
011580******************************************************************
011590*   885: TERCIO, EN ORDEN DE CATEGORIA (ATAQUE, DEFENSA, MEDIO).
011600******************************************************************
011610 885-MAPEAR-TERCIO SECTION.
011620     MOVE WKS-LIT-TERC-ATAQUE-PAL TO WKS-BUS-TABLA-PALABRA-RAW
011630     MOVE WKS-LIT-TERC-ATAQUE-LEN TO WKS-BUS-TABLA-LONG-RAW
011640     MOVE 3 TO WKS-BUS-N
011650     MOVE WKS-NORM-TERCIO TO WKS-BUS-CAMPO
011660     PERFORM 890-BUSCAR-PALABRA
011670     IF WKS-BUS-ENCONTRADO
011680        MOVE 1 TO WKS-TERCIO-CODIGO
011690     ELSE
011700        MOVE WKS-LIT-TERC-DEFENSA-PAL TO WKS-BUS-TABLA-PALABRA-RAW
011710        MOVE WKS-LIT-TERC-DEFENSA-LEN TO WKS-BUS-TABLA-LONG-RAW
011720        MOVE 3 TO WKS-BUS-N
011730        PERFORM 890-BUSCAR-PALABRA
011740        IF WKS-BUS-ENCONTRADO
011750           MOVE 3 TO WKS-TERCIO-CODIGO
011760        ELSE
011770           MOVE WKS-LIT-TERC-CONSTR-PAL TO
011780                                    WKS-BUS-TABLA-PALABRA-RAW
011790           MOVE WKS-LIT-TERC-CONSTR-LEN TO
011800                                    WKS-BUS-TABLA-LONG-RAW
011810           MOVE 5 TO WKS-BUS-N
011820           PERFORM 890-BUSCAR-PALABRA
011830           IF WKS-BUS-ENCONTRADO
011840              MOVE 2 TO WKS-TERCIO-CODIGO
011850           END-IF
011860        END-IF
011870     END-IF.
011880 885-MAPEAR-TERCIO-E.    EXIT.
011890 
011900******************************************************************
011910*   888: RESPALDO TERCIO A PARTIR DE LA ZONA CRUDA (SOLO CUANDO
011920*   EL CAMPO TERCIO ORIGINAL VENIA EN BLANCO).
011930******************************************************************
011940 888-ZONA-A-TERCIO SECTION.
011950     MOVE ZEROES TO WKS-BUS-CONTADOR
011960     INSPECT WKS-NORM-ZONA TALLYING WKS-BUS-CONTADOR
011970         FOR ALL 'defensa'
011980     IF WKS-BUS-CONTADOR GREATER THAN 0
011990        MOVE 3 TO WKS-TERCIO-CODIGO
012000     ELSE
012010        MOVE ZEROES TO WKS-BUS-CONTADOR
012020        INSPECT WKS-NORM-ZONA TALLYING WKS-BUS-CONTADOR
012030            FOR ALL 'medio'
012040        IF WKS-BUS-CONTADOR EQUAL 0
012050           INSPECT WKS-NORM-ZONA TALLYING WKS-BUS-CONTADOR
012060               FOR ALL 'construccion'
012070        END-IF
012080        IF WKS-BUS-CONTADOR GREATER THAN 0
012090           MOVE 2 TO WKS-TERCIO-CODIGO
012100        ELSE
012110           MOVE ZEROES TO WKS-BUS-CONTADOR
012120           INSPECT WKS-NORM-ZONA TALLYING WKS-BUS-CONTADOR
012130               FOR ALL 'ataque'
012140           IF WKS-BUS-CONTADOR GREATER THAN 0
012150              MOVE 1 TO WKS-TERCIO-CODIGO
012160           END-IF
012170        END-IF
012180     END-IF.
012190 888-ZONA-A-TERCIO-E.    EXIT.
012200 
012210******************************************************************
012220*   BUSQUEDA GENERICA DE PALABRA CLAVE EN WKS-BUS-CAMPO CONTRA
012230*   LA TABLA DE TRABAJO CARGADA POR EL LLAMADOR.
012240******************************************************************
012250 890-BUSCAR-PALABRA SECTION.
012260     SET WKS-BUS-FLAG TO 'N'
012270     PERFORM 891-PROBAR-UNA-PALABRA VARYING WKS-BUS-K FROM 1 BY 1
012280             UNTIL WKS-BUS-K GREATER THAN WKS-BUS-N
012290                   OR WKS-BUS-ENCONTRADO.
012300 890-BUSCAR-PALABRA-E.   EXIT.
012310 
012320 891-PROBAR-UNA-PALABRA SECTION.
012330     MOVE ZEROES TO WKS-BUS-CONTADOR
012340     INSPECT WKS-BUS-CAMPO TALLYING WKS-BUS-CONTADOR FOR ALL
012350        WKS-BUS-TABLA-PALABRA(WKS-BUS-K)
012360           (1:WKS-BUS-TABLA-LONG(WKS-BUS-K))
012370     IF WKS-BUS-CONTADOR GREATER THAN 0
012380        SET WKS-BUS-ENCONTRADO TO TRUE
012390     END-IF.
012400 891-PROBAR-UNA-PALABRA-E. EXIT.
012410 
012420******************************************************************
012430*   ACUMULA LOS CONTADORES DEL JUGADOR YA RESUELTO EN IDX-JUG.
012440******************************************************************
012450 240-ACUMULAR-JUGADOR SECTION.
012460     ADD 1 TO JUG-ACCIONES-TOTAL(IDX-JUG)
012470     IF WKS-ES-EXITO
012480        ADD 1 TO JUG-ACIERTOS(IDX-JUG)
012490     END-IF
012500     IF WKS-ES-GOL
012510        ADD 1 TO JUG-GOLES(IDX-JUG)
012520     END-IF
012530     IF WKS-ES-ASISTENCIA
012540        ADD 1 TO JUG-ASISTENCIAS(IDX-JUG)
012550     END-IF
012560     IF WKS-ES-AMARILLA
012570        ADD 1 TO JUG-AMARILLAS(IDX-JUG)
012580     END-IF
012590     IF WKS-ES-ROJA
012600        ADD 1 TO JUG-ROJAS(IDX-JUG)
012610     END-IF
012620     IF WKS-ES-DUELO
012630        ADD 1 TO JUG-DUELOS-TOTAL(IDX-JUG)
012640        IF WKS-ES-DUELO-GANADO
012650           ADD 1 TO JUG-DUELOS-GANADOS(IDX-JUG)
012660        END-IF
012670     END-IF
012680     IF WKS-ES-TIRO
012690        ADD 1 TO JUG-TIROS-INTENTADOS(IDX-JUG)
012700        IF WKS-ES-EXITO
012710           ADD 1 TO JUG-TIROS-A-PUERTA(IDX-JUG)
012720        END-IF
012730     END-IF
012740     IF WKS-ES-PASE
012750        ADD 1 TO JUG-PASES-INTENTADOS(IDX-JUG)
012760        IF WKS-ES-EXITO
012770           ADD 1 TO JUG-PASES-COMPLETADOS(IDX-JUG)
012780        END-IF
012790     END-IF
012800     IF WKS-ZONA-CODIGO NOT EQUAL 0
012810        ADD 1 TO JUG-ZONA-CONTEO(IDX-JUG WKS-ZONA-CODIGO)
012820     END-IF
012830     IF WKS-TERCIO-CODIGO NOT EQUAL 0
012840        ADD 1 TO JUG-TERCIO-CONTEO(IDX-JUG WKS-TERCIO-CODIGO)
012850     END-IF.
012860 240-ACUMULAR-JUGADOR-E. EXIT.
012870 
012880******************************************************************
012890*   FIN DE PARTIDO: MINUTO MAXIMO VISTO ENTRE LOS EVENTOS
012900*   "TOUCH-FIELD-FINAL" DE ESE PARTIDO.
012910******************************************************************
012920 250-ANOTAR-FIN-PARTIDO SECTION.
012930     IF EVT-MINUTO NOT EQUAL 999
012940        SET WKS-BUS-FLAG TO 'N'
012950        PERFORM 251-COMPARAR-PARTIDO-FIN
012960                VARYING IDX-PFIN FROM 1 BY 1
012970                UNTIL IDX-PFIN GREATER THAN WKS-PFIN-N
012980                      OR WKS-BUS-ENCONTRADO
012990        IF NOT WKS-BUS-ENCONTRADO AND WKS-PFIN-N LESS THAN 100
013000           ADD 1 TO WKS-PFIN-N
013010           MOVE EVT-PARTIDO-ID TO PFIN-PARTIDO(WKS-PFIN-N)
013020           MOVE EVT-MINUTO     TO PFIN-MAXMIN(WKS-PFIN-N)
013030        END-IF
013040     END-IF.
013050 250-ANOTAR-FIN-PARTIDO-E. EXIT.
013060 
013070 251-COMPARAR-PARTIDO-FIN SECTION.
013080     IF PFIN-PARTIDO(IDX-PFIN) EQUAL EVT-PARTIDO-ID
013090        SET WKS-BUS-ENCONTRADO TO TRUE
013100        IF EVT-MINUTO GREATER THAN PFIN-MAXMIN(IDX-PFIN)
013110           MOVE EVT-MINUTO TO PFIN-MAXMIN(IDX-PFIN)
013120        END-IF
013130     END-IF.
013140 251-COMPARAR-PARTIDO-FIN-E. EXIT.
013150 
013160******************************************************************
013170*   SUSTITUCION: GUARDA LA PRIMERA ENTRADA Y LA PRIMERA SALIDA
013180*   VISTAS PARA ESE JUGADOR EN ESE PARTIDO.
013190******************************************************************
013200 260-ANOTAR-SUSTITUCION SECTION.
013210     PERFORM 230-CLASIFICAR-EVENTO
013220     IF WKS-ES-SUSTITUCION AND
013230        (WKS-ES-ENTRADA-SUST OR WKS-ES-SALIDA-SUST)
013240        SET WKS-BUS-FLAG TO 'N'
013250        PERFORM 261-COMPARAR-SUSTITUCION
013260                VARYING IDX-SUST FROM 1 BY 1
013270                UNTIL IDX-SUST GREATER THAN WKS-SUST-N
013280                      OR WKS-BUS-ENCONTRADO
013290        IF NOT WKS-BUS-ENCONTRADO AND WKS-SUST-N LESS THAN 300
013300           ADD 1 TO WKS-SUST-N
013310           SET IDX-SUST TO WKS-SUST-N
013320           MOVE EVT-PARTIDO-ID       TO SUST-PARTIDO(IDX-SUST)
013330           MOVE WKS-RESOLVER-ENTRADA TO SUST-JUGADOR(IDX-SUST)
013340        END-IF
013350        PERFORM 262-GRABAR-MINUTO-SUST
013360     END-IF.
013370 260-ANOTAR-SUSTITUCION-E. EXIT.
013380 
013390 261-COMPARAR-SUSTITUCION SECTION.
013400     IF SUST-PARTIDO(IDX-SUST) EQUAL EVT-PARTIDO-ID AND
013410        SUST-JUGADOR(IDX-SUST) EQUAL WKS-RESOLVER-ENTRADA
013420        SET WKS-BUS-ENCONTRADO TO TRUE
013430     END-IF.
013440 261-COMPARAR-SUSTITUCION-E. EXIT.
013450 
013460 262-GRABAR-MINUTO-SUST SECTION.
013470     IF EVT-MINUTO EQUAL 999
013480        MOVE ZEROES TO EVT-MINUTO
013490     END-IF
013500     IF WKS-ES-ENTRADA-SUST
013510        IF NOT SUST-VIO-ENTRADA(IDX-SUST) OR
013520           EVT-MINUTO LESS THAN SUST-ENTRADA(IDX-SUST)
013530           MOVE EVT-MINUTO TO SUST-ENTRADA(IDX-SUST)
013540           SET SUST-VIO-ENTRADA(IDX-SUST) TO TRUE
013550        END-IF
013560     END-IF
013570     IF WKS-ES-SALIDA-SUST
013580        IF NOT SUST-VIO-SALIDA(IDX-SUST) OR
013590           EVT-MINUTO LESS THAN SUST-SALIDA(IDX-SUST)
013600           MOVE EVT-MINUTO TO SUST-SALIDA(IDX-SUST)
013610           SET SUST-VIO-SALIDA(IDX-SUST) TO TRUE
013620        END-IF
013630     END-IF.
013640 262-GRABAR-MINUTO-SUST-E. EXIT.
013650 
013660******************************************************************
013670*   300: RECORRE LA TABLA DE SUSTITUCIONES Y SUMA LOS MINUTOS,
013680*   PJ Y PT RECONSTRUIDOS A CADA JUGADOR.
013690******************************************************************
013700 300-RECONSTRUIR-MINUTOS SECTION.
013710     PERFORM 310-RECONSTRUIR-UNA VARYING IDX-SUST FROM 1 BY 1
013720             UNTIL IDX-SUST GREATER THAN WKS-SUST-N
013730     PERFORM 330-AJUSTAR-PC VARYING IDX-JUG FROM 1 BY 1
013740             UNTIL IDX-JUG GREATER THAN WKS-JUG-N.
013750 300-RECONSTRUIR-MINUTOS-E. EXIT.
013760 
013770 310-RECONSTRUIR-UNA SECTION.
013780     MOVE ZEROES TO WKS-J
013790     PERFORM 311-BUSCAR-FIN-PARTIDO VARYING IDX-PFIN FROM 1 BY 1
013800             UNTIL IDX-PFIN GREATER THAN WKS-PFIN-N
013810                   OR WKS-J NOT EQUAL ZEROES
013820     IF NOT SUST-VIO-ENTRADA(IDX-SUST)
013830        MOVE ZEROES TO SUST-ENTRADA(IDX-SUST)
013840     END-IF
013850     IF NOT SUST-VIO-SALIDA(IDX-SUST)
013860        MOVE WKS-J TO SUST-SALIDA(IDX-SUST)
013870     END-IF
013880     IF SUST-SALIDA(IDX-SUST) LESS THAN SUST-ENTRADA(IDX-SUST)
013890        MOVE SUST-ENTRADA(IDX-SUST) TO SUST-SALIDA(IDX-SUST)
013900     END-IF
013910     SET WKS-BUS-FLAG TO 'N'
013920     PERFORM 312-BUSCAR-JUGADOR-SUST VARYING IDX-JUG FROM 1 BY 1
013930             UNTIL IDX-JUG GREATER THAN WKS-JUG-N
013940                   OR WKS-BUS-ENCONTRADO
013950     IF WKS-BUS-ENCONTRADO
013960        COMPUTE JUG-MINUTOS(IDX-JUG) = JUG-MINUTOS(IDX-JUG) +
013970            SUST-SALIDA(IDX-SUST) - SUST-ENTRADA(IDX-SUST)
013980        ADD 1 TO JUG-PARTIDOS-JUGADOS(IDX-JUG)
013990        IF SUST-ENTRADA(IDX-SUST) EQUAL ZEROES
014000           ADD 1 TO JUG-PARTIDOS-TITULAR(IDX-JUG)
014010        END-IF
014020     END-IF.
014030 310-RECONSTRUIR-UNA-E.  EXIT.
014040 
014050 311-BUSCAR-FIN-PARTIDO SECTION.
014060     IF PFIN-PARTIDO(IDX-PFIN) EQUAL SUST-PARTIDO(IDX-SUST)
014070        MOVE PFIN-MAXMIN(IDX-PFIN) TO WKS-J
014080        IF WKS-J EQUAL ZEROES
014090           MOVE 1 TO WKS-J
014100        END-IF
014110     END-IF.
014120 311-BUSCAR-FIN-PARTIDO-E. EXIT.
014130 
014140 312-BUSCAR-JUGADOR-SUST SECTION.
014150     IF JUG-NOMBRE(IDX-JUG) EQUAL SUST-JUGADOR(IDX-SUST)
014160        SET WKS-BUS-ENCONTRADO TO TRUE
014170     END-IF.
014180 312-BUSCAR-JUGADOR-SUST-E. EXIT.
014190 
014200 330-AJUSTAR-PC SECTION.
014210     IF JUG-PARTIDOS-JUGADOS(IDX-JUG) GREATER THAN
014220        JUG-CONVOCATORIAS(IDX-JUG)
014230        MOVE JUG-PARTIDOS-JUGADOS(IDX-JUG) TO
014240             JUG-CONVOCATORIAS(IDX-JUG)
014250     END-IF.
014260 330-AJUSTAR-PC-E.        EXIT.
014270 
014280******************************************************************
014290*   500: CALCULA LAS TASAS, ORDENA POR ACCIONES DESCENDENTE,
014300*   GRABA JUGADOR Y ESCRIBE LA SECCION PLAYER SUMMARY.
014310******************************************************************
014320 500-CALCULAR-TASAS-Y-GRABAR SECTION.
014330     PERFORM 510-ORDENAR-JUGADORES
014340     WRITE REG-REPORTE FROM CAB-JUG-1 AFTER TOP-OF-FORM
014350     WRITE REG-REPORTE FROM CAB-JUG-2 AFTER 1
014360     WRITE REG-REPORTE FROM CAB-JUG-3 AFTER 1
014370     WRITE REG-REPORTE FROM CAB-JUG-2 AFTER 1
014380     PERFORM 520-GRABAR-UN-JUGADOR VARYING IDX-JUG FROM 1 BY 1
014390             UNTIL IDX-JUG GREATER THAN WKS-JUG-N
014400     WRITE REG-REPORTE FROM CAB-JUG-2 AFTER 1
014410     WRITE REG-REPORTE FROM TOT-JUG   AFTER 1.
014420 500-CALCULAR-TASAS-Y-GRABAR-E. EXIT.
014430 
014440******************************************************************
014450*   ORDENAMIENTO BURBUJA SIMPLE, LA PLANTILLA ES PEQUEÑA (<=80).
014460******************************************************************
014470 510-ORDENAR-JUGADORES SECTION.
014480     PERFORM 511-PASADA-BURBUJA VARYING WKS-I FROM 1 BY 1
014490             UNTIL WKS-I GREATER THAN WKS-JUG-N.
014500 510-ORDENAR-JUGADORES-E. EXIT.
014510 
014520 511-PASADA-BURBUJA SECTION.
014530     PERFORM 512-COMPARAR-VECINOS VARYING WKS-J FROM 1 BY 1
014540             UNTIL WKS-J GREATER THAN WKS-JUG-N - 1.
014550 511-PASADA-BURBUJA-E.    EXIT.
014560 
014570 512-COMPARAR-VECINOS SECTION.
014580     IF JUG-ACCIONES-TOTAL(WKS-J) LESS THAN
014590        JUG-ACCIONES-TOTAL(WKS-J + 1)
014600        MOVE WKS-JUG-TABLA(WKS-J)     TO WKS-TAB-SUSTITUCION-R
014610        MOVE WKS-JUG-TABLA(WKS-J + 1) TO WKS-JUG-TABLA(WKS-J)
014620        MOVE WKS-TAB-SUSTITUCION-R    TO WKS-JUG-TABLA(WKS-J + 1)
014630     END-IF.
014640 512-COMPARAR-VECINOS-E.  EXIT.
014650 
014660******************************************************************
014670*   UN REGISTRO DE SALIDA Y UNA LINEA DE REPORTE POR JUGADOR.
014680******************************************************************
014690 520-GRABAR-UN-JUGADOR SECTION.
014700     MOVE JUG-NOMBRE(IDX-JUG)          TO JST-NOMBRE
014710     MOVE JUG-POSICION(IDX-JUG)        TO JST-POSICION
014720     MOVE JUG-ACCIONES-TOTAL(IDX-JUG)  TO JST-ACCIONES-TOTAL
014730     MOVE JUG-ACIERTOS(IDX-JUG)        TO JST-ACIERTOS
014740     MOVE JUG-GOLES(IDX-JUG)           TO JST-GOLES
014750     MOVE JUG-ASISTENCIAS(IDX-JUG)     TO JST-ASISTENCIAS
014760     MOVE JUG-AMARILLAS(IDX-JUG)       TO JST-AMARILLAS
014770     MOVE JUG-ROJAS(IDX-JUG)           TO JST-ROJAS
014780     MOVE JUG-DUELOS-TOTAL(IDX-JUG)    TO JST-DUELOS-TOTAL
014790     MOVE JUG-DUELOS-GANADOS(IDX-JUG)  TO JST-DUELOS-GANADOS
014800     MOVE JUG-TIROS-INTENTADOS(IDX-JUG) TO JST-TIROS-INTENTADOS
014810     MOVE JUG-TIROS-A-PUERTA(IDX-JUG)  TO JST-TIROS-A-PUERTA
014820     MOVE JUG-PASES-INTENTADOS(IDX-JUG) TO JST-PASES-INTENTADOS
014830     MOVE JUG-PASES-COMPLETADOS(IDX-JUG) TO JST-PASES-COMPLETADOS
014840     MOVE JUG-CONVOCATORIAS(IDX-JUG)   TO JST-CONVOCATORIAS
014850     MOVE JUG-PARTIDOS-JUGADOS(IDX-JUG) TO JST-PARTIDOS-JUGADOS
014860     MOVE JUG-PARTIDOS-TITULAR(IDX-JUG) TO JST-PARTIDOS-TITULAR
014870     MOVE JUG-MINUTOS(IDX-JUG)         TO JST-MINUTOS
014880     PERFORM 521-COPIAR-ZONA VARYING WKS-I FROM 1 BY 1
014890             UNTIL WKS-I GREATER THAN 9
014900     PERFORM 522-COPIAR-TERCIO VARYING WKS-I FROM 1 BY 1
014910             UNTIL WKS-I GREATER THAN 3
014920     PERFORM 530-CALCULAR-UNA-TASA
014930     WRITE REG-JUGSTAT
014940     IF FS-JUGADOR NOT EQUAL 0
014950        MOVE 'JUGADOR' TO ARCHIVO
014960        PERFORM 999-ERROR-ARCHIVO
014970     END-IF
014980     PERFORM 540-ESCRIBIR-LINEA-REPORTE
014990     ADD JUG-ACCIONES-TOTAL(IDX-JUG) TO TOT-JUG-ACCIONES
015000     ADD JUG-GOLES(IDX-JUG)          TO TOT-JUG-GOLES
015010     ADD JUG-AMARILLAS(IDX-JUG)      TO TOT-JUG-TARJETAS
015020     ADD JUG-ROJAS(IDX-JUG)          TO TOT-JUG-TARJETAS.
015030 520-GRABAR-UN-JUGADOR-E. EXIT.
015040 
015050 521-COPIAR-ZONA SECTION.
015060     MOVE JUG-ZONA-CONTEO(IDX-JUG WKS-I) TO
015070          JST-ZONA-CONTEO(WKS-I).
015080 521-COPIAR-ZONA-E.       EXIT.
015090 
015100 522-COPIAR-TERCIO SECTION.
015110     MOVE JUG-TERCIO-CONTEO(IDX-JUG WKS-I) TO
015120          JST-TERCIO-CONTEO(WKS-I).
015130 522-COPIAR-TERCIO-E.     EXIT.
015140 
015150******************************************************************
015160*   530: PORCENTAJES A UN DECIMAL, REDONDEO HACIA ARRIBA.
015170******************************************************************
015180 530-CALCULAR-UNA-TASA SECTION.
015190     IF JST-ACCIONES-TOTAL EQUAL 0
015200        MOVE 0 TO JST-TASA-ACIERTO
015210     ELSE
015220        COMPUTE JST-TASA-ACIERTO ROUNDED =
015230            JST-ACIERTOS * 100 / JST-ACCIONES-TOTAL
015240     END-IF
015250     IF JST-DUELOS-TOTAL EQUAL 0
015260        MOVE 0 TO JST-TASA-DUELO
015270     ELSE
015280        COMPUTE JST-TASA-DUELO ROUNDED =
015290            JST-DUELOS-GANADOS * 100 / JST-DUELOS-TOTAL
015300     END-IF
015310     IF JST-TIROS-INTENTADOS EQUAL 0
015320        MOVE 0 TO JST-TASA-TIRO
015330     ELSE
015340        COMPUTE JST-TASA-TIRO ROUNDED =
015350            JST-TIROS-A-PUERTA * 100 / JST-TIROS-INTENTADOS
015360     END-IF
015370     IF JST-PASES-INTENTADOS EQUAL 0
015380        MOVE 0 TO JST-TASA-PASE
015390     ELSE
015400        COMPUTE JST-TASA-PASE ROUNDED =
015410            JST-PASES-COMPLETADOS * 100 / JST-PASES-INTENTADOS
015420     END-IF
015430     COMPUTE WKS-J = JST-TERCIO-CONTEO(1) + JST-TERCIO-CONTEO(2)
015440                    + JST-TERCIO-CONTEO(3)
015450     PERFORM 531-TASA-TERCIO VARYING WKS-I FROM 1 BY 1
015460             UNTIL WKS-I GREATER THAN 3.
015470 530-CALCULAR-UNA-TASA-E. EXIT.
015480 
015490 531-TASA-TERCIO SECTION.
015500     IF WKS-J EQUAL 0
015510        MOVE 0 TO JST-TERCIO-PORCENTAJE(WKS-I)
015520     ELSE
015530        COMPUTE JST-TERCIO-PORCENTAJE(WKS-I) ROUNDED =
015540            JST-TERCIO-CONTEO(WKS-I) * 100 / WKS-J
015550     END-IF.
015560 531-TASA-TERCIO-E.       EXIT.
015570 
015580******************************************************************
015590 540-ESCRIBIR-LINEA-REPORTE SECTION.
015600******************************************************************
015610     MOVE JST-NOMBRE            TO DET-JUG-NOMBRE
015620     MOVE JST-ACCIONES-TOTAL    TO DET-JUG-ACCIONES
015630     MOVE JST-ACIERTOS          TO DET-JUG-EXITOS
015640     MOVE JST-TASA-ACIERTO      TO DET-JUG-TASA-EXITO
015650     MOVE JST-GOLES             TO DET-JUG-GOLES
015660     MOVE JST-ASISTENCIAS       TO DET-JUG-ASIST
015670     MOVE JST-AMARILLAS         TO DET-JUG-AMARILLAS
015680     MOVE JST-ROJAS             TO DET-JUG-ROJAS
015690     MOVE JST-DUELOS-GANADOS    TO DET-JUG-DUELOS-G
015700     MOVE JST-DUELOS-TOTAL      TO DET-JUG-DUELOS-T
015710     MOVE JST-TASA-DUELO        TO DET-JUG-TASA-DUELO
015720     MOVE JST-TIROS-A-PUERTA    TO DET-JUG-TIROS-A
015730     MOVE JST-TIROS-INTENTADOS  TO DET-JUG-TIROS-I
015740     MOVE JST-TASA-TIRO         TO DET-JUG-TASA-TIRO
015750     MOVE JST-PASES-COMPLETADOS TO DET-JUG-PASES-C
015760     MOVE JST-PASES-INTENTADOS  TO DET-JUG-PASES-I
015770     MOVE JST-TASA-PASE         TO DET-JUG-TASA-PASE
015780     MOVE JST-MINUTOS           TO DET-JUG-MINUTOS
015790     MOVE JST-PARTIDOS-JUGADOS  TO DET-JUG-PJ
015800     MOVE JST-PARTIDOS-TITULAR  TO DET-JUG-PT
015810     WRITE REG-REPORTE FROM DET-JUG AFTER 1.
015820 540-ESCRIBIR-LINEA-REPORTE-E. EXIT.
015830 
015840******************************************************************
015850 900-CERRAR-ARCHIVOS SECTION.
015860******************************************************************
015870     CLOSE PLANTEL EVTDEPUR JUGADOR REPORTE.
015880 900-CERRAR-ARCHIVOS-E.  EXIT.
015890 
015900******************************************************************
015910*   RUTINA COMUN DE ERROR DE ARCHIVO. LLAMA A LA RUTINA DE FILE
015920*   STATUS EXTENDIDO DEL BANCO Y TERMINA LA CORRIDA.
015930******************************************************************
015940 999-ERROR-ARCHIVO SECTION.
015950     MOVE 'OPEN/IO'      TO ACCION
015960     MOVE SPACES         TO LLAVE
015970     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015980                           FS-PLANTEL, FSE-PLANTEL
015990     DISPLAY '>>> ERROR DE ARCHIVO EN CLB0030: ' ARCHIVO
016000             UPON CONSOLE
016010     DISPLAY '    VERIFICAR DETALLE EN SPOOL DE SALIDA'
016020             UPON CONSOLE
016030     STOP RUN.
016040 999-ERROR-ARCHIVO-E.    EXIT.

000100******************************************************************
000110* FECHA       : 19/04/1999                                       *
000120* PROGRAMADOR : EDUARDO ENRIQUE DE ROSA (EEDR)                   *
000130* APLICACION  : FUTBOL - ESTADISTICAS CLUB BENAGALBON            *
000140* PROGRAMA    : CLB0050                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : ANALISIS DEL RIVAL A PARTIR DE SU PLANTILLA.      *
000170*             : ARMA EL ONCE PROBABLE (PORTERO PRIMERO, LUEGO     *
000180*             : LOS DEMAS ELEGIBLES POR MINUTOS/PT/PJ) Y LAS      *
000190*             : LISTAS DE MAXIMO GOLEADOR, MAS MINUTOS Y MAS      *
000200*             : TARJETAS. AGREGA LA SECCION "RIVAL ANALYSIS" AL   *
000210*             : REPORTE GENERAL.                                  *
000220* ARCHIVOS    : RIVAL=E, REPORTE=S                                *
000230* PROGRAMA(S) : NINGUNO                                           *
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.    CLB0050.
000270 AUTHOR.        EDUARDO ENRIQUE DE ROSA.
000280 INSTALLATION.  CLUB BENAGALBON - DEPTO. DE SISTEMAS.
000290 DATE-WRITTEN.  19/04/1999.
000300 DATE-COMPILED.
000310 SECURITY.      USO INTERNO DEL CLUB - NO DISTRIBUIR.
000320******************************************************************
000330*                    H I S T O R I A L   D E   C A M B I O S     *
000340******************************************************************
000350* FECHA       PROG  TICKET      DESCRIPCION                      *
000360* ----------  ----  ----------  ------------------------------- *
000370* 19/04/1999  EEDR  CLB-0149    VERSION INICIAL: SOLO IMPRIMIA   *
000380*                               LA PLANTILLA DEL RIVAL EN ORDEN  *
000390*                               DE LECTURA.                      *
000400* 09/02/1999  EEDR  CLB-0150    REVISION Y2K: SIN FECHAS DE 2     *
000410*                               DIGITOS EN ESTE PROGRAMA.         *
000420* 21/05/2001  JLC   CLB-0198    SE AGREGA ORDENAMIENTO POR         *
000430*                               MINUTOS/PT/PJ Y SELECCION DEL      *
000440*                               ONCE PROBABLE CON PORTERO PRIMERO. *
000450* 15/02/2006  EDR   CLB-0268    SE AGREGAN LAS LISTAS DE TOP 3:    *
000460*                               GOLEADORES, MINUTOS Y TARJETAS.    *
000470* 19/03/2009  RFS   CLB-0320    SE AGREGA SECCION RIVAL ANALYSIS   *
000480*                               AL REPORTE GENERAL COMPARTIDO.     *
000490* 11/07/2013  RFS   CLB-0350    SE PROTEGE CONTRA PLANTILLA        *
000500*                               RIVAL VACIA (SALIDAS EN BLANCO).   *
000510******************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT RIVAL     ASSIGN TO RIVAL
000590            FILE STATUS IS FS-RIVAL FSE-RIVAL.
000600 
000610     SELECT REPORTE   ASSIGN TO REPORTE
000620            FILE STATUS IS FS-REPORTE FSE-REPORTE.
000630 
000640 DATA DIVISION.
000650 FILE SECTION.
000660******************************************************************
000670*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000680******************************************************************
000690 FD  RIVAL.
000700     COPY ROSREG REPLACING REG-ROSREG BY REG-RIVAL.
000710 
000720 FD  REPORTE.
000730 01  REG-REPORTE              PIC X(132).
000740 
000750 WORKING-STORAGE SECTION.
000760******************************************************************
000770*              RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS     *
000780******************************************************************
000790 01  WKS-FS-STATUS.
000800     02  FS-RIVAL                PIC 9(02) VALUE ZEROES.
000810     02  FSE-RIVAL.
000820         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000830         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000840         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000850     02  FS-REPORTE              PIC 9(02) VALUE ZEROES.
000860     02  FSE-REPORTE.
000870         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000880         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000890         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000900     02  FILLER                  PIC X(01) VALUE SPACE.
000910 01  PROGRAMA                    PIC X(08) VALUE 'CLB0050'.
000920 01  ARCHIVO                     PIC X(08) VALUE SPACES.
000930 01  ACCION                      PIC X(10) VALUE SPACES.
000940 01  LLAVE                       PIC X(32) VALUE SPACES.
000950 01  WKS-DISPARADORES            PIC 9(01) VALUE ZEROES.
000960     88  WKS-FIN-RIVAL                     VALUE 1.
000970 01  WKS-I                       PIC 9(04) COMP VALUE ZEROES.
000980 01  WKS-J                       PIC 9(04) COMP VALUE ZEROES.
000990 01  WKS-ONCE-N                  PIC 9(02) COMP VALUE ZEROES.
001000 01  WKS-PORTERO-IDX             PIC 9(04) COMP VALUE ZEROES.
001010 01  WKS-MAYOR-VALOR             PIC 9(06) COMP VALUE ZEROES.
001020 01  WKS-MAYOR-VALOR-2           PIC 9(06) COMP VALUE ZEROES.
001030 01  WKS-MAYOR-IDX                PIC 9(04) COMP VALUE ZEROES.
001040 01  WKS-BUS-FLAG                 PIC X(01) VALUE 'N'.
001050     88  WKS-BUS-ENCONTRADO               VALUE 'S'.
001060 01  WKS-RIVAL-MAYUS              PIC X(20) VALUE SPACES.
001070******************************************************************
001080*   PLANTILLA DEL RIVAL, CARGADA COMPLETA EN MEMORIA.
001090******************************************************************
001100 01  WKS-TAB-RIVAL.
001110     02  WKS-RIV-N               PIC 9(04) COMP VALUE ZEROES.
001120     02  WKS-RIV-TABLA OCCURS 0 TO 60 TIMES
001130                 DEPENDING ON WKS-RIV-N
001140                 INDEXED BY IDX-RIV.
001150         04  RIV-NOMBRE          PIC X(30).
001160         04  RIV-POSICION        PIC X(20).
001170         04  RIV-CONVOCATORIAS   PIC 9(02) COMP VALUE 0.
001180         04  RIV-PARTIDOS-JUGADOS PIC 9(02) COMP VALUE 0.
001190         04  RIV-PARTIDOS-TITULAR PIC 9(02) COMP VALUE 0.
001200         04  RIV-MINUTOS         PIC 9(04) COMP VALUE 0.
001210         04  RIV-GOLES           PIC 9(03) COMP VALUE 0.
001220         04  RIV-AMARILLAS       PIC 9(02) COMP VALUE 0.
001230         04  RIV-ROJAS           PIC 9(02) COMP VALUE 0.
001240         04  RIV-USADO           PIC X(01) VALUE 'N'.
001250             88  RIV-YA-USADO                   VALUE 'S'.
001260 01  WKS-TAB-RIVAL-R REDEFINES WKS-TAB-RIVAL.
001270     02  FILLER                  PIC X(04).
001280     02  WKS-RIV-BLOQUE          PIC X(65) OCCURS 60 TIMES.
001290******************************************************************
001300*   LISTA ORDENADA DE ELEGIBLES (MINUTOS>0), ORDEN MINUTOS DESC,
001310*   PT DESC, PJ DESC.
001320******************************************************************
001330 01  WKS-TAB-ELEGIBLES.
001340     02  WKS-ELE-N               PIC 9(04) COMP VALUE ZEROES.
001350     02  WKS-ELE-TABLA OCCURS 0 TO 60 TIMES
001360                 DEPENDING ON WKS-ELE-N
001370                 INDEXED BY IDX-ELE.
001380         04  ELE-IDX-RIVAL       PIC 9(04) COMP VALUE 0.
001390 01  WKS-TAB-ELEGIBLES-R REDEFINES WKS-TAB-ELEGIBLES.
001400     02  FILLER                  PIC X(04).
001410     02  WKS-ELE-BLOQUE          PIC X(04) OCCURS 60 TIMES.
001420******************************************************************
001430*   ONCE PROBABLE SELECCIONADO (HASTA 11).
001440******************************************************************
001450 01  WKS-TAB-ONCE.
001460     02  WKS-ONCE-TABLA OCCURS 11 TIMES.
001470         04  ONCE-IDX-RIVAL      PIC 9(04) COMP VALUE 0.
001480         04  FILLER              PIC X(01).
001490 01  WKS-TAB-ONCE-R REDEFINES WKS-TAB-ONCE.
001500     02  WKS-ONCE-BLOQUE         PIC X(05) OCCURS 11 TIMES.
001510******************************************************************
001520*   TOP-3 DE CADA INSIGHT (CARGADOS DIRECTO DESDE WKS-TAB-RIVAL).
001530******************************************************************
001540 01  WKS-TOP3-GOLEADORES.
001550     02  WKS-T3G-N               PIC 9(01) COMP VALUE 0.
001560     02  WKS-T3G-TABLA OCCURS 3 TIMES.
001570         04  T3G-IDX-RIVAL       PIC 9(04) COMP VALUE 0.
001580     02  FILLER                  PIC X(01).
001590 01  WKS-TOP3-MINUTOS.
001600     02  WKS-T3M-N               PIC 9(01) COMP VALUE 0.
001610     02  WKS-T3M-TABLA OCCURS 3 TIMES.
001620         04  T3M-IDX-RIVAL       PIC 9(04) COMP VALUE 0.
001630     02  FILLER                  PIC X(01).
001640 01  WKS-TOP3-TARJETAS.
001650     02  WKS-T3T-N               PIC 9(01) COMP VALUE 0.
001660     02  WKS-T3T-TABLA OCCURS 3 TIMES.
001670         04  T3T-IDX-RIVAL       PIC 9(04) COMP VALUE 0.
001680     02  FILLER                  PIC X(01).
001690 01  WKS-TARJETAS-PESO           PIC 9(04) COMP VALUE ZEROES.
001700******************************************************************
001710*              LINEAS DEL REPORTE - RIVAL ANALYSIS                *
001720******************************************************************
001730 01  CAB-RIV-1.
001740     02  FILLER                PIC X(40) VALUE
001750         'SECCION 4: ANALISIS DEL RIVAL'.
001760     02  FILLER                PIC X(92) VALUE SPACES.
001770 01  CAB-RIV-2.
001780     02  FILLER                PIC X(132) VALUE ALL '='.
001790 01  CAB-RIV-ONCE.
001800     02  FILLER                PIC X(16) VALUE 'ONCE PROBABLE'.
001810     02  FILLER                PIC X(116) VALUE SPACES.
001820 01  DET-RIV-ONCE.
001830     02  FILLER                PIC X(03) VALUE '  -'.
001840     02  DET-RIV-ONCE-NOMBRE   PIC X(30).
001850     02  FILLER                PIC X(02) VALUE SPACES.
001860     02  DET-RIV-ONCE-POS      PIC X(20).
001870     02  FILLER                PIC X(02) VALUE SPACES.
001880     02  DET-RIV-ONCE-MIN      PIC ZZZ9.
001890     02  FILLER                PIC X(04) VALUE ' MIN'.
001900     02  FILLER                PIC X(67) VALUE SPACES.
001910 01  CAB-RIV-GOL.
001920     02  FILLER                PIC X(14) VALUE 'TOP SCORERS'.
001930     02  FILLER                PIC X(118) VALUE SPACES.
001940 01  DET-RIV-GOL.
001950     02  FILLER                PIC X(03) VALUE '  -'.
001960     02  DET-RIV-GOL-NOMBRE    PIC X(30).
001970     02  FILLER                PIC X(02) VALUE SPACES.
001980     02  DET-RIV-GOL-VALOR     PIC ZZ9.
001990     02  FILLER                PIC X(05) VALUE ' GOLES'.
002000     02  FILLER                PIC X(89) VALUE SPACES.
002010 01  CAB-RIV-MIN.
002020     02  FILLER                PIC X(16) VALUE 'MOST MINUTES'.
002030     02  FILLER                PIC X(116) VALUE SPACES.
002040 01  DET-RIV-MIN.
002050     02  FILLER                PIC X(03) VALUE '  -'.
002060     02  DET-RIV-MIN-NOMBRE    PIC X(30).
002070     02  FILLER                PIC X(02) VALUE SPACES.
002080     02  DET-RIV-MIN-VALOR     PIC ZZZ9.
002090     02  FILLER                PIC X(04) VALUE ' MIN'.
002100     02  FILLER                PIC X(89) VALUE SPACES.
002110 01  CAB-RIV-TAR.
002120     02  FILLER                PIC X(15) VALUE 'MOST CARDS'.
002130     02  FILLER                PIC X(117) VALUE SPACES.
002140 01  DET-RIV-TAR.
002150     02  FILLER                PIC X(03) VALUE '  -'.
002160     02  DET-RIV-TAR-NOMBRE    PIC X(30).
002170     02  FILLER                PIC X(02) VALUE SPACES.
002180     02  DET-RIV-TAR-VALOR     PIC ZZ9.
002190     02  FILLER                PIC X(07) VALUE ' PUNTOS'.
002200     02  FILLER                PIC X(87) VALUE SPACES.
002210******************************************************************
002220 PROCEDURE        DIVISION.
002230******************************************************************
002240 000-MAIN SECTION.
002250******************************************************************
002260     PERFORM 001-ABRIR-ARCHIVOS
002270     PERFORM 100-CARGAR-RIVAL
002280     PERFORM 200-ARMAR-ELEGIBLES
002290     PERFORM 210-ORDENAR-ELEGIBLES
002300     PERFORM 300-ELEGIR-ONCE
002310     PERFORM 400-EXTRAER-TOP3-GOLEADORES
002320     PERFORM 410-EXTRAER-TOP3-MINUTOS
002330     PERFORM 420-EXTRAER-TOP3-TARJETAS
002340     PERFORM 500-REPORTE-RIVAL
002350     PERFORM 900-CERRAR-ARCHIVOS
002360     STOP RUN.
002370 000-MAIN-E.             EXIT.
002380 
002390******************************************************************
002400 001-ABRIR-ARCHIVOS SECTION.
002410******************************************************************
002420     OPEN INPUT  RIVAL
002430          EXTEND REPORTE
002440     IF FS-RIVAL NOT EQUAL 0 AND 10
002450        MOVE 'RIVAL'    TO ARCHIVO
002460        PERFORM 999-ERROR-ARCHIVO
002470     END-IF
002480     IF FS-REPORTE NOT EQUAL 0 AND 05
002490        MOVE 'REPORTE'  TO ARCHIVO
002500        PERFORM 999-ERROR-ARCHIVO
002510     END-IF.
002520 001-ABRIR-ARCHIVOS-E.   EXIT.
002530 
002540******************************************************************
002550 100-CARGAR-RIVAL SECTION.
002560******************************************************************
002570     READ RIVAL
002580         AT END SET WKS-FIN-RIVAL TO TRUE
002590     END-READ
002600     PERFORM 110-AGREGAR-RIVAL
002610         UNTIL WKS-FIN-RIVAL.
002620 100-CARGAR-RIVAL-E.     EXIT.
002630 
002640 110-AGREGAR-RIVAL SECTION.
002650     IF WKS-RIV-N LESS THAN 60
002660        ADD 1 TO WKS-RIV-N
002670        MOVE ROS-NOMBRE OF REG-RIVAL TO RIV-NOMBRE(WKS-RIV-N)
002680        MOVE ROS-POSICION OF REG-RIVAL TO
002690                             RIV-POSICION(WKS-RIV-N)
002700        MOVE ROS-CONVOCATORIAS OF REG-RIVAL TO
002710                             RIV-CONVOCATORIAS(WKS-RIV-N)
002720        MOVE ROS-PARTIDOS-JUGADOS OF REG-RIVAL TO
002730                             RIV-PARTIDOS-JUGADOS(WKS-RIV-N)
002740        MOVE ROS-PARTIDOS-TITULAR OF REG-RIVAL TO
002750                             RIV-PARTIDOS-TITULAR(WKS-RIV-N)
002760        MOVE ROS-MINUTOS OF REG-RIVAL TO RIV-MINUTOS(WKS-RIV-N)
002770        MOVE ROS-GOLES OF REG-RIVAL  TO RIV-GOLES(WKS-RIV-N)
002780        MOVE ROS-AMARILLAS OF REG-RIVAL TO
002790                             RIV-AMARILLAS(WKS-RIV-N)
002800        MOVE ROS-ROJAS OF REG-RIVAL  TO RIV-ROJAS(WKS-RIV-N)
002810     END-IF
002820     READ RIVAL
002830         AT END SET WKS-FIN-RIVAL TO TRUE
002840     END-READ.
002850 110-AGREGAR-RIVAL-E.    EXIT.
002860 
002870******************************************************************
002880*   200: SOLO ENTRAN A LA LISTA DE ELEGIBLES LOS JUGADORES CON
002890*   MINUTOS MAYOR QUE CERO.
002900******************************************************************
002910 200-ARMAR-ELEGIBLES SECTION.
002920     PERFORM 201-PROBAR-ELEGIBLE VARYING IDX-RIV FROM 1 BY 1
002930             UNTIL IDX-RIV GREATER THAN WKS-RIV-N.
002940 200-ARMAR-ELEGIBLES-E.  EXIT.
002950 
002960 201-PROBAR-ELEGIBLE SECTION.
002970     IF RIV-MINUTOS(IDX-RIV) GREATER THAN 0 AND
002980        WKS-ELE-N LESS THAN 60
002990        ADD 1 TO WKS-ELE-N
003000        SET ELE-IDX-RIVAL(WKS-ELE-N) TO IDX-RIV
003010     END-IF.
003020 201-PROBAR-ELEGIBLE-E.  EXIT.
003030 
003040******************************************************************
003050*   210: ORDENAMIENTO BURBUJA POR MINUTOS DESC, PT DESC, PJ DESC.
003060******************************************************************
003070 210-ORDENAR-ELEGIBLES SECTION.
003080     PERFORM 211-PASADA-ELEGIBLES VARYING WKS-I FROM 1 BY 1
003090             UNTIL WKS-I GREATER THAN WKS-ELE-N.
003100 210-ORDENAR-ELEGIBLES-E. EXIT.
003110 
003120 211-PASADA-ELEGIBLES SECTION.
003130     PERFORM 212-COMPARAR-ELEGIBLES VARYING WKS-J FROM 1 BY 1
003140             UNTIL WKS-J GREATER THAN WKS-ELE-N - 1.
003150 211-PASADA-ELEGIBLES-E. EXIT.
003160 
003170 212-COMPARAR-ELEGIBLES SECTION.
003180     SET IDX-RIV  TO ELE-IDX-RIVAL(WKS-J)
003190     SET IDX-ELE  TO ELE-IDX-RIVAL(WKS-J + 1)
003200     SET WKS-BUS-FLAG TO 'N'
003210     IF RIV-MINUTOS(IDX-RIV) LESS THAN RIV-MINUTOS(IDX-ELE)
003220        SET WKS-BUS-ENCONTRADO TO TRUE
003230     ELSE
003240        IF RIV-MINUTOS(IDX-RIV) EQUAL RIV-MINUTOS(IDX-ELE)
003250           IF RIV-PARTIDOS-TITULAR(IDX-RIV) LESS THAN
003260              RIV-PARTIDOS-TITULAR(IDX-ELE)
003270              SET WKS-BUS-ENCONTRADO TO TRUE
003280           ELSE
003290              IF RIV-PARTIDOS-TITULAR(IDX-RIV) EQUAL
003300                 RIV-PARTIDOS-TITULAR(IDX-ELE)
003310                 IF RIV-PARTIDOS-JUGADOS(IDX-RIV) LESS THAN
003320                    RIV-PARTIDOS-JUGADOS(IDX-ELE)
003330                    SET WKS-BUS-ENCONTRADO TO TRUE
003340                 END-IF
003350              END-IF
003360           END-IF
003370        END-IF
003380     END-IF
003390     IF WKS-BUS-ENCONTRADO
003400        MOVE WKS-ELE-BLOQUE(WKS-J)     TO WKS-RIVAL-MAYUS(1:4)
003410        MOVE ELE-IDX-RIVAL(WKS-J + 1)  TO
003420                                  ELE-IDX-RIVAL(WKS-J)
003430        MOVE WKS-RIVAL-MAYUS(1:4)      TO
003440                                  WKS-ELE-BLOQUE(WKS-J + 1)
003450     END-IF.
003460 212-COMPARAR-ELEGIBLES-E. EXIT.
003470 
003480******************************************************************
003490*   300: PORTERO MEJOR CLASIFICADO PRIMERO (SI HAY), LUEGO SE
003500*   LLENA CON LOS DEMAS ELEGIBLES EN ORDEN HASTA 11.
003510******************************************************************
003520 300-ELEGIR-ONCE SECTION.
003530     MOVE ZEROES TO WKS-PORTERO-IDX
003540     PERFORM 310-BUSCAR-PORTERO VARYING IDX-ELE FROM 1 BY 1
003550             UNTIL IDX-ELE GREATER THAN WKS-ELE-N
003560                   OR WKS-PORTERO-IDX NOT EQUAL ZEROES
003570     IF WKS-PORTERO-IDX NOT EQUAL ZEROES AND WKS-ONCE-N LESS THAN 11
003580        ADD 1 TO WKS-ONCE-N
003590        SET ONCE-IDX-RIVAL(WKS-ONCE-N) TO WKS-PORTERO-IDX
003600        SET RIV-YA-USADO(WKS-PORTERO-IDX) TO TRUE
003610     END-IF
003620     PERFORM 320-LLENAR-ONCE VARYING IDX-ELE FROM 1 BY 1
003630             UNTIL IDX-ELE GREATER THAN WKS-ELE-N
003640                   OR WKS-ONCE-N EQUAL 11.
003650 300-ELEGIR-ONCE-E.      EXIT.
003660 
003670 310-BUSCAR-PORTERO SECTION.
003680     SET IDX-RIV TO ELE-IDX-RIVAL(IDX-ELE)
003690     MOVE SPACES TO WKS-RIVAL-MAYUS
003700     MOVE RIV-POSICION(IDX-RIV) TO WKS-RIVAL-MAYUS
003710     INSPECT WKS-RIVAL-MAYUS CONVERTING
003720         'abcdefghijklmnopqrstuvwxyz'
003730      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003740     IF WKS-RIVAL-MAYUS(1:7) EQUAL 'PORTERO' OR
003750        WKS-RIVAL-MAYUS(1:20) EQUAL SPACES
003760        CONTINUE
003770     END-IF
003780     MOVE ZEROES TO WKS-MAYOR-VALOR
003790     INSPECT WKS-RIVAL-MAYUS TALLYING WKS-MAYOR-VALOR
003800         FOR ALL 'PORTERO'
003810     IF WKS-MAYOR-VALOR GREATER THAN 0
003820        SET WKS-PORTERO-IDX TO IDX-RIV
003830     END-IF.
003840 310-BUSCAR-PORTERO-E.   EXIT.
003850 
003860 320-LLENAR-ONCE SECTION.
003870     SET IDX-RIV TO ELE-IDX-RIVAL(IDX-ELE)
003880     IF NOT RIV-YA-USADO(IDX-RIV) AND WKS-ONCE-N LESS THAN 11
003890        ADD 1 TO WKS-ONCE-N
003900        SET ONCE-IDX-RIVAL(WKS-ONCE-N) TO IDX-RIV
003910        SET RIV-YA-USADO(IDX-RIV) TO TRUE
003920     END-IF.
003930 320-LLENAR-ONCE-E.      EXIT.
003940 
003950******************************************************************
003960*   400: TOP 3 GOLEADORES, GOLES DESC LUEGO MINUTOS DESC.
003970******************************************************************
003980 400-EXTRAER-TOP3-GOLEADORES SECTION.
003990     PERFORM 401-UNA-RONDA-GOL VARYING WKS-J FROM 1 BY 1
004000             UNTIL WKS-J GREATER THAN 3.
004010 400-EXTRAER-TOP3-GOLEADORES-E. EXIT.
004020 
004030 401-UNA-RONDA-GOL SECTION.
004040     MOVE ZEROES TO WKS-MAYOR-VALOR WKS-MAYOR-VALOR-2
004050                     WKS-MAYOR-IDX
004060     PERFORM 402-BUSCAR-MAYOR-GOL VARYING IDX-RIV FROM 1 BY 1
004070             UNTIL IDX-RIV GREATER THAN WKS-RIV-N
004080     IF WKS-MAYOR-IDX GREATER THAN 0 AND RIV-GOLES(WKS-MAYOR-IDX)
004090        GREATER THAN 0
004100        ADD 1 TO WKS-T3G-N
004110        SET T3G-IDX-RIVAL(WKS-T3G-N) TO WKS-MAYOR-IDX
004120        MOVE 'S' TO RIV-USADO(WKS-MAYOR-IDX)
004130     END-IF.
004140 401-UNA-RONDA-GOL-E.    EXIT.
004150 
004160 402-BUSCAR-MAYOR-GOL SECTION.
004170     IF NOT RIV-YA-USADO(IDX-RIV) AND
004180        (RIV-GOLES(IDX-RIV) GREATER THAN WKS-MAYOR-VALOR OR
004190         (RIV-GOLES(IDX-RIV) EQUAL WKS-MAYOR-VALOR AND
004200          RIV-MINUTOS(IDX-RIV) GREATER THAN WKS-MAYOR-VALOR-2))
004210        MOVE RIV-GOLES(IDX-RIV)   TO WKS-MAYOR-VALOR
004220        MOVE RIV-MINUTOS(IDX-RIV) TO WKS-MAYOR-VALOR-2
004230        SET WKS-MAYOR-IDX TO IDX-RIV
004240     END-IF.
004250 402-BUSCAR-MAYOR-GOL-E. EXIT.
004260 
004270******************************************************************
004280*   410: TOP 3 MINUTOS, MINUTOS DESC. SE REUTILIZA RIV-USADO
004290*   REINICIADO ANTES DE ESTA PASADA.
004300******************************************************************
004310 410-EXTRAER-TOP3-MINUTOS SECTION.
004320     PERFORM 411-LIMPIAR-USO VARYING IDX-RIV FROM 1 BY 1
004330             UNTIL IDX-RIV GREATER THAN WKS-RIV-N
004340     PERFORM 412-UNA-RONDA-MIN VARYING WKS-J FROM 1 BY 1
004350             UNTIL WKS-J GREATER THAN 3.
004360 410-EXTRAER-TOP3-MINUTOS-E. EXIT.
004370 
004380 411-LIMPIAR-USO SECTION.
004390     MOVE 'N' TO RIV-USADO(IDX-RIV).
004400 411-LIMPIAR-USO-E.      EXIT.
004410 
004420 412-UNA-RONDA-MIN SECTION.
004430     MOVE ZEROES TO WKS-MAYOR-VALOR WKS-MAYOR-IDX
004440     PERFORM 413-BUSCAR-MAYOR-MIN VARYING IDX-RIV FROM 1 BY 1
004450             UNTIL IDX-RIV GREATER THAN WKS-RIV-N
004460     IF WKS-MAYOR-IDX GREATER THAN 0 AND
004470        RIV-MINUTOS(WKS-MAYOR-IDX) GREATER THAN 0
004480        ADD 1 TO WKS-T3M-N
004490        SET T3M-IDX-RIVAL(WKS-T3M-N) TO WKS-MAYOR-IDX
004500        MOVE 'S' TO RIV-USADO(WKS-MAYOR-IDX)
004510     END-IF.
004520 412-UNA-RONDA-MIN-E.    EXIT.
004530 
004540 413-BUSCAR-MAYOR-MIN SECTION.
004550     IF NOT RIV-YA-USADO(IDX-RIV) AND
004560        RIV-MINUTOS(IDX-RIV) GREATER THAN WKS-MAYOR-VALOR
004570        MOVE RIV-MINUTOS(IDX-RIV) TO WKS-MAYOR-VALOR
004580        SET WKS-MAYOR-IDX TO IDX-RIV
004590     END-IF.
004600 413-BUSCAR-MAYOR-MIN-E. EXIT.
004610 
004620******************************************************************
004630*   420: TOP 3 TARJETAS, PESO = 2*ROJAS + AMARILLAS DESC.
004640******************************************************************
004650 420-EXTRAER-TOP3-TARJETAS SECTION.
004660     PERFORM 421-LIMPIAR-USO-2 VARYING IDX-RIV FROM 1 BY 1
004670             UNTIL IDX-RIV GREATER THAN WKS-RIV-N
004680     PERFORM 422-UNA-RONDA-TAR VARYING WKS-J FROM 1 BY 1
004690             UNTIL WKS-J GREATER THAN 3.
004700 420-EXTRAER-TOP3-TARJETAS-E. EXIT.
004710 
004720 421-LIMPIAR-USO-2 SECTION.
004730     MOVE 'N' TO RIV-USADO(IDX-RIV).
004740 421-LIMPIAR-USO-2-E.    EXIT.
004750 
004760 422-UNA-RONDA-TAR SECTION.
004770     MOVE ZEROES TO WKS-MAYOR-VALOR WKS-MAYOR-IDX
004780     PERFORM 423-BUSCAR-MAYOR-TAR VARYING IDX-RIV FROM 1 BY 1
004790             UNTIL IDX-RIV GREATER THAN WKS-RIV-N
004800     IF WKS-MAYOR-IDX GREATER THAN 0 AND WKS-MAYOR-VALOR
004810        GREATER THAN 0
004820        ADD 1 TO WKS-T3T-N
004830        SET T3T-IDX-RIVAL(WKS-T3T-N) TO WKS-MAYOR-IDX
004840        MOVE 'S' TO RIV-USADO(WKS-MAYOR-IDX)
004850     END-IF.
004860 422-UNA-RONDA-TAR-E.    EXIT.
004870 
004880 423-BUSCAR-MAYOR-TAR SECTION.
004890     COMPUTE WKS-TARJETAS-PESO =
004900         2 * RIV-ROJAS(IDX-RIV) + RIV-AMARILLAS(IDX-RIV)
004910     IF NOT RIV-YA-USADO(IDX-RIV) AND
004920        WKS-TARJETAS-PESO GREATER THAN WKS-MAYOR-VALOR
004930        MOVE WKS-TARJETAS-PESO TO WKS-MAYOR-VALOR
004940        SET WKS-MAYOR-IDX TO IDX-RIV
004950     END-IF.
004960 423-BUSCAR-MAYOR-TAR-E. EXIT.
004970 
004980******************************************************************
004990*   500: SECCION "RIVAL ANALYSIS" DEL REPORTE GENERAL. SI LA
005000*   PLANTILLA VINO VACIA, LOS ENCABEZADOS SALEN SIN DETALLE.
005010******************************************************************
005020 500-REPORTE-RIVAL SECTION.
005030     WRITE REG-REPORTE FROM CAB-RIV-1 AFTER TOP-OF-FORM
005040     WRITE REG-REPORTE FROM CAB-RIV-2 AFTER 1
005050     WRITE REG-REPORTE FROM CAB-RIV-ONCE AFTER 1
005060     PERFORM 510-IMPRIMIR-UN-ONCE VARYING WKS-I FROM 1 BY 1
005070             UNTIL WKS-I GREATER THAN WKS-ONCE-N
005080     WRITE REG-REPORTE FROM CAB-RIV-GOL AFTER 1
005090     PERFORM 520-IMPRIMIR-UN-GOL VARYING WKS-I FROM 1 BY 1
005100             UNTIL WKS-I GREATER THAN WKS-T3G-N
005110     WRITE REG-REPORTE FROM CAB-RIV-MIN AFTER 1
005120     PERFORM 530-IMPRIMIR-UN-MIN VARYING WKS-I FROM 1 BY 1
005130             UNTIL WKS-I GREATER THAN WKS-T3M-N
005140     WRITE REG-REPORTE FROM CAB-RIV-TAR AFTER 1
005150     PERFORM 540-IMPRIMIR-UN-TAR VARYING WKS-I FROM 1 BY 1
005160             UNTIL WKS-I GREATER THAN WKS-T3T-N.
005170 500-REPORTE-RIVAL-E.    EXIT.
005180 
005190 510-IMPRIMIR-UN-ONCE SECTION.
005200     SET IDX-RIV TO ONCE-IDX-RIVAL(WKS-I)
005210     MOVE RIV-NOMBRE(IDX-RIV)   TO DET-RIV-ONCE-NOMBRE
005220     MOVE RIV-POSICION(IDX-RIV) TO DET-RIV-ONCE-POS
005230     MOVE RIV-MINUTOS(IDX-RIV)  TO DET-RIV-ONCE-MIN
005240     WRITE REG-REPORTE FROM DET-RIV-ONCE AFTER 1.
005250 510-IMPRIMIR-UN-ONCE-E. EXIT.
005260 
005270 520-IMPRIMIR-UN-GOL SECTION.
005280     SET IDX-RIV TO T3G-IDX-RIVAL(WKS-I)
005290     MOVE RIV-NOMBRE(IDX-RIV) TO DET-RIV-GOL-NOMBRE
005300     MOVE RIV-GOLES(IDX-RIV)  TO DET-RIV-GOL-VALOR
005310     WRITE REG-REPORTE FROM DET-RIV-GOL AFTER 1.
005320 520-IMPRIMIR-UN-GOL-E.  EXIT.
005330 
005340 530-IMPRIMIR-UN-MIN SECTION.
005350     SET IDX-RIV TO T3M-IDX-RIVAL(WKS-I)
005360     MOVE RIV-NOMBRE(IDX-RIV)   TO DET-RIV-MIN-NOMBRE
005370     MOVE RIV-MINUTOS(IDX-RIV)  TO DET-RIV-MIN-VALOR
005380     WRITE REG-REPORTE FROM DET-RIV-MIN AFTER 1.
005390 530-IMPRIMIR-UN-MIN-E.  EXIT.
005400 
005410 540-IMPRIMIR-UN-TAR SECTION.
005420     SET IDX-RIV TO T3T-IDX-RIVAL(WKS-I)
005430     COMPUTE WKS-TARJETAS-PESO =
005440         2 * RIV-ROJAS(IDX-RIV) + RIV-AMARILLAS(IDX-RIV)
005450     MOVE RIV-NOMBRE(IDX-RIV)    TO DET-RIV-TAR-NOMBRE
005460     MOVE WKS-TARJETAS-PESO      TO DET-RIV-TAR-VALOR
005470     WRITE REG-REPORTE FROM DET-RIV-TAR AFTER 1.
005480 540-IMPRIMIR-UN-TAR-E.  EXIT.
005490 
005500******************************************************************
005510 900-CERRAR-ARCHIVOS SECTION.
005520******************************************************************
005530     CLOSE RIVAL REPORTE.
005540 900-CERRAR-ARCHIVOS-E.  EXIT.
005550 
005560******************************************************************
005570*   RUTINA COMUN DE ERROR DE ARCHIVO. LLAMA A LA RUTINA DE FILE
005580*   STATUS EXTENDIDO DEL BANCO Y TERMINA LA CORRIDA.
005590******************************************************************
005600 999-ERROR-ARCHIVO SECTION.
005610     MOVE 'OPEN/IO'      TO ACCION
005620     MOVE SPACES         TO LLAVE
005630     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005640                           FS-RIVAL, FSE-RIVAL
005650     DISPLAY '>>> ERROR DE ARCHIVO EN CLB0050: ' ARCHIVO
005660             UPON CONSOLE
005670     DISPLAY '    VERIFICAR DETALLE EN SPOOL DE SALIDA'
005680             UPON CONSOLE
005690     STOP RUN.
005700 999-ERROR-ARCHIVO-E.    EXIT.
